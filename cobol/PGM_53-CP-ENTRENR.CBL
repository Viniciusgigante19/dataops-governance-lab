000100*////////////////// (CPENTR2) ///////////////////////////////////
000200************************************************************
000300*     LAYOUT ENTREGA ENRIQUECIDA - SALIDA DE PROGM53A        *
000400*     CAMPOS 01-06 = WS-REG-ENTREGA (VER PGM_50-CP-ENTREGA)  *
000500*     LARGO REGISTRO = 50 + 5 = 55 BYTES                     *
000600************************************************************
000700 01  WS-REG-ENTREGA-ENR.
000800     03  ENTE-BASE.
000900         05  ENTE-ID-ENTREGA     PIC 9(07)    VALUE ZEROS.
001000         05  ENTE-ID-VENDA       PIC 9(07)    VALUE ZEROS.
001100         05  ENTE-STATUS-ENTREGA PIC X(12)    VALUE SPACES.
001200         05  ENTE-DT-ENVIO       PIC 9(08)    VALUE ZEROS.
001300         05  ENTE-DT-PREVISTA    PIC 9(08)    VALUE ZEROS.
001400         05  ENTE-DT-REAL        PIC 9(08)    VALUE ZEROS.
001500*        DIAS ENTRE ENVIO E ENTREGA REAL (SO QUANDO AMBAS
001600*        DATAS ESTAO PRESENTES; CASO CONTRARIO PERMANECE ZERO)
001700     03  ENTE-TEMPO-ENTREGA  PIC S9(05)       VALUE ZEROS.
001800*////////////////////////////////////////////////////////////////
