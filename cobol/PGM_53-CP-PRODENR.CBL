000100*////////////////// (CPPROD2) ///////////////////////////////////
000200************************************************************
000300*     LAYOUT PRODUTO ENRIQUECIDO - SALIDA DE PROGM53A        *
000400*     CAMPOS 01-07 = WS-REG-PRODUTO (VER PGM_50-CP-PRODUTO)  *
000500*     LARGO REGISTRO = 93 + 34 = 127 BYTES                   *
000600************************************************************
000700 01  WS-REG-PRODUTO-ENR.
000800     03  PROE-BASE.
000900         05  PROE-ID-PRODUTO     PIC 9(07)     VALUE ZEROS.
001000         05  PROE-NOME-PRODUTO   PIC X(40)     VALUE SPACES.
001100         05  PROE-CATEGORIA      PIC X(20)     VALUE SPACES.
001200         05  PROE-PRECO          PIC S9(07)V99 VALUE ZEROS.
001300         05  PROE-ESTOQUE        PIC S9(07)    VALUE ZEROS.
001400         05  PROE-ATIVO          PIC X(01)     VALUE 'S'.
001500         05  PROE-DT-CRIACAO     PIC 9(08)     VALUE ZEROS.
001600         05  FILLER              PIC X(01)     VALUE SPACES.
001700*        CATEGORIA DERIVADA POR REGRA DE PALAVRA-CHAVE
001800     03  PROE-CATEG-AUTO     PIC X(20)         VALUE SPACES.
001900*        'OK' OU 'PRECO-INVALIDO'
002000     03  PROE-FLAG-QUALID    PIC X(14)         VALUE SPACES.
002100*////////////////////////////////////////////////////////////////
