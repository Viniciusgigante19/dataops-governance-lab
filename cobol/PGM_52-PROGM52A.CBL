000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PROGM52A.
000300 AUTHOR.        M-LOPES-SILVA.
000400 INSTALLATION.  DEPTO-SISTEMAS-VAREJO.
000500 DATE-WRITTEN.  11/20/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
000800***************************************************************
000900*    H I S T O R I C O   D E   M A N U T E N C A O             *
001000*---------------------------------------------------------------
001100* 11/20/89  MLS  ORIGINAL - REGRAS DE COMPLETUDE E UNICIDADE.   *
001200* 02/14/90  MLS  INCLUIDA REGRA DE VALIDADE DE E-MAIL/TELEFONE  *
001300*                 (CHAMADO 0266).                              *
001400* 06/05/91  JCS  INCLUIDA REGRA DE CONSISTENCIA DE ESTADO       *
001500*                 (CHAMADO 0840).                              *
001600* 09/09/94  JCS  CAPACIDADE DA TABELA EM MEMORIA AMPLIADA PARA  *
001700*                 3000 CLIENTES, IGUAL AO PROGM51A.             *
001800* 01/06/97  PRT  PADRAO DE DATA AAAAMMDD - SEM IMPACTO NESTE    *
001900*                 PROGRAMA (NAO TRATA CAMPOS DE DATA).          *
002000* 10/14/98  PRT  VERIFICADO IMPACTO ANO 2000 - PROGRAMA NAO     *
002100*                 MANIPULA DATAS, SEM PENDENCIAS.               *
002200* 01/22/99  PRT  CHAMADO Y2K-0041 ENCERRADO - SEM PENDENCIAS.   *
002300* 07/11/02  ABN  LINHA DE RESULTADO GERAL PASS/FAIL INCLUIDA NO *
002400*                 RELATORIO DDCTLRPT (CHAMADO 2241).           *
002500* 08/30/06  LCV  REGRA DE TELEFONE ATUALIZADA PARA 11 DIGITOS   *
002600*                 FIXOS, ACOMPANHANDO O NOVO PADRAO DO PROGM51A *
002700*                 (CHAMADO 2790).                              *
002800* 03/09/11  DAF  FD DE CLIENTE CORRIGIDO PARA 156 BYTES (FILLER *
002900*                 INDEVIDO REMOVIDO DO COPYBOOK - CHAMADO 3184).*
003000* 04/12/11  DAF  VALIDADE DE E-MAIL PASSA A ACEITAR UNDERLINE NA *
003100*                 PARTE LOCAL/DOMINIO (CHAMADO 3201).           *
003200***************************************************************
003300*    PROPOSITO                                                 *
003400*    TERCEIRO PASSO DO LOTE NOTURNO DE GOVERNANCA DE DADOS DO   *
003500*    VAREJO. LE O ARQUIVO DE CLIENTES CORRIGIDO POR PROGM51A E  *
003600*    AVALIA QUATRO FAMILIAS DE REGRA DE QUALIDADE - COMPLETUDE, *
003700*    UNICIDADE, VALIDADE E CONSISTENCIA - GRAVANDO NO RELATORIO *
003800*    DDCTLRPT UMA LINHA DE RESUMO POR REGRA MAIS O RESULTADO    *
003900*    GERAL PASS/FAIL. NAO ALTERA NENHUM ARQUIVO DE DADOS.       *
004000***************************************************************
004100
004200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS ALFABETICO IS 'A' THRU 'Z'
004900     UPSI-0 ON STATUS IS WS-UPSI-RERUN.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CLI-COR  ASSIGN DDCLICOR
005400            FILE STATUS IS FS-CLI-COR.
005500     SELECT CTL-RPT  ASSIGN DDCTLRPT
005600            FILE STATUS IS FS-CTL-RPT.
005700
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  CLI-COR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
006300 01  REG-CLI-COR             PIC X(156).
006400
006500 FD  CTL-RPT  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
006600 01  REG-CTL-RPT             PIC X(80).
006700
006800 WORKING-STORAGE SECTION.
006900*========================*
007000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007100
007200 77  FS-CLI-COR               PIC XX  VALUE SPACES.
007300     88  FS-CLI-COR-FIM               VALUE '10'.
007400 77  FS-CTL-RPT               PIC XX  VALUE SPACES.
007500 77  WS-UPSI-RERUN            PIC X   VALUE 'N'.
007600
007700 77  WS-MAX-REG               PIC 9(5) COMP VALUE 3000.
007800 77  WS-QTD-CLIENTE           PIC 9(5) COMP VALUE ZERO.
007900 77  WS-LIMITE                PIC 9(5) COMP VALUE ZERO.
008000 77  WS-TROCOU                PIC X(01) VALUE 'N'.
008100
008200*---- CONTADORES DAS QUATRO REGRAS (TODOS COMP) -------------------
008300 77  WS-COMP-CHECADOS         PIC 9(5) COMP VALUE ZERO.
008400 77  WS-COMP-PASSOU           PIC 9(5) COMP VALUE ZERO.
008500 77  WS-COMP-FALHOU           PIC 9(5) COMP VALUE ZERO.
008600 77  WS-UNI-CHECADOS          PIC 9(5) COMP VALUE ZERO.
008700 77  WS-UNI-PASSOU            PIC 9(5) COMP VALUE ZERO.
008800 77  WS-UNI-FALHOU            PIC 9(5) COMP VALUE ZERO.
008900 77  WS-VAL-CHECADOS          PIC 9(5) COMP VALUE ZERO.
009000 77  WS-VAL-PASSOU            PIC 9(5) COMP VALUE ZERO.
009100 77  WS-VAL-FALHOU            PIC 9(5) COMP VALUE ZERO.
009200 77  WS-CON-CHECADOS          PIC 9(5) COMP VALUE ZERO.
009300 77  WS-CON-PASSOU            PIC 9(5) COMP VALUE ZERO.
009400 77  WS-CON-FALHOU            PIC 9(5) COMP VALUE ZERO.
009500 77  WS-TOTAL-FALHAS          PIC 9(5) COMP VALUE ZERO.
009600
009700*//// TABELA DE CLIENTES EM MEMORIA (ARQUIVO CORRIGIDO) //////////
009800 01  WS-TAB-CLIENTE-T.
009900     03  WS-TAB-CLIENTE-ITEM OCCURS 3000 TIMES
010000                             INDEXED BY WS-IX-C  WS-IX-C2.
010100         05  TC-ID-CLIENTE      PIC 9(07).
010200         05  TC-NOME            PIC X(40).
010300         05  TC-EMAIL           PIC X(50).
010400         05  TC-TELEFONE        PIC X(11).
010500         05  TC-CIDADE          PIC X(30).
010600         05  TC-ESTADO          PIC X(02).
010700         05  TC-DT-NASCIMENTO   PIC 9(08).
010800         05  TC-DT-CADASTRO     PIC 9(08).
010900
011000*---- FLAGS DE DUPLICIDADE (UMA POSICAO POR CLIENTE DA TABELA) ---
011100 01  WS-TAB-DUP-ID-FLAGS.
011200     03  WS-ID-DUP           PIC X(01) OCCURS 3000 TIMES
011300                             INDEXED BY WS-IX-D.
011400 01  WS-TAB-DUP-EMAIL-FLAGS.
011500     03  WS-EMAIL-DUP        PIC X(01) OCCURS 3000 TIMES
011600                             INDEXED BY WS-IX-D2.
011700
011800*//// TABELA DE E-MAILS PARA ORDENACAO (VERIFICA UNICIDADE) //////
011900 01  WS-TAB-EMAIL-T.
012000     03  WS-TAB-EMAIL-ITEM OCCURS 3000 TIMES
012100                           INDEXED BY WS-IX-M  WS-IX-M2.
012200         05  TM-EMAIL           PIC X(50).
012300         05  TM-IX-ORIG         PIC 9(05) COMP.
012400
012500*//// AREA DE TROCA DO ORDENAMENTO DO E-MAIL //////////////////////
012600 01  WS-TROCA-EMAIL.
012700     03  WT-EMAIL             PIC X(50).
012800     03  WT-IX-ORIG           PIC 9(05) COMP.
012900
013000*---- AREA DE VALIDACAO DE E-MAIL (REDEFINES DE VARREDURA) -------
013100 01  WS-EMAIL-VERIF           PIC X(50) VALUE SPACES.
013200 01  WS-EMAIL-TAB REDEFINES WS-EMAIL-VERIF.
013300     03  WS-EMAIL-CAR         PIC X(01) OCCURS 50
013400                              INDEXED BY WS-IX-EMAIL.
013500 77  WS-POS-ARROBA            PIC 9(02) COMP VALUE ZERO.
013600 77  WS-POS-ULT-PONTO         PIC 9(02) COMP VALUE ZERO.
013700 77  WS-EMAIL-LEN             PIC 9(02) COMP VALUE ZERO.
013800 77  WS-EMAIL-OK              PIC X(01) VALUE 'S'.
013900     88  WS-EMAIL-E-VALIDO            VALUE 'S'.
014000 77  WS-ACHOU-FIM             PIC X(01) VALUE 'N'.
014100     88  WS-FIM-DO-TEXTO              VALUE 'S'.
014200
014300*---- AREA DE VALIDACAO DE TELEFONE (REDEFINES DE VARREDURA) -----
014400 01  WS-FONE-VERIF            PIC X(11) VALUE SPACES.
014500 01  WS-FONE-TAB2 REDEFINES WS-FONE-VERIF.
014600     03  WS-FONE-CAR2         PIC X(01) OCCURS 11
014700                              INDEXED BY WS-IX-FONE2.
014800 77  WS-FONE-OK               PIC X(01) VALUE 'S'.
014900     88  WS-FONE-E-VALIDO             VALUE 'S'.
015000
015100*//// LAYOUT DO RELATORIO DE CONTROLE - MEMBRO CPCTRPT ///////////
015200*    COPY CPCTRPT.
015300 01  CTL-LINHA-REPORT        PIC X(80).
015400 01  CTL-LINHA-VALIDACAO REDEFINES CTL-LINHA-REPORT.
015500     03  CTL-VAL-ETIQUETA    PIC X(10) VALUE 'VALIDATE- '.
015600     03  CTL-VAL-REGRA       PIC X(14).
015700     03  CTL-VAL-CHK-TXT     PIC X(08) VALUE 'CHECADOS'.
015800     03  CTL-VAL-CHECADOS    PIC ZZZ.ZZ9.
015900     03  CTL-VAL-OK-TXT      PIC X(05) VALUE 'OK='.
016000     03  CTL-VAL-PASSOU      PIC ZZZ.ZZ9.
016100     03  CTL-VAL-NOK-TXT     PIC X(06) VALUE 'FALHA='.
016200     03  CTL-VAL-FALHOU      PIC ZZZ.ZZ9.
016300     03  CTL-VAL-RESULT      PIC X(04).
016400*////////////////////////////////////////////////////////////////
016500
016600 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016700
016800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016900 PROCEDURE DIVISION.
017000
017100 MAIN-PROGRAM-INICIO.
017200
017300     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
017400     PERFORM 2000-PROCESSA-I        THRU 2000-PROCESSA-F
017500     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
017600
017700 MAIN-PROGRAM-FINAL. GOBACK.
017800
017900
018000*------------------------------------------------------------------
018100 1000-INICIO-I.
018200
018300     OPEN INPUT  CLI-COR
018400     OPEN EXTEND CTL-RPT
018500
018600     IF FS-CLI-COR NOT = '00' THEN
018700        DISPLAY '* ERRO NA ABERTURA DE CLI-COR'
018800        MOVE 9999 TO RETURN-CODE
018900     END-IF.
019000
019100 1000-INICIO-F. EXIT.
019200
019300
019400*------------------------------------------------------------------
019500 2000-PROCESSA-I.
019600
019700     PERFORM 2010-LER-TUDO-I           THRU 2010-LER-TUDO-F
019800     PERFORM 2100-REGRA-COMPLETUDE-I   THRU 2100-REGRA-COMPLETUDE-F
019900     PERFORM 2200-REGRA-UNICIDADE-I    THRU 2200-REGRA-UNICIDADE-F
020000     PERFORM 2300-REGRA-VALIDADE-I     THRU 2300-REGRA-VALIDADE-F
020100     PERFORM 2400-REGRA-CONSISTENCIA-I THRU 2400-REGRA-CONSISTENCIA-F
020200     PERFORM 2900-GRAVA-RESUMO-I       THRU 2900-GRAVA-RESUMO-F.
020300
020400 2000-PROCESSA-F. EXIT.
020500
020600
020700*------------------------------------------------------------------
020800*    CARGA DO ARQUIVO CORRIGIDO EM MEMORIA, COM TABELA PARALELA
020900*    DE E-MAILS (POSICAO ORIGINAL PRESERVADA EM TM-IX-ORIG) PARA
021000*    A VERIFICACAO DE UNICIDADE DE E-MAIL.
021100 2010-LER-TUDO-I.
021200
021300     OPEN INPUT CLI-COR
021400     PERFORM 2011-LE-UM-CLIENTE-I THRU 2011-LE-UM-CLIENTE-F
021500             UNTIL FS-CLI-COR-FIM
021600     CLOSE CLI-COR.
021700
021800 2010-LER-TUDO-F. EXIT.
021900
022000*------------------------------------------------------------------
022100 2011-LE-UM-CLIENTE-I.
022200
022300     SET WS-IX-C TO WS-QTD-CLIENTE
022400     SET WS-IX-C UP BY 1
022500     READ CLI-COR INTO WS-TAB-CLIENTE-ITEM(WS-IX-C)
022600
022700     EVALUATE FS-CLI-COR
022800        WHEN '00'
022900           ADD 1 TO WS-QTD-CLIENTE
023000           SET WS-IX-M TO WS-QTD-CLIENTE
023100           MOVE TC-EMAIL(WS-IX-C) TO TM-EMAIL(WS-IX-M)
023200           MOVE WS-QTD-CLIENTE    TO TM-IX-ORIG(WS-IX-M)
023300           MOVE 'N' TO WS-ID-DUP(WS-IX-C)
023400           MOVE 'N' TO WS-EMAIL-DUP(WS-IX-C)
023500        WHEN '10' CONTINUE
023600        WHEN OTHER
023700           DISPLAY '* ERRO LEITURA CLI-COR = ' FS-CLI-COR
023800           MOVE 9999 TO RETURN-CODE
023900           SET FS-CLI-COR-FIM TO TRUE
024000     END-EVALUATE.
024100
024200 2011-LE-UM-CLIENTE-F. EXIT.
024300
024400
024500*------------------------------------------------------------------
024600*    REGRA 1 - COMPLETUDE
024700*------------------------------------------------------------------
024800 2100-REGRA-COMPLETUDE-I.
024900
025000     SET WS-IX-C TO 1
025100     PERFORM 2110-AVALIA-COMPLETUDE-I THRU 2110-AVALIA-COMPLETUDE-F
025200               UNTIL WS-IX-C > WS-QTD-CLIENTE.
025300
025400 2100-REGRA-COMPLETUDE-F. EXIT.
025500
025600*------------------------------------------------------------------
025700 2110-AVALIA-COMPLETUDE-I.
025800
025900     ADD 1 TO WS-COMP-CHECADOS
026000     IF TC-ID-CLIENTE(WS-IX-C) NOT = ZERO
026100        AND TC-NOME(WS-IX-C)   NOT = SPACES
026200        AND TC-EMAIL(WS-IX-C)  NOT = SPACES THEN
026300        ADD 1 TO WS-COMP-PASSOU
026400     ELSE
026500        ADD 1 TO WS-COMP-FALHOU
026600     END-IF
026700     SET WS-IX-C UP BY 1.
026800
026900 2110-AVALIA-COMPLETUDE-F. EXIT.
027000
027100
027200*------------------------------------------------------------------
027300*    REGRA 2 - UNICIDADE (ID-CLIENTE E E-MAIL)
027400*------------------------------------------------------------------
027500 2200-REGRA-UNICIDADE-I.
027600
027700     PERFORM 2210-MARCA-DUP-ID-I    THRU 2210-MARCA-DUP-ID-F
027800     PERFORM 2220-ORDENA-EMAIL-I    THRU 2220-ORDENA-EMAIL-F
027900     PERFORM 2230-MARCA-DUP-EMAIL-I THRU 2230-MARCA-DUP-EMAIL-F
028000     PERFORM 2240-TALHA-UNICIDADE-I THRU 2240-TALHA-UNICIDADE-F.
028100
028200 2200-REGRA-UNICIDADE-F. EXIT.
028300
028400*------------------------------------------------------------------
028500*    O ARQUIVO CORRIGIDO JA CHEGA ORDENADO ASCENDENTE POR
028600*    ID-CLIENTE (SAIDA DO PROGM51A), BASTA COMPARAR VIZINHOS.
028700 2210-MARCA-DUP-ID-I.
028800
028900     SET WS-IX-C TO 1
029000     COMPUTE WS-LIMITE = WS-QTD-CLIENTE - 1
029100     PERFORM 2211-COMPARA-ID-I THRU 2211-COMPARA-ID-F
029200             UNTIL WS-IX-C > WS-LIMITE.
029300
029400 2210-MARCA-DUP-ID-F. EXIT.
029500
029600*------------------------------------------------------------------
029700 2211-COMPARA-ID-I.
029800
029900     SET WS-IX-C2 TO WS-IX-C
030000     SET WS-IX-C2 UP BY 1
030100     IF TC-ID-CLIENTE(WS-IX-C) = TC-ID-CLIENTE(WS-IX-C2) THEN
030200        MOVE 'S' TO WS-ID-DUP(WS-IX-C)
030300        MOVE 'S' TO WS-ID-DUP(WS-IX-C2)
030400     END-IF
030500     SET WS-IX-C UP BY 1.
030600
030700 2211-COMPARA-ID-F. EXIT.
030800
030900*------------------------------------------------------------------
031000*    ORDENACAO ASCENDENTE DA TABELA DE E-MAILS - BOLHA SIMPLES
031100 2220-ORDENA-EMAIL-I.
031200
031300     MOVE 'S' TO WS-TROCOU
031400     PERFORM 2221-PASSADA-EMAIL-I THRU 2221-PASSADA-EMAIL-F
031500             UNTIL WS-TROCOU = 'N'.
031600
031700 2220-ORDENA-EMAIL-F. EXIT.
031800
031900*------------------------------------------------------------------
032000 2221-PASSADA-EMAIL-I.
032100
032200     MOVE 'N' TO WS-TROCOU
032300     SET WS-IX-M TO 1
032400     COMPUTE WS-LIMITE = WS-QTD-CLIENTE - 1
032500     PERFORM 2222-COMPARA-EMAIL-I THRU 2222-COMPARA-EMAIL-F
032600             UNTIL WS-IX-M > WS-LIMITE.
032700
032800 2221-PASSADA-EMAIL-F. EXIT.
032900
033000*------------------------------------------------------------------
033100 2222-COMPARA-EMAIL-I.
033200
033300     SET WS-IX-M2 TO WS-IX-M
033400     SET WS-IX-M2 UP BY 1
033500     IF TM-EMAIL(WS-IX-M) > TM-EMAIL(WS-IX-M2) THEN
033600        MOVE WS-TAB-EMAIL-ITEM(WS-IX-M)  TO WS-TROCA-EMAIL
033700        MOVE WS-TAB-EMAIL-ITEM(WS-IX-M2) TO
033800             WS-TAB-EMAIL-ITEM(WS-IX-M)
033900        MOVE WS-TROCA-EMAIL TO WS-TAB-EMAIL-ITEM(WS-IX-M2)
034000        MOVE 'S' TO WS-TROCOU
034100     END-IF
034200     SET WS-IX-M UP BY 1.
034300
034400 2222-COMPARA-EMAIL-F. EXIT.
034500
034600*------------------------------------------------------------------
034700*    NA TABELA ORDENADA, VIZINHOS DE E-MAIL IGUAL SAO DUPLICADOS;
034800*    O FLAG E GRAVADO NA POSICAO ORIGINAL (TM-IX-ORIG), NAO NA
034900*    POSICAO ORDENADA.
035000 2230-MARCA-DUP-EMAIL-I.
035100
035200     SET WS-IX-M TO 1
035300     COMPUTE WS-LIMITE = WS-QTD-CLIENTE - 1
035400     PERFORM 2231-COMPARA-DUP-EMAIL-I THRU 2231-COMPARA-DUP-EMAIL-F
035500             UNTIL WS-IX-M > WS-LIMITE.
035600
035700 2230-MARCA-DUP-EMAIL-F. EXIT.
035800
035900*------------------------------------------------------------------
036000 2231-COMPARA-DUP-EMAIL-I.
036100
036200     SET WS-IX-M2 TO WS-IX-M
036300     SET WS-IX-M2 UP BY 1
036400     IF TM-EMAIL(WS-IX-M) = TM-EMAIL(WS-IX-M2) THEN
036500        SET WS-IX-D  TO TM-IX-ORIG(WS-IX-M)
036600        SET WS-IX-D2 TO TM-IX-ORIG(WS-IX-M2)
036700        MOVE 'S' TO WS-EMAIL-DUP(WS-IX-D)
036800        MOVE 'S' TO WS-EMAIL-DUP(WS-IX-D2)
036900     END-IF
037000     SET WS-IX-M UP BY 1.
037100
037200 2231-COMPARA-DUP-EMAIL-F. EXIT.
037300
037400*------------------------------------------------------------------
037500 2240-TALHA-UNICIDADE-I.
037600
037700     SET WS-IX-C TO 1
037800     PERFORM 2241-AVALIA-UNICIDADE-I THRU 2241-AVALIA-UNICIDADE-F
037900               UNTIL WS-IX-C > WS-QTD-CLIENTE.
038000
038100 2240-TALHA-UNICIDADE-F. EXIT.
038200
038300*------------------------------------------------------------------
038400 2241-AVALIA-UNICIDADE-I.
038500
038600     ADD 1 TO WS-UNI-CHECADOS
038700     IF WS-ID-DUP(WS-IX-C) = 'N' AND WS-EMAIL-DUP(WS-IX-C) = 'N'
038800        THEN
038900        ADD 1 TO WS-UNI-PASSOU
039000     ELSE
039100        ADD 1 TO WS-UNI-FALHOU
039200     END-IF
039300     SET WS-IX-C UP BY 1.
039400
039500 2241-AVALIA-UNICIDADE-F. EXIT.
039600
039700
039800*------------------------------------------------------------------
039900*    REGRA 3 - VALIDADE (FORMATO DE E-MAIL E DE TELEFONE)
040000*------------------------------------------------------------------
040100 2300-REGRA-VALIDADE-I.
040200
040300     SET WS-IX-C TO 1
040400     PERFORM 2310-AVALIA-VALIDADE-I THRU 2310-AVALIA-VALIDADE-F
040500               UNTIL WS-IX-C > WS-QTD-CLIENTE.
040600
040700 2300-REGRA-VALIDADE-F. EXIT.
040800
040900*------------------------------------------------------------------
041000 2310-AVALIA-VALIDADE-I.
041100
041200     MOVE TC-EMAIL(WS-IX-C)    TO WS-EMAIL-VERIF
041300     PERFORM 2320-VALIDA-EMAIL-I  THRU 2320-VALIDA-EMAIL-F
041400
041500     MOVE TC-TELEFONE(WS-IX-C) TO WS-FONE-VERIF
041600     PERFORM 2340-VALIDA-FONE-I   THRU 2340-VALIDA-FONE-F
041700
041800     ADD 1 TO WS-VAL-CHECADOS
041900     IF WS-EMAIL-E-VALIDO AND WS-FONE-E-VALIDO THEN
042000        ADD 1 TO WS-VAL-PASSOU
042100     ELSE
042200        ADD 1 TO WS-VAL-FALHOU
042300     END-IF
042400     SET WS-IX-C UP BY 1.
042500
042600 2310-AVALIA-VALIDADE-F. EXIT.
042700
042800*------------------------------------------------------------------
042900*    E-MAIL VALIDO = PARTE LOCAL (ALFANUMERICO/PONTO/HIFEN) +
043000*    UM UNICO '@' + DOMINIO (ALFANUMERICO/PONTO/HIFEN) + PONTO +
043100*    TLD SOMENTE ALFANUMERICO.
043200 2320-VALIDA-EMAIL-I.
043300
043400     MOVE 'S' TO WS-EMAIL-OK
043500     MOVE ZERO TO WS-POS-ARROBA WS-POS-ULT-PONTO
043600     MOVE ZERO TO WS-EMAIL-LEN
043700     MOVE 'N' TO WS-ACHOU-FIM
043800
043900     SET WS-IX-EMAIL TO 1
044000     PERFORM 2321-SCAN-EMAIL-I THRU 2321-SCAN-EMAIL-F
044100               UNTIL WS-IX-EMAIL > 50 OR WS-FIM-DO-TEXTO
044200
044300     IF WS-POS-ARROBA = ZERO OR WS-POS-ARROBA = 1 THEN
044400        MOVE 'N' TO WS-EMAIL-OK
044500     END-IF
044600     IF WS-POS-ULT-PONTO = ZERO
044700        OR WS-POS-ULT-PONTO NOT > WS-POS-ARROBA + 1
044800        OR WS-POS-ULT-PONTO >= WS-EMAIL-LEN THEN
044900        MOVE 'N' TO WS-EMAIL-OK
045000     END-IF
045100
045200     IF WS-EMAIL-E-VALIDO THEN
045300        SET WS-IX-EMAIL TO WS-POS-ULT-PONTO
045400        SET WS-IX-EMAIL UP BY 1
045500        PERFORM 2322-VERIFICA-TLD-I THRU 2322-VERIFICA-TLD-F
045600                  UNTIL WS-IX-EMAIL > WS-EMAIL-LEN
045700     END-IF.
045800
045900 2320-VALIDA-EMAIL-F. EXIT.
046000
046100*------------------------------------------------------------------
046200 2321-SCAN-EMAIL-I.
046300
046400     IF WS-EMAIL-CAR(WS-IX-EMAIL) = SPACE THEN
046500        MOVE 'S' TO WS-ACHOU-FIM
046600        COMPUTE WS-EMAIL-LEN = WS-IX-EMAIL - 1
046700     ELSE
046800        IF WS-EMAIL-CAR(WS-IX-EMAIL) = '@' THEN
046900           IF WS-POS-ARROBA NOT = ZERO THEN
047000              MOVE 'N' TO WS-EMAIL-OK
047100           ELSE
047200              SET WS-POS-ARROBA TO WS-IX-EMAIL
047300           END-IF
047400        ELSE
047500           IF WS-EMAIL-CAR(WS-IX-EMAIL) = '.'
047600              AND WS-POS-ARROBA NOT = ZERO THEN
047700              SET WS-POS-ULT-PONTO TO WS-IX-EMAIL
047800           ELSE
047900              IF WS-EMAIL-CAR(WS-IX-EMAIL) NOT ALPHABETIC-UPPER
048000                 AND WS-EMAIL-CAR(WS-IX-EMAIL) NOT ALPHABETIC-LOWER
048100                 AND WS-EMAIL-CAR(WS-IX-EMAIL) NOT NUMERIC
048200                 AND WS-EMAIL-CAR(WS-IX-EMAIL) NOT = '.'
048300*                UNDERLINE E ACEITO NA PARTE LOCAL/DOMINIO
048400*                (CHAMADO 3201 - FALHA DETECTADA EM REVISAO)
048500                 AND WS-EMAIL-CAR(WS-IX-EMAIL) NOT = '_'
048600                 AND WS-EMAIL-CAR(WS-IX-EMAIL) NOT = '-' THEN
048700                 MOVE 'N' TO WS-EMAIL-OK
048800              END-IF
048900           END-IF
049000        END-IF
049100        SET WS-IX-EMAIL UP BY 1
049200        IF WS-IX-EMAIL > 50 THEN
049300           MOVE 50 TO WS-EMAIL-LEN
049400        END-IF
049500     END-IF.
049600
049700 2321-SCAN-EMAIL-F. EXIT.
049800
049900*------------------------------------------------------------------
050000*    TLD (APOS O ULTIMO PONTO) NAO PODE CONTER PONTO NEM HIFEN.
050100 2322-VERIFICA-TLD-I.
050200
050300     IF WS-EMAIL-CAR(WS-IX-EMAIL) NOT ALPHABETIC-UPPER
050400        AND WS-EMAIL-CAR(WS-IX-EMAIL) NOT ALPHABETIC-LOWER
050500        AND WS-EMAIL-CAR(WS-IX-EMAIL) NOT NUMERIC THEN
050600        MOVE 'N' TO WS-EMAIL-OK
050700     END-IF
050800     SET WS-IX-EMAIL UP BY 1.
050900
051000 2322-VERIFICA-TLD-F. EXIT.
051100
051200*------------------------------------------------------------------
051300*    TELEFONE VALIDO = 11 POSICOES, TODAS NUMERICAS (O PADRAO
051400*    DE GRAVACAO DO PROGM51A JA DEIXA O CAMPO NESTE FORMATO;
051500*    A REGRA AQUI APENAS CONFIRMA A CONSISTENCIA).
051600 2340-VALIDA-FONE-I.
051700
051800     MOVE 'S' TO WS-FONE-OK
051900     SET WS-IX-FONE2 TO 1
052000     PERFORM 2341-SCAN-FONE-I THRU 2341-SCAN-FONE-F
052100               UNTIL WS-IX-FONE2 > 11.
052200
052300 2340-VALIDA-FONE-F. EXIT.
052400
052500*------------------------------------------------------------------
052600 2341-SCAN-FONE-I.
052700
052800     IF WS-FONE-CAR2(WS-IX-FONE2) NOT NUMERIC THEN
052900        MOVE 'N' TO WS-FONE-OK
053000     END-IF
053100     SET WS-IX-FONE2 UP BY 1.
053200
053300 2341-SCAN-FONE-F. EXIT.
053400
053500
053600*------------------------------------------------------------------
053700*    REGRA 4 - CONSISTENCIA (ESTADO EXATAMENTE DUAS LETRAS
053800*    MAIUSCULAS A-Z).
053900*------------------------------------------------------------------
054000 2400-REGRA-CONSISTENCIA-I.
054100
054200     SET WS-IX-C TO 1
054300     PERFORM 2410-AVALIA-CONSISTENCIA-I THRU 2410-AVALIA-CONSISTENCIA-F
054400               UNTIL WS-IX-C > WS-QTD-CLIENTE.
054500
054600 2400-REGRA-CONSISTENCIA-F. EXIT.
054700
054800*------------------------------------------------------------------
054900 2410-AVALIA-CONSISTENCIA-I.
055000
055100     ADD 1 TO WS-CON-CHECADOS
055200     IF TC-ESTADO(WS-IX-C)(1:1) ALPHABETIC-UPPER
055300        AND TC-ESTADO(WS-IX-C)(2:1) ALPHABETIC-UPPER THEN
055400        ADD 1 TO WS-CON-PASSOU
055500     ELSE
055600        ADD 1 TO WS-CON-FALHOU
055700     END-IF
055800     SET WS-IX-C UP BY 1.
055900
056000 2410-AVALIA-CONSISTENCIA-F. EXIT.
056100
056200
056300*------------------------------------------------------------------
056400*    RESUMO DAS QUATRO REGRAS MAIS O RESULTADO GERAL
056500*------------------------------------------------------------------
056600 2900-GRAVA-RESUMO-I.
056700
056800     MOVE 'COMPLETUDE'     TO CTL-VAL-REGRA
056900     MOVE WS-COMP-CHECADOS TO CTL-VAL-CHECADOS
057000     MOVE WS-COMP-PASSOU   TO CTL-VAL-PASSOU
057100     MOVE WS-COMP-FALHOU   TO CTL-VAL-FALHOU
057200     MOVE SPACES           TO CTL-VAL-RESULT
057300     PERFORM 8100-GRAVA-LINHA-VAL-I THRU 8100-GRAVA-LINHA-VAL-F
057400
057500     MOVE 'UNICIDADE'      TO CTL-VAL-REGRA
057600     MOVE WS-UNI-CHECADOS  TO CTL-VAL-CHECADOS
057700     MOVE WS-UNI-PASSOU    TO CTL-VAL-PASSOU
057800     MOVE WS-UNI-FALHOU    TO CTL-VAL-FALHOU
057900     MOVE SPACES           TO CTL-VAL-RESULT
058000     PERFORM 8100-GRAVA-LINHA-VAL-I THRU 8100-GRAVA-LINHA-VAL-F
058100
058200     MOVE 'VALIDADE'       TO CTL-VAL-REGRA
058300     MOVE WS-VAL-CHECADOS  TO CTL-VAL-CHECADOS
058400     MOVE WS-VAL-PASSOU    TO CTL-VAL-PASSOU
058500     MOVE WS-VAL-FALHOU    TO CTL-VAL-FALHOU
058600     MOVE SPACES           TO CTL-VAL-RESULT
058700     PERFORM 8100-GRAVA-LINHA-VAL-I THRU 8100-GRAVA-LINHA-VAL-F
058800
058900     MOVE 'CONSISTENCIA'   TO CTL-VAL-REGRA
059000     MOVE WS-CON-CHECADOS  TO CTL-VAL-CHECADOS
059100     MOVE WS-CON-PASSOU    TO CTL-VAL-PASSOU
059200     MOVE WS-CON-FALHOU    TO CTL-VAL-FALHOU
059300     MOVE SPACES           TO CTL-VAL-RESULT
059400     PERFORM 8100-GRAVA-LINHA-VAL-I THRU 8100-GRAVA-LINHA-VAL-F
059500
059600     COMPUTE WS-TOTAL-FALHAS = WS-COMP-FALHOU + WS-UNI-FALHOU
059700                              + WS-VAL-FALHOU  + WS-CON-FALHOU
059800     MOVE 'RESULTADO GERAL' TO CTL-VAL-REGRA
059900     MOVE WS-QTD-CLIENTE    TO CTL-VAL-CHECADOS
060000     COMPUTE CTL-VAL-PASSOU = WS-QTD-CLIENTE - WS-TOTAL-FALHAS
060100     MOVE WS-TOTAL-FALHAS   TO CTL-VAL-FALHOU
060200     IF WS-TOTAL-FALHAS = ZERO THEN
060300        MOVE 'PASS' TO CTL-VAL-RESULT
060400     ELSE
060500        MOVE 'FAIL' TO CTL-VAL-RESULT
060600     END-IF
060700     PERFORM 8100-GRAVA-LINHA-VAL-I THRU 8100-GRAVA-LINHA-VAL-F.
060800
060900 2900-GRAVA-RESUMO-F. EXIT.
061000
061100
061200*------------------------------------------------------------------
061300 8100-GRAVA-LINHA-VAL-I.
061400
061500     MOVE SPACES TO REG-CTL-RPT
061600     WRITE REG-CTL-RPT FROM CTL-LINHA-VALIDACAO.
061700
061800 8100-GRAVA-LINHA-VAL-F. EXIT.
061900
062000
062100*------------------------------------------------------------------
062200 9999-FINAL-I.
062300
062400     CLOSE CTL-RPT.
062500
062600 9999-FINAL-F. EXIT.
