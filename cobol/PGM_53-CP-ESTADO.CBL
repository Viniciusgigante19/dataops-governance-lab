000100*////////////////// (CPESTDO) ///////////////////////////////////
000200************************************************************
000300*     TABELA DE GEOCODIFICACAO SIMULADA POR ESTADO          *
000400*     USADA POR PROGM53A (3000-BUSCA-ESTADO)                *
000500*     TODAS AS COORDENADAS DESTA TABELA SAO NEGATIVAS        *
000600*     (HEMISFERIO SUL / MERIDIANO OESTE) - O SINAL E         *
000700*     APLICADO NO PROCEDURE DIVISION, NAO ARMAZENADO AQUI.   *
000800*     QUALQUER ESTADO FORA DA TABELA -> (0.00, 0.00)         *
000900************************************************************
001000 01  WS-TAB-ESTADO-DADOS.
001100     03  FILLER  PIC X(12) VALUE 'SP 2355 4663'.
001200     03  FILLER  PIC X(12) VALUE 'RJ 2290 4320'.
001300     03  FILLER  PIC X(12) VALUE 'MG 1992 4394'.
001400     03  FILLER  PIC X(12) VALUE 'PR 2542 4927'.
001500 01  WS-TAB-ESTADO REDEFINES WS-TAB-ESTADO-DADOS.
001600     03  WS-TAB-ESTADO-ITEM OCCURS 4 TIMES
001700                            INDEXED BY WS-IX-ESTADO.
001800         05  WS-TAB-UF           PIC X(02).
001900         05  FILLER              PIC X(01).
002000         05  WS-TAB-LATITUDE     PIC 9(02)V9(02).
002100         05  FILLER              PIC X(01).
002200         05  WS-TAB-LONGITUDE    PIC 9(02)V9(02).
002300 77  WS-TAB-ESTADO-QTDE     PIC 9(02) COMP VALUE 4.
002400*////////////////////////////////////////////////////////////////
