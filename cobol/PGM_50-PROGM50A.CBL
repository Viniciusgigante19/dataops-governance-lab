000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PROGM50A.
000300 AUTHOR.        R-FERRAZ.
000400 INSTALLATION.  DEPTO-SISTEMAS-VAREJO.
000500 DATE-WRITTEN.  03/15/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
000800***************************************************************
000900*    H I S T O R I C O   D E   M A N U T E N C A O             *
001000*---------------------------------------------------------------
001100* 03/15/89  RFZ  ORIGINAL - CARGA E DEPURACAO DE CLIENTES       *
001200*                 PRODUTOS E VENDAS PARA O LOTE NOTURNO.        *
001300* 08/02/89  RFZ  INCLUIDO ARQUIVO DE CLIENTES DE LABORATORIO.   *
001400* 11/20/90  MLS  INCLUIDA VALIDACAO DE FORMATO DE E-MAIL PEDIDA *
001500*                 PELO SETOR COMERCIAL (CHAMADO 1147).          *
001600* 06/04/91  MLS  CORRECAO - DUPLICIDADE DE CHAVE MANTINHA O     *
001700*                 ULTIMO REGISTRO EM VEZ DO PRIMEIRO (BUG 1203).*
001800* 02/18/93  JCS  INCLUIDO ARQUIVO DE LOGISTICA/ENTREGAS.        *
001900* 09/09/94  JCS  TABELAS DE CHAVES ACEITAS AMPLIADAS PARA 5000  *
002000*                 POSICOES - VOLUME DE VENDAS CRESCEU NO NATAL. *
002100* 01/06/97  PRT  PADRAO DE DATA AAAAMMDD EM TODOS OS ARQUIVOS,  *
002200*                 SUBSTITUINDO O LAYOUT ANTIGO DDMMAA.          *
002300* 10/14/98  PRT  VERIFICADO IMPACTO ANO 2000 - CAMPOS DE DATA   *
002400*                 JA SAO AAAAMMDD DE 8 POSICOES, SEM IMPACTO.   *
002500* 01/22/99  PRT  CHAMADO Y2K-0041 ENCERRADO - SEM PENDENCIAS.   *
002600* 07/11/02  ABN  INCLUSAO DE CONTROLE DE LINHAS NO RELATORIO    *
002700*                 DDCTLRPT (CHAMADO 2241).                     *
002800* 04/30/08  LCV  AJUSTE NA REGRA DE E-MAIL - EXIGIR TEXTO APOS  *
002900*                 O ULTIMO PONTO DO DOMINIO (CHAMADO 3056).     *
003000* 03/09/11  DAF  LARGO DE CLIENTE/CLIENTES_LAB/LOGISTICA         *
003100*                 CORRIGIDO PARA 156/118/50 BYTES EM TODAS AS    *
003200*                 FDs - FILLER INDEVIDO NOS COPYBOOKS REMOVIDO   *
003300*                 (CHAMADO 3184).                                *
003400***************************************************************
003500*    PROPOSITO                                                 *
003600*    ESTE PROGRAMA E O PRIMEIRO PASSO DO LOTE NOTURNO DE        *
003700*    GOVERNANCA DE DADOS DO VAREJO. LE OS CINCO EXTRATOS        *
003800*    BRUTOS (CLIENTES, CLIENTES DE LABORATORIO, PRODUTOS,       *
003900*    VENDAS E ENTREGAS), DESCARTA REGISTROS INVALIDOS E GRAVA   *
004000*    OS ARQUIVOS DEPURADOS QUE ALIMENTAM A ETAPA DE CORRECAO    *
004100*    (PROGM51A).                                                *
004200***************************************************************
004300
004400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS ALFABETICO IS 'A' THRU 'Z' 'a' THRU 'z'
005100     UPSI-0 ON STATUS IS WS-UPSI-RERUN.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CLI-RAW  ASSIGN DDCLIRAW
005600            FILE STATUS IS FS-CLI-RAW.
005700     SELECT LAB-RAW  ASSIGN DDLABRAW
005800            FILE STATUS IS FS-LAB-RAW.
005900     SELECT PRO-RAW  ASSIGN DDPRORAW
006000            FILE STATUS IS FS-PRO-RAW.
006100     SELECT VDA-RAW  ASSIGN DDVDARAW
006200            FILE STATUS IS FS-VDA-RAW.
006300     SELECT ENT-RAW  ASSIGN DDENTRAW
006400            FILE STATUS IS FS-ENT-RAW.
006500
006600     SELECT CLI-CLN  ASSIGN DDCLICLN
006700            FILE STATUS IS FS-CLI-CLN.
006800     SELECT LAB-CLN  ASSIGN DDLABCLN
006900            FILE STATUS IS FS-LAB-CLN.
007000     SELECT PRO-CLN  ASSIGN DDPROCLN
007100            FILE STATUS IS FS-PRO-CLN.
007200     SELECT VDA-CLN  ASSIGN DDVDACLN
007300            FILE STATUS IS FS-VDA-CLN.
007400     SELECT ENT-CLN  ASSIGN DDENTCLN
007500            FILE STATUS IS FS-ENT-CLN.
007600
007700     SELECT CTL-RPT  ASSIGN DDCTLRPT
007800            FILE STATUS IS FS-CTL-RPT.
007900
008000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  CLI-RAW  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
008500 01  REG-CLI-RAW             PIC X(156).
008600
008700 FD  LAB-RAW  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
008800 01  REG-LAB-RAW             PIC X(118).
008900
009000 FD  PRO-RAW  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
009100 01  REG-PRO-RAW             PIC X(93).
009200
009300 FD  VDA-RAW  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
009400 01  REG-VDA-RAW             PIC X(68).
009500
009600 FD  ENT-RAW  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
009700 01  REG-ENT-RAW             PIC X(50).
009800
009900 FD  CLI-CLN  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
010000 01  REG-CLI-CLN             PIC X(156).
010100
010200 FD  LAB-CLN  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
010300 01  REG-LAB-CLN             PIC X(118).
010400
010500 FD  PRO-CLN  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
010600 01  REG-PRO-CLN             PIC X(93).
010700
010800 FD  VDA-CLN  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
010900 01  REG-VDA-CLN             PIC X(68).
011000
011100 FD  ENT-CLN  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
011200 01  REG-ENT-CLN             PIC X(50).
011300
011400 FD  CTL-RPT  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
011500 01  REG-CTL-RPT             PIC X(80).
011600
011700 WORKING-STORAGE SECTION.
011800*========================*
011900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012000
012100*---- FILE STATUS -----------------------------------------------
012200 77  FS-CLI-RAW              PIC XX  VALUE SPACES.
012300     88  FS-CLI-RAW-FIM              VALUE '10'.
012400 77  FS-LAB-RAW              PIC XX  VALUE SPACES.
012500     88  FS-LAB-RAW-FIM              VALUE '10'.
012600 77  FS-PRO-RAW              PIC XX  VALUE SPACES.
012700     88  FS-PRO-RAW-FIM              VALUE '10'.
012800 77  FS-VDA-RAW              PIC XX  VALUE SPACES.
012900     88  FS-VDA-RAW-FIM              VALUE '10'.
013000 77  FS-ENT-RAW              PIC XX  VALUE SPACES.
013100     88  FS-ENT-RAW-FIM              VALUE '10'.
013200 77  FS-CLI-CLN              PIC XX  VALUE SPACES.
013300 77  FS-LAB-CLN              PIC XX  VALUE SPACES.
013400 77  FS-PRO-CLN              PIC XX  VALUE SPACES.
013500 77  FS-VDA-CLN              PIC XX  VALUE SPACES.
013600 77  FS-ENT-CLN              PIC XX  VALUE SPACES.
013700 77  FS-CTL-RPT              PIC XX  VALUE SPACES.
013800 77  WS-UPSI-RERUN           PIC X   VALUE 'N'.
013900
014000*---- CONTADORES (TODOS COMP - VER PADRAO DA SHOP) ---------------
014100 77  WS-CANT-CLI-LIDOS       PIC 9(5) COMP VALUE ZERO.
014200 77  WS-CANT-CLI-ACEITOS     PIC 9(5) COMP VALUE ZERO.
014300 77  WS-CANT-LAB-LIDOS       PIC 9(5) COMP VALUE ZERO.
014400 77  WS-CANT-LAB-ACEITOS     PIC 9(5) COMP VALUE ZERO.
014500 77  WS-CANT-PRO-LIDOS       PIC 9(5) COMP VALUE ZERO.
014600 77  WS-CANT-PRO-ACEITOS     PIC 9(5) COMP VALUE ZERO.
014700 77  WS-CANT-VDA-LIDOS       PIC 9(5) COMP VALUE ZERO.
014800 77  WS-CANT-VDA-ACEITOS     PIC 9(5) COMP VALUE ZERO.
014900 77  WS-CANT-ENT-LIDOS       PIC 9(5) COMP VALUE ZERO.
015000 77  WS-CANT-ENT-ACEITOS     PIC 9(5) COMP VALUE ZERO.
015100 77  WS-CANT-QTDE-PRINT      PIC ZZZ.ZZ9.
015200
015300*---- CHAVE (S) VALIDA / SWITCH DE ACEITACAO ---------------------
015400 77  WS-REG-VALIDO           PIC X(02) VALUE 'SI'.
015500     88  WS-REG-E-VALIDO              VALUE 'SI'.
015600 77  WS-MESSAGE-ERROR        PIC X(32) VALUE SPACES.
015700 77  WS-ACHOU-CHAVE          PIC X(01) VALUE 'N'.
015800     88  WS-CHAVE-ACHADA              VALUE 'S'.
015900     88  WS-CHAVE-NAO-ACHADA          VALUE 'N'.
016000
016100*---- TABELAS DE CHAVES ACEITAS (EM MEMORIA, ORDEM DE CHEGADA) --
016200*     USADAS PARA DETECTAR 1A OCORRENCIA E PARA AS VALIDACOES
016300*     DE CHAVE ESTRANGEIRA ENTRE ARQUIVOS.
016400 77  WS-MAX-CHAVES            PIC 9(5) COMP VALUE 5000.
016500 01  WS-TAB-CLI-IDS.
016600     03  WS-TAB-CLI-ID   OCCURS 5000 TIMES
016700                          PIC 9(07) COMP
016800                          INDEXED BY WS-IX-CLI.
016900 77  WS-QTD-CLI              PIC 9(5) COMP VALUE ZERO.
017000 01  WS-TAB-PRO-IDS.
017100     03  WS-TAB-PRO-ID   OCCURS 5000 TIMES
017200                          PIC 9(07) COMP
017300                          INDEXED BY WS-IX-PRO.
017400 77  WS-QTD-PRO              PIC 9(5) COMP VALUE ZERO.
017500 01  WS-TAB-VDA-IDS.
017600     03  WS-TAB-VDA-ID   OCCURS 5000 TIMES
017700                          PIC 9(07) COMP
017800                          INDEXED BY WS-IX-VDA.
017900 77  WS-QTD-VDA               PIC 9(5) COMP VALUE ZERO.
018000 01  WS-TAB-LAB-IDS.
018100     03  WS-TAB-LAB-ID   OCCURS 5000 TIMES
018200                          PIC 9(07) COMP
018300                          INDEXED BY WS-IX-LAB.
018400 77  WS-QTD-LAB               PIC 9(5) COMP VALUE ZERO.
018500
018600*//// LAYOUTS DE REGISTRO - MEMBROS DA BIBLIOTECA CPLIB /////////
018700*    COPY CPCLIE.
018800*    LAYOUT MESTRE DE CLIENTES - VER PGM_50-CP-CLIENTE
018900 01  WS-REG-CLIENTE.
019000     03  CLI-ID-CLIENTE      PIC 9(07)    VALUE ZEROS.
019100     03  CLI-NOME            PIC X(40)    VALUE SPACES.
019200     03  CLI-EMAIL           PIC X(50)    VALUE SPACES.
019300     03  CLI-TELEFONE        PIC X(11)    VALUE SPACES.
019400     03  CLI-CIDADE          PIC X(30)    VALUE SPACES.
019500     03  CLI-ESTADO          PIC X(02)    VALUE SPACES.
019600     03  CLI-DT-NASCIMENTO   PIC 9(08)    VALUE ZEROS.
019700     03  CLI-DT-CADASTRO     PIC 9(08)    VALUE ZEROS.
019800
019900*    COPY CPCLAB.
020000*    LAYOUT CLIENTES DE LABORATORIO - VER PGM_50-CP-CLILAB
020100 01  WS-REG-CLILAB.
020200     03  LAB-ID-CLIENTE      PIC 9(07)    VALUE ZEROS.
020300     03  LAB-NOME            PIC X(40)    VALUE SPACES.
020400     03  LAB-EMAIL           PIC X(50)    VALUE SPACES.
020500     03  LAB-IDADE           PIC 9(03)    VALUE ZEROS.
020600     03  LAB-STATUS          PIC X(10)    VALUE SPACES.
020700     03  LAB-DT-CADASTRO     PIC 9(08)    VALUE ZEROS.
020800
020900*    COPY CPPROD.
021000*    LAYOUT MESTRE DE PRODUTOS - VER PGM_50-CP-PRODUTO
021100 01  WS-REG-PRODUTO.
021200     03  PRO-ID-PRODUTO      PIC 9(07)    VALUE ZEROS.
021300     03  PRO-NOME-PRODUTO    PIC X(40)    VALUE SPACES.
021400     03  PRO-CATEGORIA       PIC X(20)    VALUE SPACES.
021500     03  PRO-PRECO           PIC S9(07)V99 VALUE ZEROS.
021600     03  PRO-ESTOQUE         PIC S9(07)   VALUE ZEROS.
021700     03  PRO-ATIVO           PIC X(01)    VALUE 'S'.
021800     03  PRO-DT-CRIACAO      PIC 9(08)    VALUE ZEROS.
021900     03  FILLER              PIC X(01)    VALUE SPACES.
022000
022100*    COPY CPVEND.
022200*    LAYOUT DE VENDAS - VER PGM_50-CP-VENDA
022300 01  WS-REG-VENDA.
022400     03  VDA-ID-VENDA        PIC 9(07)    VALUE ZEROS.
022500     03  VDA-ID-CLIENTE      PIC 9(07)    VALUE ZEROS.
022600     03  VDA-ID-PRODUTO      PIC 9(07)    VALUE ZEROS.
022700     03  VDA-QUANTIDADE      PIC S9(05)   VALUE ZEROS.
022800     03  VDA-VALOR-UNITARIO  PIC S9(07)V99 VALUE ZEROS.
022900     03  VDA-VALOR-TOTAL     PIC S9(09)V99 VALUE ZEROS.
023000     03  VDA-STATUS          PIC X(10)    VALUE SPACES.
023100     03  VDA-DT-VENDA        PIC 9(08)    VALUE ZEROS.
023200     03  FILLER              PIC X(04)    VALUE SPACES.
023300
023400*    COPY CPENTR.
023500*    LAYOUT DE ENTREGAS / LOGISTICA - VER PGM_50-CP-ENTREGA
023600 01  WS-REG-ENTREGA.
023700     03  ENT-ID-ENTREGA      PIC 9(07)    VALUE ZEROS.
023800     03  ENT-ID-VENDA        PIC 9(07)    VALUE ZEROS.
023900     03  ENT-STATUS-ENTREGA  PIC X(12)    VALUE SPACES.
024000     03  ENT-DT-ENVIO        PIC 9(08)    VALUE ZEROS.
024100     03  ENT-DT-PREVISTA     PIC 9(08)    VALUE ZEROS.
024200     03  ENT-DT-REAL         PIC 9(08)    VALUE ZEROS.
024300
024400*    COPY CPCTRPT.
024500*    LAYOUTS DO RELATORIO DE CONTROLE - VER PGM_50-CP-CTLRPT
024600 01  CTL-LINHA-REPORT        PIC X(80).
024700 01  CTL-LINHA-INGEST REDEFINES CTL-LINHA-REPORT.
024800     03  CTL-ING-ETIQUETA    PIC X(10) VALUE 'INGEST  - '.
024900     03  CTL-ING-ARQUIVO     PIC X(20).
025000     03  CTL-ING-TEXTO       PIC X(18) VALUE 'REGISTROS ACEITOS='.
025100     03  CTL-ING-QTDE        PIC ZZZ.ZZ9.
025200     03  FILLER              PIC X(25).
025300*/////////////////////////////////////////////////////////////////
025400
025500*---- CAMPO-CHAVE HISTORICO DE CLIENTE - ATE A CONVERSAO DE 1994
025600*     A CHAVE DE CLIENTE ERA GRAVADA EM DUAS PARTES (FAIXA/SEQ).
025700*     O REDEFINE FICOU PARA CONSULTAS DE AUDITORIA ANTIGA.
025800 01  WS-CHAVE-CLI-ATUAL       PIC 9(07) VALUE ZERO.
025900 01  WS-CHAVE-CLI-HIST REDEFINES WS-CHAVE-CLI-ATUAL.
026000     03  WS-CHAVE-CLI-FAIXA   PIC 9(04).
026100     03  WS-CHAVE-CLI-SEQ     PIC 9(03).
026200
026300*---- AREA DE VARREDURA DE E-MAIL (REGRA DE FORMATO) -------------
026400 01  WS-EMAIL-BUFFER          PIC X(50) VALUE SPACES.
026500 01  WS-EMAIL-TAB REDEFINES WS-EMAIL-BUFFER.
026600     03  WS-EMAIL-CAR         PIC X(01) OCCURS 50
026700                              INDEXED BY WS-IX-EMAIL.
026800 77  WS-POS-ARROBA            PIC 9(02) COMP VALUE ZERO.
026900 77  WS-POS-ULT-PONTO         PIC 9(02) COMP VALUE ZERO.
027000 77  WS-EMAIL-OK              PIC X(01) VALUE 'N'.
027100     88  WS-EMAIL-E-VALIDO             VALUE 'S'.
027200
027300*---- AREA DE VALIDACAO DE DATA (QUEBRA AAAA/MM/DD) ---------------
027400 01  WS-DATA-CHECK            PIC 9(08) VALUE ZERO.
027500 01  WS-DATA-DECOMP REDEFINES WS-DATA-CHECK.
027600     03  WS-DC-ANO            PIC 9(04).
027700     03  WS-DC-MES            PIC 9(02).
027800     03  WS-DC-DIA            PIC 9(02).
027900 77  WS-DATA-E-VALIDA         PIC X(01) VALUE 'N'.
028000     88  WS-DATA-VALIDA                VALUE 'S'.
028100
028200 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
028300
028400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
028500 PROCEDURE DIVISION.
028600
028700 MAIN-PROGRAM-INICIO.
028800
028900     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
029000     PERFORM 2100-CLIENTE-I   THRU 2100-CLIENTE-F
029100     PERFORM 2200-CLILAB-I    THRU 2200-CLILAB-F
029200     PERFORM 2300-PRODUTO-I   THRU 2300-PRODUTO-F
029300     PERFORM 2400-VENDA-I     THRU 2400-VENDA-F
029400     PERFORM 2500-ENTREGA-I   THRU 2500-ENTREGA-F
029500     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
029600
029700 MAIN-PROGRAM-FINAL. GOBACK.
029800
029900
030000*------------------------------------------------------------------
030100 1000-INICIO-I.
030200
030300     OPEN INPUT  CLI-RAW LAB-RAW PRO-RAW VDA-RAW ENT-RAW
030400     OPEN OUTPUT CLI-CLN LAB-CLN PRO-CLN VDA-CLN ENT-CLN
030500     OPEN OUTPUT CTL-RPT
030600
030700     IF FS-CLI-RAW NOT = '00' OR FS-LAB-RAW NOT = '00' OR
030800        FS-PRO-RAW NOT = '00' OR FS-VDA-RAW NOT = '00' OR
030900        FS-ENT-RAW NOT = '00' THEN
031000        DISPLAY '* ERRO NA ABERTURA DOS ARQUIVOS DE ENTRADA'
031100        MOVE 9999 TO RETURN-CODE
031200     END-IF.
031300
031400 1000-INICIO-F. EXIT.
031500
031600
031700*------------------------------------------------------------------
031800*    CLIENTES
031900*------------------------------------------------------------------
032000 2100-CLIENTE-I.
032100
032200     PERFORM 2110-LER-CLIENTE-I THRU 2110-LER-CLIENTE-F
032300     PERFORM 2120-PROCESSA-CLIENTE-I
032400        THRU 2120-PROCESSA-CLIENTE-F
032500                             UNTIL FS-CLI-RAW-FIM
032600
032700     MOVE 'CLIENTES'        TO CTL-ING-ARQUIVO
032800     MOVE WS-CANT-CLI-ACEITOS TO CTL-ING-QTDE
032900     PERFORM 8110-GRAVA-LINHA-ING-I THRU 8110-GRAVA-LINHA-ING-F.
033000
033100 2100-CLIENTE-F. EXIT.
033200
033300*------------------------------------------------------------------
033400 2110-LER-CLIENTE-I.
033500
033600     READ CLI-RAW INTO WS-REG-CLIENTE
033700
033800     EVALUATE FS-CLI-RAW
033900        WHEN '00' ADD 1 TO WS-CANT-CLI-LIDOS
034000        WHEN '10' CONTINUE
034100        WHEN OTHER
034200           DISPLAY '* ERRO LEITURA CLI-RAW = ' FS-CLI-RAW
034300           MOVE 9999 TO RETURN-CODE
034400           SET FS-CLI-RAW-FIM TO TRUE
034500     END-EVALUATE.
034600
034700 2110-LER-CLIENTE-F. EXIT.
034800
034900*------------------------------------------------------------------
035000 2120-PROCESSA-CLIENTE-I.
035100
035200     MOVE 'SI' TO WS-REG-VALIDO
035300
035400     PERFORM 7400-REMOVE-ACENTOS-I THRU 7400-REMOVE-ACENTOS-F
035500
035600     SET WS-IX-CLI TO 1
035700     SET WS-CHAVE-NAO-ACHADA TO TRUE
035800     PERFORM 2130-BUSCA-CLI-I THRU 2130-BUSCA-CLI-F
035900     IF WS-CHAVE-ACHADA THEN
036000        MOVE 'CHAVE DUPLICADA' TO WS-MESSAGE-ERROR
036100        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
036200     END-IF
036300
036400     IF CLI-NOME = SPACES OR CLI-TELEFONE = SPACES THEN
036500        MOVE 'NOME OU TELEFONE AUSENTE' TO WS-MESSAGE-ERROR
036600        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
036700     END-IF
036800
036900     MOVE CLI-EMAIL TO WS-EMAIL-BUFFER
037000     PERFORM 7500-VALIDA-EMAIL-I THRU 7500-VALIDA-EMAIL-F
037100     IF NOT WS-EMAIL-E-VALIDO THEN
037200        MOVE 'E-MAIL INVALIDO' TO WS-MESSAGE-ERROR
037300        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
037400     END-IF
037500
037600     MOVE CLI-DT-NASCIMENTO TO WS-DATA-CHECK
037700     PERFORM 7600-VALIDA-DATA-I THRU 7600-VALIDA-DATA-F
037800     IF NOT WS-DATA-VALIDA THEN
037900        MOVE 'DATA NASCIMENTO INVALIDA' TO WS-MESSAGE-ERROR
038000        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
038100     END-IF
038200
038300     MOVE CLI-DT-CADASTRO TO WS-DATA-CHECK
038400     PERFORM 7600-VALIDA-DATA-I THRU 7600-VALIDA-DATA-F
038500     IF NOT WS-DATA-VALIDA THEN
038600        MOVE 'DATA CADASTRO INVALIDA' TO WS-MESSAGE-ERROR
038700        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
038800     END-IF
038900
039000     IF WS-REG-E-VALIDO THEN
039100        ADD 1 TO WS-QTD-CLI
039200        SET WS-IX-CLI TO WS-QTD-CLI
039300        MOVE CLI-ID-CLIENTE TO WS-TAB-CLI-ID(WS-IX-CLI)
039400        ADD 1 TO WS-CANT-CLI-ACEITOS
039500        WRITE REG-CLI-CLN FROM WS-REG-CLIENTE
039600     END-IF
039700
039800     PERFORM 2110-LER-CLIENTE-I THRU 2110-LER-CLIENTE-F.
039900
040000 2120-PROCESSA-CLIENTE-F. EXIT.
040100
040200*------------------------------------------------------------------
040300 2130-BUSCA-CLI-I.
040400
040500     SEARCH WS-TAB-CLI-ID VARYING WS-IX-CLI
040600        AT END SET WS-CHAVE-NAO-ACHADA TO TRUE
040700        WHEN WS-TAB-CLI-ID(WS-IX-CLI) = CLI-ID-CLIENTE
040800           SET WS-CHAVE-ACHADA TO TRUE
040900     END-SEARCH.
041000
041100 2130-BUSCA-CLI-F. EXIT.
041200
041300*------------------------------------------------------------------
041400 2190-REJEITA-I.
041500
041600     MOVE 'NO' TO WS-REG-VALIDO.
041700
041800 2190-REJEITA-F. EXIT.
041900
042000
042100*------------------------------------------------------------------
042200*    CLIENTES DE LABORATORIO
042300*------------------------------------------------------------------
042400 2200-CLILAB-I.
042500
042600     PERFORM 2210-LER-CLILAB-I THRU 2210-LER-CLILAB-F
042700     PERFORM 2220-PROCESSA-CLILAB-I
042800        THRU 2220-PROCESSA-CLILAB-F
042900                             UNTIL FS-LAB-RAW-FIM
043000
043100     MOVE 'CLIENTES-LAB'     TO CTL-ING-ARQUIVO
043200     MOVE WS-CANT-LAB-ACEITOS TO CTL-ING-QTDE
043300     PERFORM 8110-GRAVA-LINHA-ING-I THRU 8110-GRAVA-LINHA-ING-F.
043400
043500 2200-CLILAB-F. EXIT.
043600
043700*------------------------------------------------------------------
043800 2210-LER-CLILAB-I.
043900
044000     READ LAB-RAW INTO WS-REG-CLILAB
044100
044200     EVALUATE FS-LAB-RAW
044300        WHEN '00' ADD 1 TO WS-CANT-LAB-LIDOS
044400        WHEN '10' CONTINUE
044500        WHEN OTHER
044600           DISPLAY '* ERRO LEITURA LAB-RAW = ' FS-LAB-RAW
044700           MOVE 9999 TO RETURN-CODE
044800           SET FS-LAB-RAW-FIM TO TRUE
044900     END-EVALUATE.
045000
045100 2210-LER-CLILAB-F. EXIT.
045200
045300*------------------------------------------------------------------
045400 2220-PROCESSA-CLILAB-I.
045500
045600     MOVE 'SI' TO WS-REG-VALIDO
045700
045800     MOVE LAB-NOME TO WS-EMAIL-BUFFER
045900     PERFORM 7400-REMOVE-ACENTOS-GEN-I
046000        THRU 7400-REMOVE-ACENTOS-GEN-F
046100     MOVE WS-EMAIL-BUFFER(1:40) TO LAB-NOME
046200
046300     SET WS-IX-LAB TO 1
046400     SET WS-CHAVE-NAO-ACHADA TO TRUE
046500     PERFORM 2225-BUSCA-LAB-I THRU 2225-BUSCA-LAB-F
046600               UNTIL WS-IX-LAB > WS-QTD-LAB
046700     IF WS-CHAVE-ACHADA THEN
046800        MOVE 'CHAVE DUPLICADA' TO WS-MESSAGE-ERROR
046900        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
047000     END-IF
047100
047200     MOVE LAB-EMAIL TO WS-EMAIL-BUFFER
047300     PERFORM 7500-VALIDA-EMAIL-I THRU 7500-VALIDA-EMAIL-F
047400     IF NOT WS-EMAIL-E-VALIDO THEN
047500        MOVE 'E-MAIL INVALIDO' TO WS-MESSAGE-ERROR
047600        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
047700     END-IF
047800
047900     IF LAB-IDADE NOT NUMERIC OR LAB-IDADE > 119 THEN
048000        MOVE 'IDADE FORA DE FAIXA' TO WS-MESSAGE-ERROR
048100        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
048200     END-IF
048300
048400     IF LAB-STATUS = SPACES THEN
048500        MOVE 'STATUS AUSENTE' TO WS-MESSAGE-ERROR
048600        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
048700     END-IF
048800
048900     MOVE LAB-DT-CADASTRO TO WS-DATA-CHECK
049000     PERFORM 7600-VALIDA-DATA-I THRU 7600-VALIDA-DATA-F
049100     IF NOT WS-DATA-VALIDA THEN
049200        MOVE 'DATA CADASTRO INVALIDA' TO WS-MESSAGE-ERROR
049300        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
049400     END-IF
049500
049600     IF WS-REG-E-VALIDO THEN
049700        ADD 1 TO WS-QTD-LAB
049800        MOVE LAB-ID-CLIENTE TO WS-TAB-LAB-ID(WS-QTD-LAB)
049900        ADD 1 TO WS-CANT-LAB-ACEITOS
050000        WRITE REG-LAB-CLN FROM WS-REG-CLILAB
050100     END-IF
050200
050300     PERFORM 2210-LER-CLILAB-I THRU 2210-LER-CLILAB-F.
050400
050500 2220-PROCESSA-CLILAB-F. EXIT.
050600
050700*------------------------------------------------------------------
050800 2225-BUSCA-LAB-I.
050900
051000     IF WS-TAB-LAB-ID(WS-IX-LAB) = LAB-ID-CLIENTE
051100        SET WS-CHAVE-ACHADA TO TRUE
051200     END-IF
051300     SET WS-IX-LAB UP BY 1.
051400
051500 2225-BUSCA-LAB-F. EXIT.
051600
051700
051800*------------------------------------------------------------------
051900*    PRODUTOS
052000*------------------------------------------------------------------
052100 2300-PRODUTO-I.
052200
052300     PERFORM 2310-LER-PRODUTO-I THRU 2310-LER-PRODUTO-F
052400     PERFORM 2320-PROCESSA-PRODUTO-I
052500        THRU 2320-PROCESSA-PRODUTO-F
052600                             UNTIL FS-PRO-RAW-FIM
052700
052800     MOVE 'PRODUTOS'        TO CTL-ING-ARQUIVO
052900     MOVE WS-CANT-PRO-ACEITOS TO CTL-ING-QTDE
053000     PERFORM 8110-GRAVA-LINHA-ING-I THRU 8110-GRAVA-LINHA-ING-F.
053100
053200 2300-PRODUTO-F. EXIT.
053300
053400*------------------------------------------------------------------
053500 2310-LER-PRODUTO-I.
053600
053700     READ PRO-RAW INTO WS-REG-PRODUTO
053800
053900     EVALUATE FS-PRO-RAW
054000        WHEN '00' ADD 1 TO WS-CANT-PRO-LIDOS
054100        WHEN '10' CONTINUE
054200        WHEN OTHER
054300           DISPLAY '* ERRO LEITURA PRO-RAW = ' FS-PRO-RAW
054400           MOVE 9999 TO RETURN-CODE
054500           SET FS-PRO-RAW-FIM TO TRUE
054600     END-EVALUATE.
054700
054800 2310-LER-PRODUTO-F. EXIT.
054900
055000*------------------------------------------------------------------
055100 2320-PROCESSA-PRODUTO-I.
055200
055300     MOVE 'SI' TO WS-REG-VALIDO
055400
055500     MOVE PRO-NOME-PRODUTO TO WS-EMAIL-BUFFER
055600     PERFORM 7400-REMOVE-ACENTOS-GEN-I
055700        THRU 7400-REMOVE-ACENTOS-GEN-F
055800     MOVE WS-EMAIL-BUFFER(1:40) TO PRO-NOME-PRODUTO
055900
056000     MOVE PRO-CATEGORIA TO WS-EMAIL-BUFFER
056100     PERFORM 7400-REMOVE-ACENTOS-GEN-I
056200        THRU 7400-REMOVE-ACENTOS-GEN-F
056300     MOVE WS-EMAIL-BUFFER(1:20) TO PRO-CATEGORIA
056400
056500     SET WS-IX-PRO TO 1
056600     SET WS-CHAVE-NAO-ACHADA TO TRUE
056700     PERFORM 2325-BUSCA-PRO-I THRU 2325-BUSCA-PRO-F
056800               UNTIL WS-IX-PRO > WS-QTD-PRO
056900     IF WS-CHAVE-ACHADA THEN
057000        MOVE 'CHAVE DUPLICADA' TO WS-MESSAGE-ERROR
057100        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
057200     END-IF
057300
057400     IF PRO-PRECO < ZERO OR PRO-ESTOQUE < ZERO THEN
057500        MOVE 'PRECO OU ESTOQUE NEGATIVO' TO WS-MESSAGE-ERROR
057600        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
057700     END-IF
057800
057900     MOVE PRO-DT-CRIACAO TO WS-DATA-CHECK
058000     PERFORM 7600-VALIDA-DATA-I THRU 7600-VALIDA-DATA-F
058100     IF NOT WS-DATA-VALIDA THEN
058200        MOVE 'DATA CRIACAO INVALIDA' TO WS-MESSAGE-ERROR
058300        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
058400     END-IF
058500
058600     IF PRO-ATIVO NOT = 'S' AND PRO-ATIVO NOT = 'N' THEN
058700        MOVE 'S' TO PRO-ATIVO
058800     END-IF
058900
059000     IF WS-REG-E-VALIDO THEN
059100        ADD 1 TO WS-QTD-PRO
059200        SET WS-IX-PRO TO WS-QTD-PRO
059300        MOVE PRO-ID-PRODUTO TO WS-TAB-PRO-ID(WS-IX-PRO)
059400        ADD 1 TO WS-CANT-PRO-ACEITOS
059500        WRITE REG-PRO-CLN FROM WS-REG-PRODUTO
059600     END-IF
059700
059800     PERFORM 2310-LER-PRODUTO-I THRU 2310-LER-PRODUTO-F.
059900
060000 2320-PROCESSA-PRODUTO-F. EXIT.
060100
060200*------------------------------------------------------------------
060300 2325-BUSCA-PRO-I.
060400
060500     IF WS-TAB-PRO-ID(WS-IX-PRO) = PRO-ID-PRODUTO
060600        SET WS-CHAVE-ACHADA TO TRUE
060700     END-IF
060800     SET WS-IX-PRO UP BY 1.
060900
061000 2325-BUSCA-PRO-F. EXIT.
061100
061200
061300*------------------------------------------------------------------
061400*    VENDAS
061500*------------------------------------------------------------------
061600 2400-VENDA-I.
061700
061800     PERFORM 2410-LER-VENDA-I THRU 2410-LER-VENDA-F
061900     PERFORM 2420-PROCESSA-VENDA-I THRU 2420-PROCESSA-VENDA-F
062000                             UNTIL FS-VDA-RAW-FIM
062100
062200     MOVE 'VENDAS'          TO CTL-ING-ARQUIVO
062300     MOVE WS-CANT-VDA-ACEITOS TO CTL-ING-QTDE
062400     PERFORM 8110-GRAVA-LINHA-ING-I THRU 8110-GRAVA-LINHA-ING-F.
062500
062600 2400-VENDA-F. EXIT.
062700
062800*------------------------------------------------------------------
062900 2410-LER-VENDA-I.
063000
063100     READ VDA-RAW INTO WS-REG-VENDA
063200
063300     EVALUATE FS-VDA-RAW
063400        WHEN '00' ADD 1 TO WS-CANT-VDA-LIDOS
063500        WHEN '10' CONTINUE
063600        WHEN OTHER
063700           DISPLAY '* ERRO LEITURA VDA-RAW = ' FS-VDA-RAW
063800           MOVE 9999 TO RETURN-CODE
063900           SET FS-VDA-RAW-FIM TO TRUE
064000     END-EVALUATE.
064100
064200 2410-LER-VENDA-F. EXIT.
064300
064400*------------------------------------------------------------------
064500 2420-PROCESSA-VENDA-I.
064600
064700     MOVE 'SI' TO WS-REG-VALIDO
064800
064900     SET WS-IX-VDA TO 1
065000     SET WS-CHAVE-NAO-ACHADA TO TRUE
065100     PERFORM 2425-BUSCA-VDA-I THRU 2425-BUSCA-VDA-F
065200               UNTIL WS-IX-VDA > WS-QTD-VDA
065300     IF WS-CHAVE-ACHADA THEN
065400        MOVE 'CHAVE DUPLICADA' TO WS-MESSAGE-ERROR
065500        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
065600     END-IF
065700
065800     SET WS-IX-CLI TO 1
065900     SET WS-CHAVE-NAO-ACHADA TO TRUE
066000     PERFORM 2426-BUSCA-CLI-VDA-I THRU 2426-BUSCA-CLI-VDA-F
066100               UNTIL WS-IX-CLI > WS-QTD-CLI
066200     IF NOT WS-CHAVE-ACHADA THEN
066300        MOVE 'CLIENTE INEXISTENTE' TO WS-MESSAGE-ERROR
066400        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
066500     END-IF
066600
066700     SET WS-IX-PRO TO 1
066800     SET WS-CHAVE-NAO-ACHADA TO TRUE
066900     PERFORM 2427-BUSCA-PRO-VDA-I THRU 2427-BUSCA-PRO-VDA-F
067000               UNTIL WS-IX-PRO > WS-QTD-PRO
067100     IF NOT WS-CHAVE-ACHADA THEN
067200        MOVE 'PRODUTO INEXISTENTE' TO WS-MESSAGE-ERROR
067300        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
067400     END-IF
067500
067600     IF VDA-QUANTIDADE NOT > ZERO THEN
067700        MOVE 'QUANTIDADE INVALIDA' TO WS-MESSAGE-ERROR
067800        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
067900     END-IF
068000
068100     IF VDA-VALOR-UNITARIO < ZERO OR VDA-VALOR-TOTAL < ZERO THEN
068200        MOVE 'VALOR NEGATIVO' TO WS-MESSAGE-ERROR
068300        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
068400     END-IF
068500
068600     MOVE VDA-DT-VENDA TO WS-DATA-CHECK
068700     PERFORM 7600-VALIDA-DATA-I THRU 7600-VALIDA-DATA-F
068800     IF NOT WS-DATA-VALIDA THEN
068900        MOVE 'DATA VENDA INVALIDA' TO WS-MESSAGE-ERROR
069000        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
069100     END-IF
069200
069300     IF WS-REG-E-VALIDO THEN
069400        ADD 1 TO WS-QTD-VDA
069500        SET WS-IX-VDA TO WS-QTD-VDA
069600        MOVE VDA-ID-VENDA TO WS-TAB-VDA-ID(WS-IX-VDA)
069700        ADD 1 TO WS-CANT-VDA-ACEITOS
069800        WRITE REG-VDA-CLN FROM WS-REG-VENDA
069900     END-IF
070000
070100     PERFORM 2410-LER-VENDA-I THRU 2410-LER-VENDA-F.
070200
070300 2420-PROCESSA-VENDA-F. EXIT.
070400
070500*------------------------------------------------------------------
070600 2425-BUSCA-VDA-I.
070700
070800     IF WS-TAB-VDA-ID(WS-IX-VDA) = VDA-ID-VENDA
070900        SET WS-CHAVE-ACHADA TO TRUE
071000     END-IF
071100     SET WS-IX-VDA UP BY 1.
071200
071300 2425-BUSCA-VDA-F. EXIT.
071400
071500*------------------------------------------------------------------
071600 2426-BUSCA-CLI-VDA-I.
071700
071800     IF WS-TAB-CLI-ID(WS-IX-CLI) = VDA-ID-CLIENTE
071900        SET WS-CHAVE-ACHADA TO TRUE
072000     END-IF
072100     SET WS-IX-CLI UP BY 1.
072200
072300 2426-BUSCA-CLI-VDA-F. EXIT.
072400
072500*------------------------------------------------------------------
072600 2427-BUSCA-PRO-VDA-I.
072700
072800     IF WS-TAB-PRO-ID(WS-IX-PRO) = VDA-ID-PRODUTO
072900        SET WS-CHAVE-ACHADA TO TRUE
073000     END-IF
073100     SET WS-IX-PRO UP BY 1.
073200
073300 2427-BUSCA-PRO-VDA-F. EXIT.
073400
073500
073600*------------------------------------------------------------------
073700*    ENTREGAS
073800*------------------------------------------------------------------
073900 2500-ENTREGA-I.
074000
074100     PERFORM 2510-LER-ENTREGA-I THRU 2510-LER-ENTREGA-F
074200     PERFORM 2520-PROCESSA-ENTREGA-I
074300        THRU 2520-PROCESSA-ENTREGA-F
074400                             UNTIL FS-ENT-RAW-FIM
074500
074600     MOVE 'ENTREGAS'        TO CTL-ING-ARQUIVO
074700     MOVE WS-CANT-ENT-ACEITOS TO CTL-ING-QTDE
074800     PERFORM 8110-GRAVA-LINHA-ING-I THRU 8110-GRAVA-LINHA-ING-F
074900
075000     MOVE 'INGEST CONCLUIDO' TO CTL-ING-TEXTO
075100     MOVE SPACES TO CTL-ING-ARQUIVO
075200     MOVE ZERO TO CTL-ING-QTDE
075300     PERFORM 8110-GRAVA-LINHA-ING-I THRU 8110-GRAVA-LINHA-ING-F.
075400
075500 2500-ENTREGA-F. EXIT.
075600
075700*------------------------------------------------------------------
075800 2510-LER-ENTREGA-I.
075900
076000     READ ENT-RAW INTO WS-REG-ENTREGA
076100
076200     EVALUATE FS-ENT-RAW
076300        WHEN '00' ADD 1 TO WS-CANT-ENT-LIDOS
076400        WHEN '10' CONTINUE
076500        WHEN OTHER
076600           DISPLAY '* ERRO LEITURA ENT-RAW = ' FS-ENT-RAW
076700           MOVE 9999 TO RETURN-CODE
076800           SET FS-ENT-RAW-FIM TO TRUE
076900     END-EVALUATE.
077000
077100 2510-LER-ENTREGA-F. EXIT.
077200
077300*------------------------------------------------------------------
077400 2520-PROCESSA-ENTREGA-I.
077500
077600     MOVE 'SI' TO WS-REG-VALIDO
077700
077800     SET WS-IX-VDA TO 1
077900     SET WS-CHAVE-NAO-ACHADA TO TRUE
078000     PERFORM 2525-BUSCA-VDA-ENT-I THRU 2525-BUSCA-VDA-ENT-F
078100               UNTIL WS-IX-VDA > WS-QTD-VDA
078200     IF NOT WS-CHAVE-ACHADA THEN
078300        MOVE 'VENDA INEXISTENTE' TO WS-MESSAGE-ERROR
078400        PERFORM 2190-REJEITA-I THRU 2190-REJEITA-F
078500     END-IF
078600
078700*    AS TRES DATAS SAO SOMENTE NORMALIZADAS - DATA INVALIDA
078800*    NAO REJEITA O REGISTRO DE ENTREGA (REGRA DO NEGOCIO).
078900     MOVE ENT-DT-ENVIO TO WS-DATA-CHECK
079000     PERFORM 7600-VALIDA-DATA-I THRU 7600-VALIDA-DATA-F
079100     IF NOT WS-DATA-VALIDA THEN MOVE ZERO TO ENT-DT-ENVIO END-IF
079200
079300     MOVE ENT-DT-PREVISTA TO WS-DATA-CHECK
079400     PERFORM 7600-VALIDA-DATA-I THRU 7600-VALIDA-DATA-F
079500     IF NOT WS-DATA-VALIDA THEN
079600        MOVE ZERO TO ENT-DT-PREVISTA
079700     END-IF
079800
079900     MOVE ENT-DT-REAL TO WS-DATA-CHECK
080000     PERFORM 7600-VALIDA-DATA-I THRU 7600-VALIDA-DATA-F
080100     IF NOT WS-DATA-VALIDA THEN MOVE ZERO TO ENT-DT-REAL END-IF
080200
080300     IF WS-REG-E-VALIDO THEN
080400        ADD 1 TO WS-CANT-ENT-ACEITOS
080500        WRITE REG-ENT-CLN FROM WS-REG-ENTREGA
080600     END-IF
080700
080800     PERFORM 2510-LER-ENTREGA-I THRU 2510-LER-ENTREGA-F.
080900
081000 2520-PROCESSA-ENTREGA-F. EXIT.
081100
081200*------------------------------------------------------------------
081300 2525-BUSCA-VDA-ENT-I.
081400
081500     IF WS-TAB-VDA-ID(WS-IX-VDA) = ENT-ID-VENDA
081600        SET WS-CHAVE-ACHADA TO TRUE
081700     END-IF
081800     SET WS-IX-VDA UP BY 1.
081900
082000 2525-BUSCA-VDA-ENT-F. EXIT.
082100
082200
082300*------------------------------------------------------------------
082400*    ROTINAS DE APOIO - TEXTO / E-MAIL / DATA
082500*------------------------------------------------------------------
082600 7400-REMOVE-ACENTOS-I.
082700
082800     MOVE CLI-NOME TO WS-EMAIL-BUFFER
082900     PERFORM 7400-REMOVE-ACENTOS-GEN-I
083000        THRU 7400-REMOVE-ACENTOS-GEN-F
083100     MOVE WS-EMAIL-BUFFER(1:40) TO CLI-NOME
083200
083300     MOVE CLI-CIDADE TO WS-EMAIL-BUFFER
083400     PERFORM 7400-REMOVE-ACENTOS-GEN-I
083500        THRU 7400-REMOVE-ACENTOS-GEN-F
083600     MOVE WS-EMAIL-BUFFER(1:30) TO CLI-CIDADE.
083700
083800 7400-REMOVE-ACENTOS-F. EXIT.
083900
084000*------------------------------------------------------------------
084100*    CONVERTE CARACTERES ACENTUADOS EM ASCII PURO, REUTILIZADO
084200*    PELOS CINCO PASSOS DE INGESTAO (CHAMADO 1147/1990).
084300 7400-REMOVE-ACENTOS-GEN-I.
084400
084500     INSPECT WS-EMAIL-BUFFER CONVERTING
084600        'ÁÀÂÃÄÉÈÊËÍÌÎÏÓÒÔÕÖÚÙÛÜÇáàâãäéèêëíìîïóòôõöúùûüç'
084700        TO
084800        'AAAAAEEEEIIIIOOOOOUUUUCaaaaaeeeeiiiiooooouuuuc'.
084900
085000 7400-REMOVE-ACENTOS-GEN-F. EXIT.
085100
085200*------------------------------------------------------------------
085300*    FORMATO EXIGIDO: ALGO@ALGO.ALGO (SEM @ NO MEIO/DOMINIO)
085400 7500-VALIDA-EMAIL-I.
085500
085600     MOVE 'N' TO WS-EMAIL-OK
085700     MOVE ZERO TO WS-POS-ARROBA WS-POS-ULT-PONTO
085800
085900     SET WS-IX-EMAIL TO 1
086000     PERFORM 7510-SCAN-EMAIL-I THRU 7510-SCAN-EMAIL-F
086100               UNTIL WS-IX-EMAIL > 50
086200
086300     IF WS-POS-ARROBA > 1 AND WS-POS-ULT-PONTO > ZERO
086400        AND WS-POS-ULT-PONTO > WS-POS-ARROBA + 1
086500        AND WS-EMAIL-BUFFER(WS-POS-ULT-PONTO + 1:1) NOT = SPACE
086600        THEN
086700        MOVE 'S' TO WS-EMAIL-OK
086800     END-IF.
086900
087000 7500-VALIDA-EMAIL-F. EXIT.
087100
087200*------------------------------------------------------------------
087300 7510-SCAN-EMAIL-I.
087400
087500     IF WS-EMAIL-CAR(WS-IX-EMAIL) = '@'
087600        AND WS-POS-ARROBA = ZERO
087700        SET WS-POS-ARROBA TO WS-IX-EMAIL
087800     END-IF
087900     IF WS-EMAIL-CAR(WS-IX-EMAIL) = '.'
088000        AND WS-POS-ARROBA NOT = ZERO
088100        SET WS-POS-ULT-PONTO TO WS-IX-EMAIL
088200     END-IF
088300     SET WS-IX-EMAIL UP BY 1.
088400
088500 7510-SCAN-EMAIL-F. EXIT.
088600
088700*------------------------------------------------------------------
088800*    VALIDA DATA AAAAMMDD (CONSIDERA ANOS BISSEXTOS)
088900 7600-VALIDA-DATA-I.
089000
089100     MOVE 'S' TO WS-DATA-E-VALIDA
089200
089300     IF WS-DATA-CHECK = ZERO THEN
089400        MOVE 'N' TO WS-DATA-E-VALIDA
089500     ELSE
089600        IF WS-DC-ANO < 1900 OR WS-DC-MES < 1 OR WS-DC-MES > 12
089700           THEN
089800           MOVE 'N' TO WS-DATA-E-VALIDA
089900        ELSE
090000           EVALUATE WS-DC-MES
090100              WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8
090200              WHEN 10 WHEN 12
090300                 IF WS-DC-DIA < 1 OR WS-DC-DIA > 31 THEN
090400                    MOVE 'N' TO WS-DATA-E-VALIDA
090500                 END-IF
090600              WHEN 4 WHEN 6 WHEN 9 WHEN 11
090700                 IF WS-DC-DIA < 1 OR WS-DC-DIA > 30 THEN
090800                    MOVE 'N' TO WS-DATA-E-VALIDA
090900                 END-IF
091000              WHEN 2
091100                 IF (WS-DC-ANO / 4) * 4 = WS-DC-ANO AND
091200                    ((WS-DC-ANO / 100) * 100 NOT = WS-DC-ANO
091300                    OR (WS-DC-ANO / 400) * 400 = WS-DC-ANO)
091400                    THEN
091500                    IF WS-DC-DIA < 1 OR WS-DC-DIA > 29 THEN
091600                       MOVE 'N' TO WS-DATA-E-VALIDA
091700                    END-IF
091800                 ELSE
091900                    IF WS-DC-DIA < 1 OR WS-DC-DIA > 28 THEN
092000                       MOVE 'N' TO WS-DATA-E-VALIDA
092100                    END-IF
092200                 END-IF
092300           END-EVALUATE
092400        END-IF
092500     END-IF.
092600
092700 7600-VALIDA-DATA-F. EXIT.
092800
092900
093000*------------------------------------------------------------------
093100*    RELATORIO DE CONTROLE
093200*------------------------------------------------------------------
093300 8110-GRAVA-LINHA-ING-I.
093400
093500     IF CTL-ING-TEXTO = SPACES THEN
093600        MOVE 'REGISTROS ACEITOS=' TO CTL-ING-TEXTO
093700     END-IF
093800     MOVE SPACES TO REG-CTL-RPT
093900     WRITE REG-CTL-RPT FROM CTL-LINHA-INGEST
094000     MOVE 'REGISTROS ACEITOS=' TO CTL-ING-TEXTO.
094100
094200 8110-GRAVA-LINHA-ING-F. EXIT.
094300
094400
094500*------------------------------------------------------------------
094600 9999-FINAL-I.
094700
094800     CLOSE CLI-RAW LAB-RAW PRO-RAW VDA-RAW ENT-RAW
094900     CLOSE CLI-CLN LAB-CLN PRO-CLN VDA-CLN ENT-CLN
095000     CLOSE CTL-RPT.
095100
095200 9999-FINAL-F. EXIT.
