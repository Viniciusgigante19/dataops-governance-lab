000100*////////////////// (CPCTRPT) ///////////////////////////////////
000200************************************************************
000300*     LAYOUT DO RELATORIO DE CONTROLE (DDCTLRPT)             *
000400*     LINHA IMPRESSA DE 80 POSICOES, UMA SECAO POR ETAPA     *
000500*     ABERTO OUTPUT EM PROGM50A, EXTEND NAS DEMAIS ETAPAS    *
000600*     DESTA JOB NOTURNA (PROGM51A/52A/53A)                  *
000700************************************************************
000800 01  CTL-LINHA-REPORT        PIC X(80).
000900*
001000*    SECAO INGEST - UMA LINHA POR ARQUIVO DE ENTRADA
001100 01  CTL-LINHA-INGEST REDEFINES CTL-LINHA-REPORT.
001200     03  CTL-ING-ETIQUETA    PIC X(10) VALUE 'INGEST  - '.
001300     03  CTL-ING-ARQUIVO     PIC X(20).
001400     03  CTL-ING-TEXTO       PIC X(18) VALUE 'REGISTROS ACEITOS='.
001500     03  CTL-ING-QTDE        PIC ZZZ.ZZ9.
001600     03  FILLER              PIC X(25).
001700*
001800*    SECAO CORRECT - UMA LINHA POR ARQUIVO MAIS 2 LINHAS
001900*    DE PASSAGENS ENTRE ARQUIVOS (FK DE VENDAS / DATAS)
002000 01  CTL-LINHA-CORRECAO REDEFINES CTL-LINHA-REPORT.
002100     03  CTL-COR-ETIQUETA    PIC X(10) VALUE 'CORRECT - '.
002200     03  CTL-COR-ARQUIVO     PIC X(20).
002300     03  CTL-COR-TEXTO       PIC X(18).
002400     03  CTL-COR-QTDE        PIC ZZZ.ZZ9.
002500     03  FILLER              PIC X(25).
002600*
002700*    SECAO VALIDATE - UMA LINHA POR REGRA DE QUALIDADE
002800 01  CTL-LINHA-VALIDACAO REDEFINES CTL-LINHA-REPORT.
002900     03  CTL-VAL-ETIQUETA    PIC X(10) VALUE 'VALIDATE- '.
003000     03  CTL-VAL-REGRA       PIC X(14).
003100     03  CTL-VAL-CHK-TXT     PIC X(08) VALUE 'CHECADOS'.
003200     03  CTL-VAL-CHECADOS    PIC ZZZ.ZZ9.
003300     03  CTL-VAL-OK-TXT      PIC X(05) VALUE 'OK='.
003400     03  CTL-VAL-PASSOU      PIC ZZZ.ZZ9.
003500     03  CTL-VAL-NOK-TXT     PIC X(06) VALUE 'FALHA='.
003600     03  CTL-VAL-FALHOU      PIC ZZZ.ZZ9.
003700     03  CTL-VAL-RESULT      PIC X(04).
003800*
003900*    SECAO ENRICH - UMA LINHA POR ARQUIVO ENRIQUECIDO GRAVADO
004000 01  CTL-LINHA-ENRIQ REDEFINES CTL-LINHA-REPORT.
004100     03  CTL-ENR-ETIQUETA    PIC X(10) VALUE 'ENRICH  - '.
004200     03  CTL-ENR-ARQUIVO     PIC X(20).
004300     03  CTL-ENR-TEXTO       PIC X(18) VALUE 'REGISTROS GRAVADOS='.
004400     03  CTL-ENR-QTDE        PIC ZZZ.ZZ9.
004500     03  FILLER              PIC X(25).
004600*////////////////////////////////////////////////////////////////
