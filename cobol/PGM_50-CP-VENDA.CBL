000100*////////////////// (CPVEND) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT DE VENTAS (VENDAS)                             *
000400*     USADO POR PROGM50A / PROGM51A / PROGM52A / PROGM53A   *
000500*     LARGO REGISTRO = 68 BYTES                             *
000600************************************************************
000700 01  WS-REG-VENDA.
000800     03  VDA-ID-VENDA        PIC 9(07)    VALUE ZEROS.
000900*        CHAVES ESTRANGEIRAS - CLIENTE E PRODUTO
001000     03  VDA-ID-CLIENTE      PIC 9(07)    VALUE ZEROS.
001100     03  VDA-ID-PRODUTO      PIC 9(07)    VALUE ZEROS.
001200     03  VDA-QUANTIDADE      PIC S9(05)   VALUE ZEROS.
001300     03  VDA-VALOR-UNITARIO  PIC S9(07)V99 VALUE ZEROS.
001400     03  VDA-VALOR-TOTAL     PIC S9(09)V99 VALUE ZEROS.
001500     03  VDA-STATUS          PIC X(10)    VALUE SPACES.
001600     03  VDA-DT-VENDA        PIC 9(08)    VALUE ZEROS.
001700     03  FILLER              PIC X(04)    VALUE SPACES.
001800*////////////////////////////////////////////////////////////////
