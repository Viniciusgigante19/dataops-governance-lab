000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PROGM51A.
000300 AUTHOR.        M-LOPES-SILVA.
000400 INSTALLATION.  DEPTO-SISTEMAS-VAREJO.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
000800***************************************************************
000900*    H I S T O R I C O   D E   M A N U T E N C A O             *
001000*---------------------------------------------------------------
001100* 04/02/89  MLS  ORIGINAL - PADRONIZACAO E DEPURACAO DE         *
001200*                 DUPLICADOS DOS CINCO ARQUIVOS DEPURADOS.      *
001300* 09/14/89  MLS  INCLUIDO PREENCHIMENTO DE VALORES DEFAULT      *
001400*                 PARA CAMPOS EM BRANCO (CHAMADO 0812).         *
001500* 07/02/92  JCS  INCLUIDA REVALIDACAO DE CHAVE ESTRANGEIRA DE   *
001600*                 VENDAS APOS A CORRECAO DE CLIENTES/PRODUTOS   *
001700*                 (BUG 1301 - VENDA ORFA PASSAVA PARA VALIDATE).*
001800* 03/11/93  JCS  INCLUIDA CORRECAO DE DATA DE ENTREGA MENOR     *
001900*                 QUE A DATA DE ENVIO (CHAMADO 1366).           *
002000* 09/09/94  JCS  CAPACIDADE DAS TABELAS EM MEMORIA AMPLIADA     *
002100*                 PARA 3000 REGISTROS POR ARQUIVO.              *
002200* 01/06/97  PRT  PADRAO DE DATA AAAAMMDD EM TODOS OS ARQUIVOS.  *
002300* 10/14/98  PRT  VERIFICADO IMPACTO ANO 2000 - CAMPOS DE DATA   *
002400*                 JA SAO AAAAMMDD DE 8 POSICOES, SEM IMPACTO.   *
002500* 01/22/99  PRT  CHAMADO Y2K-0041 ENCERRADO - SEM PENDENCIAS.   *
002600* 07/11/02  ABN  INCLUSAO DE CONTROLE DE LINHAS NO RELATORIO    *
002700*                 DDCTLRPT (CHAMADO 2241).                     *
002800* 05/19/05  LCV  TELEFONE PASSA A SER GRAVADO SOMENTE COM       *
002900*                 DIGITOS, PADDING DE ZEROS A ESQUERDA ATE 11   *
003000*                 POSICOES (CHAMADO 2790 - INTEGRACAO COM PABX).*
003100* 03/09/11  DAF  CORRIGIDA LINHA ESPURIA NOS CINCO PARAGRAFOS    *
003200*                 -LE-...-I E NOS DOIS -RELE-...-I QUE MOVIA O   *
003300*                 CAMPO CHAVE DA TABELA (AINDA NAO PREENCHIDA)   *
003400*                 DE VOLTA PARA O BUFFER DE LEITURA, SOBRESCRE-  *
003500*                 VENDO A CHAVE CORRETA ANTES DA GRAVACAO NA     *
003600*                 TABELA (CHAMADO 3184 - DETECTADO EM REVISAO).  *
003700* 03/09/11  DAF  LARGO DE CLIENTE/CLIENTES_LAB/LOGISTICA         *
003800*                 CORRIGIDO PARA 156/118/50 BYTES (FILLER        *
003900*                 INDEVIDO REMOVIDO DOS COPYBOOKS - CHAMADO 3184)*
004000***************************************************************
004100*    PROPOSITO                                                 *
004200*    SEGUNDO PASSO DO LOTE NOTURNO DE GOVERNANCA DE DADOS DO    *
004300*    VAREJO. LE OS CINCO ARQUIVOS DEPURADOS GRAVADOS POR        *
004400*    PROGM50A, PADRONIZA DATA/TELEFONE/E-MAIL, ORDENA E         *
004500*    ELIMINA DUPLICADOS (FICA O ULTIMO LIDO), PREENCHE          *
004600*    DEFAULTS E GRAVA OS ARQUIVOS CORRIGIDOS. EM SEGUIDA REFAZ  *
004700*    A CHAVE ESTRANGEIRA DE VENDAS E A CONSISTENCIA DE DATAS    *
004800*    DE ENTREGA. ALIMENTA PROGM52A (VALIDATE) E PROGM53A        *
004900*    (ENRICH).                                                  *
005000***************************************************************
005100
005200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS ALFABETICO IS 'A' THRU 'Z' 'a' THRU 'z'
005900     UPSI-0 ON STATUS IS WS-UPSI-RERUN.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CLI-CLN  ASSIGN DDCLICLN
006400            FILE STATUS IS FS-CLI-CLN.
006500     SELECT LAB-CLN  ASSIGN DDLABCLN
006600            FILE STATUS IS FS-LAB-CLN.
006700     SELECT PRO-CLN  ASSIGN DDPROCLN
006800            FILE STATUS IS FS-PRO-CLN.
006900     SELECT VDA-CLN  ASSIGN DDVDACLN
007000            FILE STATUS IS FS-VDA-CLN.
007100     SELECT ENT-CLN  ASSIGN DDENTCLN
007200            FILE STATUS IS FS-ENT-CLN.
007300
007400     SELECT CLI-COR  ASSIGN DDCLICOR
007500            FILE STATUS IS FS-CLI-COR.
007600     SELECT LAB-COR  ASSIGN DDLABCOR
007700            FILE STATUS IS FS-LAB-COR.
007800     SELECT PRO-COR  ASSIGN DDPROCOR
007900            FILE STATUS IS FS-PRO-COR.
008000     SELECT VDA-COR  ASSIGN DDVDACOR
008100            FILE STATUS IS FS-VDA-COR.
008200     SELECT ENT-COR  ASSIGN DDENTCOR
008300            FILE STATUS IS FS-ENT-COR.
008400
008500     SELECT CTL-RPT  ASSIGN DDCTLRPT
008600            FILE STATUS IS FS-CTL-RPT.
008700
008800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  CLI-CLN  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
009300 01  REG-CLI-CLN             PIC X(156).
009400
009500 FD  LAB-CLN  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
009600 01  REG-LAB-CLN             PIC X(118).
009700
009800 FD  PRO-CLN  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
009900 01  REG-PRO-CLN             PIC X(93).
010000
010100 FD  VDA-CLN  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
010200 01  REG-VDA-CLN             PIC X(68).
010300
010400 FD  ENT-CLN  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
010500 01  REG-ENT-CLN             PIC X(50).
010600
010700 FD  CLI-COR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
010800 01  REG-CLI-COR             PIC X(156).
010900
011000 FD  LAB-COR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
011100 01  REG-LAB-COR             PIC X(118).
011200
011300 FD  PRO-COR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
011400 01  REG-PRO-COR             PIC X(93).
011500
011600 FD  VDA-COR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
011700 01  REG-VDA-COR             PIC X(68).
011800
011900 FD  ENT-COR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
012000 01  REG-ENT-COR             PIC X(50).
012100
012200 FD  CTL-RPT  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
012300 01  REG-CTL-RPT             PIC X(80).
012400
012500 WORKING-STORAGE SECTION.
012600*========================*
012700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012800
012900*---- FILE STATUS -----------------------------------------------
013000 77  FS-CLI-CLN              PIC XX  VALUE SPACES.
013100     88  FS-CLI-CLN-FIM              VALUE '10'.
013200 77  FS-LAB-CLN              PIC XX  VALUE SPACES.
013300     88  FS-LAB-CLN-FIM              VALUE '10'.
013400 77  FS-PRO-CLN              PIC XX  VALUE SPACES.
013500     88  FS-PRO-CLN-FIM              VALUE '10'.
013600 77  FS-VDA-CLN              PIC XX  VALUE SPACES.
013700     88  FS-VDA-CLN-FIM              VALUE '10'.
013800 77  FS-ENT-CLN              PIC XX  VALUE SPACES.
013900     88  FS-ENT-CLN-FIM              VALUE '10'.
014000 77  FS-CLI-COR              PIC XX  VALUE SPACES.
014100     88  FS-CLI-COR-FIM              VALUE '10'.
014200 77  FS-LAB-COR              PIC XX  VALUE SPACES.
014300     88  FS-LAB-COR-FIM              VALUE '10'.
014400 77  FS-PRO-COR              PIC XX  VALUE SPACES.
014500     88  FS-PRO-COR-FIM              VALUE '10'.
014600 77  FS-VDA-COR              PIC XX  VALUE SPACES.
014700     88  FS-VDA-COR-FIM              VALUE '10'.
014800 77  FS-ENT-COR              PIC XX  VALUE SPACES.
014900     88  FS-ENT-COR-FIM              VALUE '10'.
015000 77  FS-CTL-RPT              PIC XX  VALUE SPACES.
015100 77  WS-UPSI-RERUN           PIC X   VALUE 'N'.
015200
015300*---- CAPACIDADE DAS TABELAS EM MEMORIA (VER HISTORICO 1994) -----
015400 77  WS-MAX-REG               PIC 9(5) COMP VALUE 3000.
015500
015600*---- CONTADORES DE CONTROLE (TODOS COMP) -------------------------
015700 77  WS-QTD-CLIENTE           PIC 9(5) COMP VALUE ZERO.
015800 77  WS-QTD-LAB               PIC 9(5) COMP VALUE ZERO.
015900 77  WS-QTD-PRODUTO           PIC 9(5) COMP VALUE ZERO.
016000 77  WS-QTD-VENDA             PIC 9(5) COMP VALUE ZERO.
016100 77  WS-QTD-ENTREGA           PIC 9(5) COMP VALUE ZERO.
016200 77  WS-QTD-CLI-COR           PIC 9(5) COMP VALUE ZERO.
016300 77  WS-QTD-PRO-COR           PIC 9(5) COMP VALUE ZERO.
016400 77  WS-DUPLIC-CLIENTE        PIC 9(5) COMP VALUE ZERO.
016500 77  WS-DUPLIC-LAB            PIC 9(5) COMP VALUE ZERO.
016600 77  WS-DUPLIC-PRODUTO        PIC 9(5) COMP VALUE ZERO.
016700 77  WS-DUPLIC-VENDA          PIC 9(5) COMP VALUE ZERO.
016800 77  WS-DUPLIC-ENTREGA        PIC 9(5) COMP VALUE ZERO.
016900 77  WS-VENDA-REMOV-FK        PIC 9(5) COMP VALUE ZERO.
017000 77  WS-ENTREGA-DT-CORRIG     PIC 9(5) COMP VALUE ZERO.
017100 77  WS-LIMITE                PIC 9(5) COMP VALUE ZERO.
017200 77  WS-TROCOU                PIC X(01) VALUE 'N'.
017300     88  WS-HOUVE-TROCA               VALUE 'S'.
017400 77  WS-ACHOU-CHAVE           PIC X(01) VALUE 'N'.
017500     88  WS-CHAVE-ACHADA              VALUE 'S'.
017600     88  WS-CHAVE-NAO-ACHADA          VALUE 'N'.
017700
017800*//// TABELA DE CLIENTES EM MEMORIA (PADRONIZA/ORDENA/DEDUP) /////
017900 01  WS-TAB-CLIENTE-T.
018000     03  WS-TAB-CLIENTE-ITEM OCCURS 3000 TIMES
018100                             INDEXED BY WS-IX-C  WS-IX-C2.
018200         05  TC-ID-CLIENTE      PIC 9(07).
018300         05  TC-NOME            PIC X(40).
018400         05  TC-EMAIL           PIC X(50).
018500         05  TC-TELEFONE        PIC X(11).
018600         05  TC-CIDADE          PIC X(30).
018700         05  TC-ESTADO          PIC X(02).
018800         05  TC-DT-NASCIMENTO   PIC 9(08).
018900         05  TC-DT-CADASTRO     PIC 9(08).
019000
019100*//// TABELA DE CLIENTES DE LABORATORIO EM MEMORIA ///////////////
019200 01  WS-TAB-LAB-T.
019300     03  WS-TAB-LAB-ITEM     OCCURS 3000 TIMES
019400                             INDEXED BY WS-IX-L  WS-IX-L2.
019500         05  TL-ID-CLIENTE      PIC 9(07).
019600         05  TL-NOME            PIC X(40).
019700         05  TL-EMAIL           PIC X(50).
019800         05  TL-IDADE           PIC 9(03).
019900         05  TL-STATUS          PIC X(10).
020000         05  TL-DT-CADASTRO     PIC 9(08).
020100
020200*//// TABELA DE PRODUTOS EM MEMORIA ///////////////////////////////
020300 01  WS-TAB-PRODUTO-T.
020400     03  WS-TAB-PRODUTO-ITEM OCCURS 3000 TIMES
020500                             INDEXED BY WS-IX-P  WS-IX-P2.
020600         05  TP-ID-PRODUTO      PIC 9(07).
020700         05  TP-NOME-PRODUTO    PIC X(40).
020800         05  TP-CATEGORIA       PIC X(20).
020900         05  TP-PRECO           PIC S9(07)V99.
021000         05  TP-ESTOQUE         PIC S9(07).
021100         05  TP-ATIVO           PIC X(01).
021200         05  TP-DT-CRIACAO      PIC 9(08).
021300
021400*//// TABELA DE VENDAS EM MEMORIA /////////////////////////////////
021500 01  WS-TAB-VENDA-T.
021600     03  WS-TAB-VENDA-ITEM   OCCURS 3000 TIMES
021700                             INDEXED BY WS-IX-V  WS-IX-V2.
021800         05  TV-ID-VENDA        PIC 9(07).
021900         05  TV-ID-CLIENTE      PIC 9(07).
022000         05  TV-ID-PRODUTO      PIC 9(07).
022100         05  TV-QUANTIDADE      PIC S9(05).
022200         05  TV-VALOR-UNITARIO  PIC S9(07)V99.
022300         05  TV-VALOR-TOTAL     PIC S9(09)V99.
022400         05  TV-STATUS          PIC X(10).
022500         05  TV-DT-VENDA        PIC 9(08).
022600
022700*//// TABELA DE ENTREGAS EM MEMORIA ///////////////////////////////
022800 01  WS-TAB-ENTREGA-T.
022900     03  WS-TAB-ENTREGA-ITEM OCCURS 3000 TIMES
023000                             INDEXED BY WS-IX-E  WS-IX-E2.
023100         05  TE-ID-ENTREGA      PIC 9(07).
023200         05  TE-ID-VENDA        PIC 9(07).
023300         05  TE-STATUS-ENTREGA  PIC X(12).
023400         05  TE-DT-ENVIO        PIC 9(08).
023500         05  TE-DT-PREVISTA     PIC 9(08).
023600         05  TE-DT-REAL         PIC 9(08).
023700
023800*---- TABELAS DE CHAVES CORRIGIDAS (PARA A REVALIDACAO DE FK) ----
023900 01  WS-TAB-CLI-COR-IDS.
024000     03  WS-TAB-CLI-COR-ID   OCCURS 3000 TIMES
024100                             PIC 9(07) COMP
024200                             INDEXED BY WS-IX-CC.
024300 01  WS-TAB-PRO-COR-IDS.
024400     03  WS-TAB-PRO-COR-ID   OCCURS 3000 TIMES
024500                             PIC 9(07) COMP
024600                             INDEXED BY WS-IX-PC.
024700
024800*//// AREA DE TROCA COMPARTILHADA DO ORDENAMENTO (1989) //////////
024900*    UM UNICO BUFFER REUTILIZADO PELAS CINCO ROTINAS DE TROCA -
025000*    ECONOMIA DE MEMORIA NO REGION DO JOB NOTURNO.
025100 01  WS-AREA-TROCA            PIC X(200) VALUE SPACES.
025200 01  WS-TROCA-CLIENTE REDEFINES WS-AREA-TROCA.
025300     03  WT-ID-CLIENTE        PIC 9(07).
025400     03  WT-NOME              PIC X(40).
025500     03  WT-EMAIL             PIC X(50).
025600     03  WT-TELEFONE          PIC X(11).
025700     03  WT-CIDADE            PIC X(30).
025800     03  WT-ESTADO            PIC X(02).
025900     03  WT-DT-NASCIMENTO     PIC 9(08).
026000     03  WT-DT-CADASTRO       PIC 9(08).
026100     03  FILLER               PIC X(14).
026200 01  WS-TROCA-LAB REDEFINES WS-AREA-TROCA.
026300     03  WT-LAB-ID-CLIENTE    PIC 9(07).
026400     03  WT-LAB-NOME          PIC X(40).
026500     03  WT-LAB-EMAIL         PIC X(50).
026600     03  WT-LAB-IDADE         PIC 9(03).
026700     03  WT-LAB-STATUS        PIC X(10).
026800     03  WT-LAB-DT-CADASTRO   PIC 9(08).
026900     03  FILLER               PIC X(82).
027000 01  WS-TROCA-PRODUTO REDEFINES WS-AREA-TROCA.
027100     03  WT-PRO-ID-PRODUTO    PIC 9(07).
027200     03  WT-PRO-NOME          PIC X(40).
027300     03  WT-PRO-CATEGORIA     PIC X(20).
027400     03  WT-PRO-PRECO         PIC S9(07)V99.
027500     03  WT-PRO-ESTOQUE       PIC S9(07).
027600     03  WT-PRO-ATIVO         PIC X(01).
027700     03  WT-PRO-DT-CRIACAO    PIC 9(08).
027800     03  FILLER               PIC X(107).
027900 01  WS-TROCA-VENDA REDEFINES WS-AREA-TROCA.
028000     03  WT-VDA-ID-VENDA      PIC 9(07).
028100     03  WT-VDA-ID-CLIENTE    PIC 9(07).
028200     03  WT-VDA-ID-PRODUTO    PIC 9(07).
028300     03  WT-VDA-QUANTIDADE    PIC S9(05).
028400     03  WT-VDA-VALOR-UNIT    PIC S9(07)V99.
028500     03  WT-VDA-VALOR-TOTAL   PIC S9(09)V99.
028600     03  WT-VDA-STATUS        PIC X(10).
028700     03  WT-VDA-DT-VENDA      PIC 9(08).
028800     03  FILLER               PIC X(132).
028900 01  WS-TROCA-ENTREGA REDEFINES WS-AREA-TROCA.
029000     03  WT-ENT-ID-ENTREGA    PIC 9(07).
029100     03  WT-ENT-ID-VENDA      PIC 9(07).
029200     03  WT-ENT-STATUS        PIC X(12).
029300     03  WT-ENT-DT-ENVIO      PIC 9(08).
029400     03  WT-ENT-DT-PREVISTA   PIC 9(08).
029500     03  WT-ENT-DT-REAL       PIC 9(08).
029600     03  FILLER               PIC X(146).
029700
029800*//// LAYOUT DO RELATORIO DE CONTROLE - MEMBRO CPCTRPT ///////////
029900*    COPY CPCTRPT.
030000 01  CTL-LINHA-REPORT        PIC X(80).
030100 01  CTL-LINHA-CORRECAO REDEFINES CTL-LINHA-REPORT.
030200     03  CTL-COR-ETIQUETA    PIC X(10) VALUE 'CORRECT - '.
030300     03  CTL-COR-ARQUIVO     PIC X(20).
030400     03  CTL-COR-TEXTO       PIC X(18).
030500     03  CTL-COR-QTDE        PIC ZZZ.ZZ9.
030600     03  FILLER              PIC X(25).
030700*////////////////////////////////////////////////////////////////
030800
030900*---- AREA DE PADRONIZACAO DE TELEFONE (CHAMADO 2790/2005) -------
031000 01  WS-FONE-ENTRADA          PIC X(20) VALUE SPACES.
031100 01  WS-FONE-TAB REDEFINES WS-FONE-ENTRADA.
031200     03  WS-FONE-CAR          PIC X(01) OCCURS 20
031300                              INDEXED BY WS-IX-FONE.
031400 01  WS-FONE-SAIDA            PIC X(11) VALUE SPACES.
031500 77  WS-FONE-QTD-DIG          PIC 9(02) COMP VALUE ZERO.
031600
031700*---- AREA DE VALIDACAO/QUEBRA DE DATA (AAAA/MM/DD) ---------------
031800 01  WS-DATA-CHECK            PIC 9(08) VALUE ZERO.
031900 01  WS-DATA-DECOMP REDEFINES WS-DATA-CHECK.
032000     03  WS-DC-ANO            PIC 9(04).
032100     03  WS-DC-MES            PIC 9(02).
032200     03  WS-DC-DIA            PIC 9(02).
032300 77  WS-DATA-E-VALIDA         PIC X(01) VALUE 'N'.
032400     88  WS-DATA-VALIDA                VALUE 'S'.
032500
032600 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
032700
032800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
032900 PROCEDURE DIVISION.
033000
033100 MAIN-PROGRAM-INICIO.
033200
033300     PERFORM 1000-INICIO-I        THRU 1000-INICIO-F
033400     PERFORM 2100-PROCESSA-CLIENTE-I THRU 2100-PROCESSA-CLIENTE-F
033500     PERFORM 2300-PROCESSA-PRODUTO-I THRU 2300-PROCESSA-PRODUTO-F
033600     PERFORM 2400-PROCESSA-VENDA-I   THRU 2400-PROCESSA-VENDA-F
033700     PERFORM 2500-PROCESSA-ENTREGA-I THRU 2500-PROCESSA-ENTREGA-F
033800     PERFORM 2200-PROCESSA-LAB-I     THRU 2200-PROCESSA-LAB-F
033900     PERFORM 6000-REVALIDA-VENDAS-I  THRU 6000-REVALIDA-VENDAS-F
034000     PERFORM 6100-CORRIGE-ENTREGA-I  THRU 6100-CORRIGE-ENTREGA-F
034100     PERFORM 9999-FINAL-I            THRU 9999-FINAL-F.
034200
034300 MAIN-PROGRAM-FINAL. GOBACK.
034400
034500
034600*------------------------------------------------------------------
034700 1000-INICIO-I.
034800
034900     OPEN INPUT  CLI-CLN LAB-CLN PRO-CLN VDA-CLN ENT-CLN
035000     OPEN EXTEND CTL-RPT
035100
035200     IF FS-CLI-CLN NOT = '00' OR FS-LAB-CLN NOT = '00' OR
035300        FS-PRO-CLN NOT = '00' OR FS-VDA-CLN NOT = '00' OR
035400        FS-ENT-CLN NOT = '00' THEN
035500        DISPLAY '* ERRO NA ABERTURA DOS ARQUIVOS DEPURADOS'
035600        MOVE 9999 TO RETURN-CODE
035700     END-IF.
035800
035900 1000-INICIO-F. EXIT.
036000
036100
036200*------------------------------------------------------------------
036300*    CLIENTES
036400*------------------------------------------------------------------
036500 2100-PROCESSA-CLIENTE-I.
036600
036700     PERFORM 2110-LER-TUDO-CLIENTE-I  THRU 2110-LER-TUDO-CLIENTE-F
036800     PERFORM 2120-ORDENA-CLIENTE-I    THRU 2120-ORDENA-CLIENTE-F
036900     PERFORM 2130-GRAVA-CLIENTE-I     THRU 2130-GRAVA-CLIENTE-F
037000
037100     MOVE 'CLIENTES'          TO CTL-COR-ARQUIVO
037200     MOVE 'DUPLIC REMOVID='   TO CTL-COR-TEXTO
037300     MOVE WS-DUPLIC-CLIENTE   TO CTL-COR-QTDE
037400     PERFORM 8100-GRAVA-LINHA-COR-I THRU 8100-GRAVA-LINHA-COR-F.
037500
037600 2100-PROCESSA-CLIENTE-F. EXIT.
037700
037800*------------------------------------------------------------------
037900 2110-LER-TUDO-CLIENTE-I.
038000
038100     OPEN INPUT CLI-CLN
038200     PERFORM 2111-LE-UM-CLIENTE-I THRU 2111-LE-UM-CLIENTE-F
038300             UNTIL FS-CLI-CLN-FIM
038400     CLOSE CLI-CLN.
038500
038600 2110-LER-TUDO-CLIENTE-F. EXIT.
038700
038800*------------------------------------------------------------------
038900 2111-LE-UM-CLIENTE-I.
039000
039100     READ CLI-CLN INTO WS-TROCA-CLIENTE
039200
039300     EVALUATE FS-CLI-CLN
039400        WHEN '00'
039500           ADD 1 TO WS-QTD-CLIENTE
039600           SET WS-IX-C TO WS-QTD-CLIENTE
039700
039800           MOVE WT-DT-NASCIMENTO TO WS-DATA-CHECK
039900           PERFORM 7000-PADRONIZA-DATA-I THRU 7000-PADRONIZA-DATA-F
040000           MOVE WS-DATA-CHECK TO WT-DT-NASCIMENTO
040100
040200           MOVE WT-DT-CADASTRO TO WS-DATA-CHECK
040300           PERFORM 7000-PADRONIZA-DATA-I THRU 7000-PADRONIZA-DATA-F
040400           MOVE WS-DATA-CHECK TO WT-DT-CADASTRO
040500
040600           MOVE WT-TELEFONE TO WS-FONE-ENTRADA
040700           PERFORM 7100-PADRONIZA-FONE-I THRU 7100-PADRONIZA-FONE-F
040800           MOVE WS-FONE-SAIDA TO WT-TELEFONE
040900
041000           INSPECT WT-EMAIL CONVERTING
041100              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041200              TO
041300              'abcdefghijklmnopqrstuvwxyz'
041400
041500           MOVE WS-TROCA-CLIENTE   TO WS-TAB-CLIENTE-ITEM(WS-IX-C)
041600        WHEN '10' CONTINUE
041700        WHEN OTHER
041800           DISPLAY '* ERRO LEITURA CLI-CLN = ' FS-CLI-CLN
041900           MOVE 9999 TO RETURN-CODE
042000           SET FS-CLI-CLN-FIM TO TRUE
042100     END-EVALUATE.
042200
042300 2111-LE-UM-CLIENTE-F. EXIT.
042400
042500*------------------------------------------------------------------
042600*    ORDENACAO ASCENDENTE POR ID-CLIENTE - BOLHA ESTAVEL (SO
042700*    TROCA QUANDO O DA ESQUERDA E MAIOR, PRESERVA A ORDEM DE
042800*    CHEGADA ENTRE CHAVES IGUAIS PARA O CORTE DE DUPLICADOS).
042900 2120-ORDENA-CLIENTE-I.
043000
043100     MOVE 'S' TO WS-TROCOU
043200     PERFORM 2121-PASSADA-CLIENTE-I THRU 2121-PASSADA-CLIENTE-F
043300             UNTIL WS-TROCOU = 'N'.
043400
043500 2120-ORDENA-CLIENTE-F. EXIT.
043600
043700*------------------------------------------------------------------
043800 2121-PASSADA-CLIENTE-I.
043900
044000     MOVE 'N' TO WS-TROCOU
044100     SET WS-IX-C TO 1
044200     COMPUTE WS-LIMITE = WS-QTD-CLIENTE - 1
044300     PERFORM 2122-COMPARA-CLIENTE-I THRU 2122-COMPARA-CLIENTE-F
044400             UNTIL WS-IX-C > WS-LIMITE.
044500
044600 2121-PASSADA-CLIENTE-F. EXIT.
044700
044800*------------------------------------------------------------------
044900 2122-COMPARA-CLIENTE-I.
045000
045100     SET WS-IX-C2 TO WS-IX-C
045200     SET WS-IX-C2 UP BY 1
045300     IF TC-ID-CLIENTE(WS-IX-C) > TC-ID-CLIENTE(WS-IX-C2) THEN
045400        MOVE WS-TAB-CLIENTE-ITEM(WS-IX-C)  TO WS-TROCA-CLIENTE
045500        MOVE WS-TAB-CLIENTE-ITEM(WS-IX-C2) TO
045600             WS-TAB-CLIENTE-ITEM(WS-IX-C)
045700        MOVE WS-TROCA-CLIENTE TO WS-TAB-CLIENTE-ITEM(WS-IX-C2)
045800        MOVE 'S' TO WS-TROCOU
045900     END-IF
046000     SET WS-IX-C UP BY 1.
046100
046200 2122-COMPARA-CLIENTE-F. EXIT.
046300
046400*------------------------------------------------------------------
046500*    CORTE DE CONTROLE POR ID-CLIENTE - SO GRAVA O ULTIMO
046600*    REGISTRO DE CADA FAIXA DE CHAVES IGUAIS (FICA O ULTIMO
046700*    LIDO, CONFORME REGRA DO NEGOCIO).
046800 2130-GRAVA-CLIENTE-I.
046900
047000     OPEN OUTPUT CLI-COR
047100     SET WS-IX-C TO 1
047200     PERFORM 2131-AVALIA-CLIENTE-I THRU 2131-AVALIA-CLIENTE-F
047300             UNTIL WS-IX-C > WS-QTD-CLIENTE
047400     CLOSE CLI-COR.
047500
047600 2130-GRAVA-CLIENTE-F. EXIT.
047700
047800*------------------------------------------------------------------
047900 2131-AVALIA-CLIENTE-I.
048000
048100     SET WS-IX-C2 TO WS-IX-C
048200     SET WS-IX-C2 UP BY 1
048300     IF WS-IX-C < WS-QTD-CLIENTE AND
048400        TC-ID-CLIENTE(WS-IX-C) = TC-ID-CLIENTE(WS-IX-C2) THEN
048500        ADD 1 TO WS-DUPLIC-CLIENTE
048600     ELSE
048700        IF TC-ESTADO(WS-IX-C) = SPACES THEN
048800           MOVE 'SP' TO TC-ESTADO(WS-IX-C)
048900        END-IF
049000        IF TC-CIDADE(WS-IX-C) = SPACES THEN
049100           MOVE 'Sao Paulo' TO TC-CIDADE(WS-IX-C)
049200        END-IF
049300        IF TC-NOME(WS-IX-C) = SPACES THEN
049400           MOVE 'Desconhecido' TO TC-NOME(WS-IX-C)
049500        END-IF
049600        ADD 1 TO WS-QTD-CLI-COR
049700        SET WS-IX-CC TO WS-QTD-CLI-COR
049800        MOVE TC-ID-CLIENTE(WS-IX-C) TO WS-TAB-CLI-COR-ID(WS-IX-CC)
049900        WRITE REG-CLI-COR FROM WS-TAB-CLIENTE-ITEM(WS-IX-C)
050000     END-IF
050100     SET WS-IX-C UP BY 1.
050200
050300 2131-AVALIA-CLIENTE-F. EXIT.
050400
050500
050600*------------------------------------------------------------------
050700*    CLIENTES DE LABORATORIO (SEM PREENCHIMENTO DE DEFAULT -
050800*    NAO HA REGRA DE DEFAULT DEFINIDA PARA ESTE ARQUIVO).
050900*------------------------------------------------------------------
051000 2200-PROCESSA-LAB-I.
051100
051200     PERFORM 2210-LER-TUDO-LAB-I THRU 2210-LER-TUDO-LAB-F
051300     PERFORM 2220-ORDENA-LAB-I   THRU 2220-ORDENA-LAB-F
051400     PERFORM 2230-GRAVA-LAB-I    THRU 2230-GRAVA-LAB-F
051500
051600     MOVE 'CLIENTES-LAB'      TO CTL-COR-ARQUIVO
051700     MOVE 'DUPLIC REMOVID='   TO CTL-COR-TEXTO
051800     MOVE WS-DUPLIC-LAB       TO CTL-COR-QTDE
051900     PERFORM 8100-GRAVA-LINHA-COR-I THRU 8100-GRAVA-LINHA-COR-F.
052000
052100 2200-PROCESSA-LAB-F. EXIT.
052200
052300*------------------------------------------------------------------
052400 2210-LER-TUDO-LAB-I.
052500
052600     OPEN INPUT LAB-CLN
052700     PERFORM 2211-LE-UM-LAB-I THRU 2211-LE-UM-LAB-F
052800             UNTIL FS-LAB-CLN-FIM
052900     CLOSE LAB-CLN.
053000
053100 2210-LER-TUDO-LAB-F. EXIT.
053200
053300*------------------------------------------------------------------
053400 2211-LE-UM-LAB-I.
053500
053600     READ LAB-CLN INTO WS-TROCA-LAB
053700
053800     EVALUATE FS-LAB-CLN
053900        WHEN '00'
054000           ADD 1 TO WS-QTD-LAB
054100           SET WS-IX-L TO WS-QTD-LAB
054200
054300           MOVE WT-LAB-DT-CADASTRO TO WS-DATA-CHECK
054400           PERFORM 7000-PADRONIZA-DATA-I THRU 7000-PADRONIZA-DATA-F
054500           MOVE WS-DATA-CHECK TO WT-LAB-DT-CADASTRO
054600
054700           INSPECT WT-LAB-EMAIL CONVERTING
054800              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054900              TO
055000              'abcdefghijklmnopqrstuvwxyz'
055100
055200           MOVE WS-TROCA-LAB  TO WS-TAB-LAB-ITEM(WS-IX-L)
055300        WHEN '10' CONTINUE
055400        WHEN OTHER
055500           DISPLAY '* ERRO LEITURA LAB-CLN = ' FS-LAB-CLN
055600           MOVE 9999 TO RETURN-CODE
055700           SET FS-LAB-CLN-FIM TO TRUE
055800     END-EVALUATE.
055900
056000 2211-LE-UM-LAB-F. EXIT.
056100
056200*------------------------------------------------------------------
056300 2220-ORDENA-LAB-I.
056400
056500     MOVE 'S' TO WS-TROCOU
056600     PERFORM 2221-PASSADA-LAB-I THRU 2221-PASSADA-LAB-F
056700             UNTIL WS-TROCOU = 'N'.
056800
056900 2220-ORDENA-LAB-F. EXIT.
057000
057100*------------------------------------------------------------------
057200 2221-PASSADA-LAB-I.
057300
057400     MOVE 'N' TO WS-TROCOU
057500     SET WS-IX-L TO 1
057600     COMPUTE WS-LIMITE = WS-QTD-LAB - 1
057700     PERFORM 2222-COMPARA-LAB-I THRU 2222-COMPARA-LAB-F
057800             UNTIL WS-IX-L > WS-LIMITE.
057900
058000 2221-PASSADA-LAB-F. EXIT.
058100
058200*------------------------------------------------------------------
058300 2222-COMPARA-LAB-I.
058400
058500     SET WS-IX-L2 TO WS-IX-L
058600     SET WS-IX-L2 UP BY 1
058700     IF TL-ID-CLIENTE(WS-IX-L) > TL-ID-CLIENTE(WS-IX-L2) THEN
058800        MOVE WS-TAB-LAB-ITEM(WS-IX-L)  TO WS-TROCA-LAB
058900        MOVE WS-TAB-LAB-ITEM(WS-IX-L2) TO WS-TAB-LAB-ITEM(WS-IX-L)
059000        MOVE WS-TROCA-LAB TO WS-TAB-LAB-ITEM(WS-IX-L2)
059100        MOVE 'S' TO WS-TROCOU
059200     END-IF
059300     SET WS-IX-L UP BY 1.
059400
059500 2222-COMPARA-LAB-F. EXIT.
059600
059700*------------------------------------------------------------------
059800 2230-GRAVA-LAB-I.
059900
060000     OPEN OUTPUT LAB-COR
060100     SET WS-IX-L TO 1
060200     PERFORM 2231-AVALIA-LAB-I THRU 2231-AVALIA-LAB-F
060300             UNTIL WS-IX-L > WS-QTD-LAB
060400     CLOSE LAB-COR.
060500
060600 2230-GRAVA-LAB-F. EXIT.
060700
060800*------------------------------------------------------------------
060900 2231-AVALIA-LAB-I.
061000
061100     SET WS-IX-L2 TO WS-IX-L
061200     SET WS-IX-L2 UP BY 1
061300     IF WS-IX-L < WS-QTD-LAB AND
061400        TL-ID-CLIENTE(WS-IX-L) = TL-ID-CLIENTE(WS-IX-L2) THEN
061500        ADD 1 TO WS-DUPLIC-LAB
061600     ELSE
061700        WRITE REG-LAB-COR FROM WS-TAB-LAB-ITEM(WS-IX-L)
061800     END-IF
061900     SET WS-IX-L UP BY 1.
062000
062100 2231-AVALIA-LAB-F. EXIT.
062200
062300
062400*------------------------------------------------------------------
062500*    PRODUTOS
062600*------------------------------------------------------------------
062700 2300-PROCESSA-PRODUTO-I.
062800
062900     PERFORM 2310-LER-TUDO-PRODUTO-I THRU 2310-LER-TUDO-PRODUTO-F
063000     PERFORM 2320-ORDENA-PRODUTO-I   THRU 2320-ORDENA-PRODUTO-F
063100     PERFORM 2330-GRAVA-PRODUTO-I    THRU 2330-GRAVA-PRODUTO-F
063200
063300     MOVE 'PRODUTOS'          TO CTL-COR-ARQUIVO
063400     MOVE 'DUPLIC REMOVID='   TO CTL-COR-TEXTO
063500     MOVE WS-DUPLIC-PRODUTO   TO CTL-COR-QTDE
063600     PERFORM 8100-GRAVA-LINHA-COR-I THRU 8100-GRAVA-LINHA-COR-F.
063700
063800 2300-PROCESSA-PRODUTO-F. EXIT.
063900
064000*------------------------------------------------------------------
064100 2310-LER-TUDO-PRODUTO-I.
064200
064300     OPEN INPUT PRO-CLN
064400     PERFORM 2311-LE-UM-PRODUTO-I THRU 2311-LE-UM-PRODUTO-F
064500             UNTIL FS-PRO-CLN-FIM
064600     CLOSE PRO-CLN.
064700
064800 2310-LER-TUDO-PRODUTO-F. EXIT.
064900
065000*------------------------------------------------------------------
065100 2311-LE-UM-PRODUTO-I.
065200
065300     READ PRO-CLN INTO WS-TROCA-PRODUTO
065400
065500     EVALUATE FS-PRO-CLN
065600        WHEN '00'
065700           ADD 1 TO WS-QTD-PRODUTO
065800           SET WS-IX-P TO WS-QTD-PRODUTO
065900
066000           MOVE WT-PRO-DT-CRIACAO TO WS-DATA-CHECK
066100           PERFORM 7000-PADRONIZA-DATA-I THRU 7000-PADRONIZA-DATA-F
066200           MOVE WS-DATA-CHECK TO WT-PRO-DT-CRIACAO
066300
066400           MOVE WS-TROCA-PRODUTO TO WS-TAB-PRODUTO-ITEM(WS-IX-P)
066500        WHEN '10' CONTINUE
066600        WHEN OTHER
066700           DISPLAY '* ERRO LEITURA PRO-CLN = ' FS-PRO-CLN
066800           MOVE 9999 TO RETURN-CODE
066900           SET FS-PRO-CLN-FIM TO TRUE
067000     END-EVALUATE.
067100
067200 2311-LE-UM-PRODUTO-F. EXIT.
067300
067400*------------------------------------------------------------------
067500 2320-ORDENA-PRODUTO-I.
067600
067700     MOVE 'S' TO WS-TROCOU
067800     PERFORM 2321-PASSADA-PRODUTO-I THRU 2321-PASSADA-PRODUTO-F
067900             UNTIL WS-TROCOU = 'N'.
068000
068100 2320-ORDENA-PRODUTO-F. EXIT.
068200
068300*------------------------------------------------------------------
068400 2321-PASSADA-PRODUTO-I.
068500
068600     MOVE 'N' TO WS-TROCOU
068700     SET WS-IX-P TO 1
068800     COMPUTE WS-LIMITE = WS-QTD-PRODUTO - 1
068900     PERFORM 2322-COMPARA-PRODUTO-I THRU 2322-COMPARA-PRODUTO-F
069000             UNTIL WS-IX-P > WS-LIMITE.
069100
069200 2321-PASSADA-PRODUTO-F. EXIT.
069300
069400*------------------------------------------------------------------
069500 2322-COMPARA-PRODUTO-I.
069600
069700     SET WS-IX-P2 TO WS-IX-P
069800     SET WS-IX-P2 UP BY 1
069900     IF TP-ID-PRODUTO(WS-IX-P) > TP-ID-PRODUTO(WS-IX-P2) THEN
070000        MOVE WS-TAB-PRODUTO-ITEM(WS-IX-P)  TO WS-TROCA-PRODUTO
070100        MOVE WS-TAB-PRODUTO-ITEM(WS-IX-P2) TO
070200             WS-TAB-PRODUTO-ITEM(WS-IX-P)
070300        MOVE WS-TROCA-PRODUTO TO WS-TAB-PRODUTO-ITEM(WS-IX-P2)
070400        MOVE 'S' TO WS-TROCOU
070500     END-IF
070600     SET WS-IX-P UP BY 1.
070700
070800 2322-COMPARA-PRODUTO-F. EXIT.
070900
071000*------------------------------------------------------------------
071100 2330-GRAVA-PRODUTO-I.
071200
071300     OPEN OUTPUT PRO-COR
071400     SET WS-IX-P TO 1
071500     PERFORM 2331-AVALIA-PRODUTO-I THRU 2331-AVALIA-PRODUTO-F
071600             UNTIL WS-IX-P > WS-QTD-PRODUTO
071700     CLOSE PRO-COR.
071800
071900 2330-GRAVA-PRODUTO-F. EXIT.
072000
072100*------------------------------------------------------------------
072200 2331-AVALIA-PRODUTO-I.
072300
072400     SET WS-IX-P2 TO WS-IX-P
072500     SET WS-IX-P2 UP BY 1
072600     IF WS-IX-P < WS-QTD-PRODUTO AND
072700        TP-ID-PRODUTO(WS-IX-P) = TP-ID-PRODUTO(WS-IX-P2) THEN
072800        ADD 1 TO WS-DUPLIC-PRODUTO
072900     ELSE
073000        IF TP-CATEGORIA(WS-IX-P) = SPACES THEN
073100           MOVE 'Outros' TO TP-CATEGORIA(WS-IX-P)
073200        END-IF
073300        IF TP-ATIVO(WS-IX-P) NOT = 'S' AND
073400           TP-ATIVO(WS-IX-P) NOT = 'N' THEN
073500           MOVE 'S' TO TP-ATIVO(WS-IX-P)
073600        END-IF
073700        ADD 1 TO WS-QTD-PRO-COR
073800        SET WS-IX-PC TO WS-QTD-PRO-COR
073900        MOVE TP-ID-PRODUTO(WS-IX-P) TO WS-TAB-PRO-COR-ID(WS-IX-PC)
074000        WRITE REG-PRO-COR FROM WS-TAB-PRODUTO-ITEM(WS-IX-P)
074100     END-IF
074200     SET WS-IX-P UP BY 1.
074300
074400 2331-AVALIA-PRODUTO-F. EXIT.
074500
074600
074700*------------------------------------------------------------------
074800*    VENDAS
074900*------------------------------------------------------------------
075000 2400-PROCESSA-VENDA-I.
075100
075200     PERFORM 2410-LER-TUDO-VENDA-I THRU 2410-LER-TUDO-VENDA-F
075300     PERFORM 2420-ORDENA-VENDA-I   THRU 2420-ORDENA-VENDA-F
075400     PERFORM 2430-GRAVA-VENDA-I    THRU 2430-GRAVA-VENDA-F
075500
075600     MOVE 'VENDAS'            TO CTL-COR-ARQUIVO
075700     MOVE 'DUPLIC REMOVID='   TO CTL-COR-TEXTO
075800     MOVE WS-DUPLIC-VENDA     TO CTL-COR-QTDE
075900     PERFORM 8100-GRAVA-LINHA-COR-I THRU 8100-GRAVA-LINHA-COR-F.
076000
076100 2400-PROCESSA-VENDA-F. EXIT.
076200
076300*------------------------------------------------------------------
076400 2410-LER-TUDO-VENDA-I.
076500
076600     OPEN INPUT VDA-CLN
076700     PERFORM 2411-LE-UMA-VENDA-I THRU 2411-LE-UMA-VENDA-F
076800             UNTIL FS-VDA-CLN-FIM
076900     CLOSE VDA-CLN.
077000
077100 2410-LER-TUDO-VENDA-F. EXIT.
077200
077300*------------------------------------------------------------------
077400 2411-LE-UMA-VENDA-I.
077500
077600     READ VDA-CLN INTO WS-TROCA-VENDA
077700
077800     EVALUATE FS-VDA-CLN
077900        WHEN '00'
078000           ADD 1 TO WS-QTD-VENDA
078100           SET WS-IX-V TO WS-QTD-VENDA
078200
078300           MOVE WT-VDA-DT-VENDA TO WS-DATA-CHECK
078400           PERFORM 7000-PADRONIZA-DATA-I THRU 7000-PADRONIZA-DATA-F
078500           MOVE WS-DATA-CHECK TO WT-VDA-DT-VENDA
078600
078700           MOVE WS-TROCA-VENDA TO WS-TAB-VENDA-ITEM(WS-IX-V)
078800        WHEN '10' CONTINUE
078900        WHEN OTHER
079000           DISPLAY '* ERRO LEITURA VDA-CLN = ' FS-VDA-CLN
079100           MOVE 9999 TO RETURN-CODE
079200           SET FS-VDA-CLN-FIM TO TRUE
079300     END-EVALUATE.
079400
079500 2411-LE-UMA-VENDA-F. EXIT.
079600
079700*------------------------------------------------------------------
079800 2420-ORDENA-VENDA-I.
079900
080000     MOVE 'S' TO WS-TROCOU
080100     PERFORM 2421-PASSADA-VENDA-I THRU 2421-PASSADA-VENDA-F
080200             UNTIL WS-TROCOU = 'N'.
080300
080400 2420-ORDENA-VENDA-F. EXIT.
080500
080600*------------------------------------------------------------------
080700 2421-PASSADA-VENDA-I.
080800
080900     MOVE 'N' TO WS-TROCOU
081000     SET WS-IX-V TO 1
081100     COMPUTE WS-LIMITE = WS-QTD-VENDA - 1
081200     PERFORM 2422-COMPARA-VENDA-I THRU 2422-COMPARA-VENDA-F
081300             UNTIL WS-IX-V > WS-LIMITE.
081400
081500 2421-PASSADA-VENDA-F. EXIT.
081600
081700*------------------------------------------------------------------
081800 2422-COMPARA-VENDA-I.
081900
082000     SET WS-IX-V2 TO WS-IX-V
082100     SET WS-IX-V2 UP BY 1
082200     IF TV-ID-VENDA(WS-IX-V) > TV-ID-VENDA(WS-IX-V2) THEN
082300        MOVE WS-TAB-VENDA-ITEM(WS-IX-V)  TO WS-TROCA-VENDA
082400        MOVE WS-TAB-VENDA-ITEM(WS-IX-V2) TO
082500             WS-TAB-VENDA-ITEM(WS-IX-V)
082600        MOVE WS-TROCA-VENDA TO WS-TAB-VENDA-ITEM(WS-IX-V2)
082700        MOVE 'S' TO WS-TROCOU
082800     END-IF
082900     SET WS-IX-V UP BY 1.
083000
083100 2422-COMPARA-VENDA-F. EXIT.
083200
083300*------------------------------------------------------------------
083400 2430-GRAVA-VENDA-I.
083500
083600     OPEN OUTPUT VDA-COR
083700     SET WS-IX-V TO 1
083800     PERFORM 2431-AVALIA-VENDA-I THRU 2431-AVALIA-VENDA-F
083900             UNTIL WS-IX-V > WS-QTD-VENDA
084000     CLOSE VDA-COR.
084100
084200 2430-GRAVA-VENDA-F. EXIT.
084300
084400*------------------------------------------------------------------
084500 2431-AVALIA-VENDA-I.
084600
084700     SET WS-IX-V2 TO WS-IX-V
084800     SET WS-IX-V2 UP BY 1
084900     IF WS-IX-V < WS-QTD-VENDA AND
085000        TV-ID-VENDA(WS-IX-V) = TV-ID-VENDA(WS-IX-V2) THEN
085100        ADD 1 TO WS-DUPLIC-VENDA
085200     ELSE
085300        IF TV-STATUS(WS-IX-V) = SPACES THEN
085400           MOVE 'Pendente' TO TV-STATUS(WS-IX-V)
085500        END-IF
085600        WRITE REG-VDA-COR FROM WS-TAB-VENDA-ITEM(WS-IX-V)
085700     END-IF
085800     SET WS-IX-V UP BY 1.
085900
086000 2431-AVALIA-VENDA-F. EXIT.
086100
086200
086300*------------------------------------------------------------------
086400*    ENTREGAS
086500*------------------------------------------------------------------
086600 2500-PROCESSA-ENTREGA-I.
086700
086800     PERFORM 2510-LER-TUDO-ENTREGA-I THRU 2510-LER-TUDO-ENTREGA-F
086900     PERFORM 2520-ORDENA-ENTREGA-I   THRU 2520-ORDENA-ENTREGA-F
087000     PERFORM 2530-GRAVA-ENTREGA-I    THRU 2530-GRAVA-ENTREGA-F
087100
087200     MOVE 'ENTREGAS'          TO CTL-COR-ARQUIVO
087300     MOVE 'DUPLIC REMOVID='   TO CTL-COR-TEXTO
087400     MOVE WS-DUPLIC-ENTREGA   TO CTL-COR-QTDE
087500     PERFORM 8100-GRAVA-LINHA-COR-I THRU 8100-GRAVA-LINHA-COR-F.
087600
087700 2500-PROCESSA-ENTREGA-F. EXIT.
087800
087900*------------------------------------------------------------------
088000 2510-LER-TUDO-ENTREGA-I.
088100
088200     OPEN INPUT ENT-CLN
088300     PERFORM 2511-LE-UMA-ENTREGA-I THRU 2511-LE-UMA-ENTREGA-F
088400             UNTIL FS-ENT-CLN-FIM
088500     CLOSE ENT-CLN.
088600
088700 2510-LER-TUDO-ENTREGA-F. EXIT.
088800
088900*------------------------------------------------------------------
089000 2511-LE-UMA-ENTREGA-I.
089100
089200     READ ENT-CLN INTO WS-TROCA-ENTREGA
089300
089400     EVALUATE FS-ENT-CLN
089500        WHEN '00'
089600           ADD 1 TO WS-QTD-ENTREGA
089700           SET WS-IX-E TO WS-QTD-ENTREGA
089800
089900           MOVE WT-ENT-DT-ENVIO TO WS-DATA-CHECK
090000           PERFORM 7000-PADRONIZA-DATA-I THRU 7000-PADRONIZA-DATA-F
090100           MOVE WS-DATA-CHECK TO WT-ENT-DT-ENVIO
090200
090300           MOVE WT-ENT-DT-PREVISTA TO WS-DATA-CHECK
090400           PERFORM 7000-PADRONIZA-DATA-I THRU 7000-PADRONIZA-DATA-F
090500           MOVE WS-DATA-CHECK TO WT-ENT-DT-PREVISTA
090600
090700           MOVE WT-ENT-DT-REAL TO WS-DATA-CHECK
090800           PERFORM 7000-PADRONIZA-DATA-I THRU 7000-PADRONIZA-DATA-F
090900           MOVE WS-DATA-CHECK TO WT-ENT-DT-REAL
091000
091100           IF WT-ENT-STATUS = SPACES THEN
091200              MOVE 'Em transito' TO WT-ENT-STATUS
091300           END-IF
091400
091500           MOVE WS-TROCA-ENTREGA TO WS-TAB-ENTREGA-ITEM(WS-IX-E)
091600        WHEN '10' CONTINUE
091700        WHEN OTHER
091800           DISPLAY '* ERRO LEITURA ENT-CLN = ' FS-ENT-CLN
091900           MOVE 9999 TO RETURN-CODE
092000           SET FS-ENT-CLN-FIM TO TRUE
092100     END-EVALUATE.
092200
092300 2511-LE-UMA-ENTREGA-F. EXIT.
092400
092500*------------------------------------------------------------------
092600 2520-ORDENA-ENTREGA-I.
092700
092800     MOVE 'S' TO WS-TROCOU
092900     PERFORM 2521-PASSADA-ENTREGA-I THRU 2521-PASSADA-ENTREGA-F
093000             UNTIL WS-TROCOU = 'N'.
093100
093200 2520-ORDENA-ENTREGA-F. EXIT.
093300
093400*------------------------------------------------------------------
093500 2521-PASSADA-ENTREGA-I.
093600
093700     MOVE 'N' TO WS-TROCOU
093800     SET WS-IX-E TO 1
093900     COMPUTE WS-LIMITE = WS-QTD-ENTREGA - 1
094000     PERFORM 2522-COMPARA-ENTREGA-I THRU 2522-COMPARA-ENTREGA-F
094100             UNTIL WS-IX-E > WS-LIMITE.
094200
094300 2521-PASSADA-ENTREGA-F. EXIT.
094400
094500*------------------------------------------------------------------
094600 2522-COMPARA-ENTREGA-I.
094700
094800     SET WS-IX-E2 TO WS-IX-E
094900     SET WS-IX-E2 UP BY 1
095000     IF TE-ID-ENTREGA(WS-IX-E) > TE-ID-ENTREGA(WS-IX-E2) THEN
095100        MOVE WS-TAB-ENTREGA-ITEM(WS-IX-E)  TO WS-TROCA-ENTREGA
095200        MOVE WS-TAB-ENTREGA-ITEM(WS-IX-E2) TO
095300             WS-TAB-ENTREGA-ITEM(WS-IX-E)
095400        MOVE WS-TROCA-ENTREGA TO WS-TAB-ENTREGA-ITEM(WS-IX-E2)
095500        MOVE 'S' TO WS-TROCOU
095600     END-IF
095700     SET WS-IX-E UP BY 1.
095800
095900 2522-COMPARA-ENTREGA-F. EXIT.
096000
096100*------------------------------------------------------------------
096200 2530-GRAVA-ENTREGA-I.
096300
096400     OPEN OUTPUT ENT-COR
096500     SET WS-IX-E TO 1
096600     PERFORM 2531-AVALIA-ENTREGA-I THRU 2531-AVALIA-ENTREGA-F
096700             UNTIL WS-IX-E > WS-QTD-ENTREGA
096800     CLOSE ENT-COR.
096900
097000 2530-GRAVA-ENTREGA-F. EXIT.
097100
097200*------------------------------------------------------------------
097300 2531-AVALIA-ENTREGA-I.
097400
097500     SET WS-IX-E2 TO WS-IX-E
097600     SET WS-IX-E2 UP BY 1
097700     IF WS-IX-E < WS-QTD-ENTREGA AND
097800        TE-ID-ENTREGA(WS-IX-E) = TE-ID-ENTREGA(WS-IX-E2) THEN
097900        ADD 1 TO WS-DUPLIC-ENTREGA
098000     ELSE
098100        WRITE REG-ENT-COR FROM WS-TAB-ENTREGA-ITEM(WS-IX-E)
098200     END-IF
098300     SET WS-IX-E UP BY 1.
098400
098500 2531-AVALIA-ENTREGA-F. EXIT.
098600
098700
098800*------------------------------------------------------------------
098900*    PASSAGEM ENTRE ARQUIVOS (1) - REVALIDACAO DE CHAVE
099000*    ESTRANGEIRA DE VENDAS CONTRA CLIENTES/PRODUTOS JA
099100*    CORRIGIDOS (BUG 1301/1992).
099200*------------------------------------------------------------------
099300 6000-REVALIDA-VENDAS-I.
099400
099500     MOVE ZERO TO WS-QTD-VENDA
099600     OPEN INPUT VDA-COR
099700     PERFORM 6010-RELE-VENDA-I THRU 6010-RELE-VENDA-F
099800             UNTIL FS-VDA-COR-FIM
099900     CLOSE VDA-COR
100000
100100     OPEN OUTPUT VDA-COR
100200     SET WS-IX-V TO 1
100300     PERFORM 6020-REVALIDA-UMA-VENDA-I THRU 6020-REVALIDA-UMA-VENDA-F
100400             UNTIL WS-IX-V > WS-QTD-VENDA
100500     CLOSE VDA-COR
100600
100700     MOVE 'VENDAS'              TO CTL-COR-ARQUIVO
100800     MOVE 'REMOV FK='           TO CTL-COR-TEXTO
100900     MOVE WS-VENDA-REMOV-FK     TO CTL-COR-QTDE
101000     PERFORM 8100-GRAVA-LINHA-COR-I THRU 8100-GRAVA-LINHA-COR-F.
101100
101200 6000-REVALIDA-VENDAS-F. EXIT.
101300
101400*------------------------------------------------------------------
101500 6010-RELE-VENDA-I.
101600
101700     READ VDA-COR INTO WS-TROCA-VENDA
101800
101900     EVALUATE FS-VDA-COR
102000        WHEN '00'
102100           ADD 1 TO WS-QTD-VENDA
102200           SET WS-IX-V TO WS-QTD-VENDA
102300           MOVE WS-TROCA-VENDA TO WS-TAB-VENDA-ITEM(WS-IX-V)
102400        WHEN '10' CONTINUE
102500        WHEN OTHER
102600           DISPLAY '* ERRO RELEITURA VDA-COR = ' FS-VDA-COR
102700           MOVE 9999 TO RETURN-CODE
102800           SET FS-VDA-COR-FIM TO TRUE
102900     END-EVALUATE.
103000
103100 6010-RELE-VENDA-F. EXIT.
103200
103300*------------------------------------------------------------------
103400 6020-REVALIDA-UMA-VENDA-I.
103500
103600     SET WS-IX-CC TO 1
103700     SET WS-CHAVE-NAO-ACHADA TO TRUE
103800     PERFORM 6021-BUSCA-CLI-COR-I THRU 6021-BUSCA-CLI-COR-F
103900               UNTIL WS-IX-CC > WS-QTD-CLI-COR
104000                  OR WS-CHAVE-ACHADA
104100
104200     IF WS-CHAVE-ACHADA THEN
104300        SET WS-IX-PC TO 1
104400        SET WS-CHAVE-NAO-ACHADA TO TRUE
104500        PERFORM 6022-BUSCA-PRO-COR-I THRU 6022-BUSCA-PRO-COR-F
104600                  UNTIL WS-IX-PC > WS-QTD-PRO-COR
104700                     OR WS-CHAVE-ACHADA
104800     END-IF
104900
105000     IF WS-CHAVE-ACHADA THEN
105100        WRITE REG-VDA-COR FROM WS-TAB-VENDA-ITEM(WS-IX-V)
105200     ELSE
105300        ADD 1 TO WS-VENDA-REMOV-FK
105400     END-IF
105500     SET WS-IX-V UP BY 1.
105600
105700 6020-REVALIDA-UMA-VENDA-F. EXIT.
105800
105900*------------------------------------------------------------------
106000 6021-BUSCA-CLI-COR-I.
106100
106200     IF WS-TAB-CLI-COR-ID(WS-IX-CC) = TV-ID-CLIENTE(WS-IX-V) THEN
106300        SET WS-CHAVE-ACHADA TO TRUE
106400     END-IF
106500     SET WS-IX-CC UP BY 1.
106600
106700 6021-BUSCA-CLI-COR-F. EXIT.
106800
106900*------------------------------------------------------------------
107000 6022-BUSCA-PRO-COR-I.
107100
107200     IF WS-TAB-PRO-COR-ID(WS-IX-PC) = TV-ID-PRODUTO(WS-IX-V) THEN
107300        SET WS-CHAVE-ACHADA TO TRUE
107400     END-IF
107500     SET WS-IX-PC UP BY 1.
107600
107700 6022-BUSCA-PRO-COR-F. EXIT.
107800
107900
108000*------------------------------------------------------------------
108100*    PASSAGEM ENTRE ARQUIVOS (2) - DATA DE ENTREGA REAL ANTERIOR
108200*    A DATA DE ENVIO FICA EM BRANCO (CHAMADO 1366/1993).
108300*------------------------------------------------------------------
108400 6100-CORRIGE-ENTREGA-I.
108500
108600     MOVE ZERO TO WS-QTD-ENTREGA
108700     OPEN INPUT ENT-COR
108800     PERFORM 6110-RELE-ENTREGA-I THRU 6110-RELE-ENTREGA-F
108900             UNTIL FS-ENT-COR-FIM
109000     CLOSE ENT-COR
109100
109200     OPEN OUTPUT ENT-COR
109300     SET WS-IX-E TO 1
109400     PERFORM 6120-CORRIGE-UMA-ENTREGA-I THRU 6120-CORRIGE-UMA-ENTREGA-F
109500             UNTIL WS-IX-E > WS-QTD-ENTREGA
109600     CLOSE ENT-COR
109700
109800     MOVE 'ENTREGAS'            TO CTL-COR-ARQUIVO
109900     MOVE 'DATAS CORRIG='       TO CTL-COR-TEXTO
110000     MOVE WS-ENTREGA-DT-CORRIG  TO CTL-COR-QTDE
110100     PERFORM 8100-GRAVA-LINHA-COR-I THRU 8100-GRAVA-LINHA-COR-F.
110200
110300 6100-CORRIGE-ENTREGA-F. EXIT.
110400
110500*------------------------------------------------------------------
110600 6110-RELE-ENTREGA-I.
110700
110800     READ ENT-COR INTO WS-TROCA-ENTREGA
110900
111000     EVALUATE FS-ENT-COR
111100        WHEN '00'
111200           ADD 1 TO WS-QTD-ENTREGA
111300           SET WS-IX-E TO WS-QTD-ENTREGA
111400           MOVE WS-TROCA-ENTREGA TO WS-TAB-ENTREGA-ITEM(WS-IX-E)
111500        WHEN '10' CONTINUE
111600        WHEN OTHER
111700           DISPLAY '* ERRO RELEITURA ENT-COR = ' FS-ENT-COR
111800           MOVE 9999 TO RETURN-CODE
111900           SET FS-ENT-COR-FIM TO TRUE
112000     END-EVALUATE.
112100
112200 6110-RELE-ENTREGA-F. EXIT.
112300
112400*------------------------------------------------------------------
112500 6120-CORRIGE-UMA-ENTREGA-I.
112600
112700     IF TE-DT-REAL(WS-IX-E) NOT = ZERO
112800        AND TE-DT-ENVIO(WS-IX-E) NOT = ZERO
112900        AND TE-DT-REAL(WS-IX-E) < TE-DT-ENVIO(WS-IX-E) THEN
113000        MOVE ZERO TO TE-DT-REAL(WS-IX-E)
113100        ADD 1 TO WS-ENTREGA-DT-CORRIG
113200     END-IF
113300     WRITE REG-ENT-COR FROM WS-TAB-ENTREGA-ITEM(WS-IX-E)
113400     SET WS-IX-E UP BY 1.
113500
113600 6120-CORRIGE-UMA-ENTREGA-F. EXIT.
113700
113800
113900*------------------------------------------------------------------
114000*    ROTINAS DE APOIO - PADRONIZACAO
114100*------------------------------------------------------------------
114200*    VALIDA DATA AAAAMMDD - DATA INVALIDA VIRA ZERO (AUSENTE)
114300 7000-PADRONIZA-DATA-I.
114400
114500     MOVE 'S' TO WS-DATA-E-VALIDA
114600
114700     IF WS-DATA-CHECK = ZERO THEN
114800        MOVE 'N' TO WS-DATA-E-VALIDA
114900     ELSE
115000        IF WS-DC-ANO < 1900 OR WS-DC-MES < 1 OR WS-DC-MES > 12
115100           THEN
115200           MOVE 'N' TO WS-DATA-E-VALIDA
115300        ELSE
115400           EVALUATE WS-DC-MES
115500              WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8
115600              WHEN 10 WHEN 12
115700                 IF WS-DC-DIA < 1 OR WS-DC-DIA > 31 THEN
115800                    MOVE 'N' TO WS-DATA-E-VALIDA
115900                 END-IF
116000              WHEN 4 WHEN 6 WHEN 9 WHEN 11
116100                 IF WS-DC-DIA < 1 OR WS-DC-DIA > 30 THEN
116200                    MOVE 'N' TO WS-DATA-E-VALIDA
116300                 END-IF
116400              WHEN 2
116500                 IF (WS-DC-ANO / 4) * 4 = WS-DC-ANO AND
116600                    ((WS-DC-ANO / 100) * 100 NOT = WS-DC-ANO
116700                    OR (WS-DC-ANO / 400) * 400 = WS-DC-ANO)
116800                    THEN
116900                    IF WS-DC-DIA < 1 OR WS-DC-DIA > 29 THEN
117000                       MOVE 'N' TO WS-DATA-E-VALIDA
117100                    END-IF
117200                 ELSE
117300                    IF WS-DC-DIA < 1 OR WS-DC-DIA > 28 THEN
117400                       MOVE 'N' TO WS-DATA-E-VALIDA
117500                    END-IF
117600                 END-IF
117700           END-EVALUATE
117800        END-IF
117900     END-IF
118000
118100     IF NOT WS-DATA-VALIDA THEN
118200        MOVE ZERO TO WS-DATA-CHECK
118300     END-IF.
118400
118500 7000-PADRONIZA-DATA-F. EXIT.
118600
118700*------------------------------------------------------------------
118800*    TELEFONE - SO DIGITOS, PADDING DE ZEROS A ESQUERDA ATE 11
118900*    POSICOES (CHAMADO 2790/2005).
119000 7100-PADRONIZA-FONE-I.
119100
119200     MOVE ZERO TO WS-FONE-QTD-DIG
119300     MOVE SPACES TO WS-FONE-SAIDA
119400
119500     SET WS-IX-FONE TO 1
119600     PERFORM 7110-SCAN-FONE-I THRU 7110-SCAN-FONE-F
119700               UNTIL WS-IX-FONE > 20
119800
119900     INSPECT WS-FONE-SAIDA CONVERTING ' ' TO '0'.
120000
120100 7100-PADRONIZA-FONE-F. EXIT.
120200
120300*------------------------------------------------------------------
120400*    ACRESCENTA CADA DIGITO ENCONTRADO A DIREITA DO BUFFER DE
120500*    SAIDA (11 POSICOES) - OS ZEROS A ESQUERDA RESTANTES FICAM
120600*    DO VALUE SPACES INICIAL, AJUSTADOS NO FINAL DA ROTINA.
120700 7110-SCAN-FONE-I.
120800
120900     IF WS-FONE-CAR(WS-IX-FONE) IS NUMERIC THEN
121000        IF WS-FONE-QTD-DIG < 11 THEN
121100           ADD 1 TO WS-FONE-QTD-DIG
121200           MOVE WS-FONE-SAIDA(2:10) TO WS-FONE-SAIDA(1:10)
121300           MOVE WS-FONE-CAR(WS-IX-FONE) TO WS-FONE-SAIDA(11:1)
121400        END-IF
121500     END-IF
121600     SET WS-IX-FONE UP BY 1.
121700
121800 7110-SCAN-FONE-F. EXIT.
121900
122000
122100*------------------------------------------------------------------
122200*    RELATORIO DE CONTROLE
122300*------------------------------------------------------------------
122400 8100-GRAVA-LINHA-COR-I.
122500
122600     MOVE SPACES TO REG-CTL-RPT
122700     WRITE REG-CTL-RPT FROM CTL-LINHA-CORRECAO.
122800
122900 8100-GRAVA-LINHA-COR-F. EXIT.
123000
123100
123200*------------------------------------------------------------------
123300 9999-FINAL-I.
123400
123500     CLOSE CTL-RPT.
123600
123700 9999-FINAL-F. EXIT.
