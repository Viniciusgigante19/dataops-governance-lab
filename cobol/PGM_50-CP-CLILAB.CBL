000100*////////////////// (CPCLAB) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT CLIENTES DE LABORATORIO (CLIENTES_LAB)         *
000400*     USADO POR PROGM50A / PROGM51A                         *
000500*     LARGO REGISTRO = 118 BYTES                            *
000600************************************************************
000700 01  WS-REG-CLILAB.
000800     03  LAB-ID-CLIENTE      PIC 9(07)    VALUE ZEROS.
000900     03  LAB-NOME            PIC X(40)    VALUE SPACES.
001000     03  LAB-EMAIL           PIC X(50)    VALUE SPACES.
001100*        IDADE EN ANOS (0-119)
001200     03  LAB-IDADE           PIC 9(03)    VALUE ZEROS.
001300     03  LAB-STATUS          PIC X(10)    VALUE SPACES.
001400     03  LAB-DT-CADASTRO     PIC 9(08)    VALUE ZEROS.
001500*////////////////////////////////////////////////////////////////
