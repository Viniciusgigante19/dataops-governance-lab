000100*////////////////// (CPVEND2) ///////////////////////////////////
000200************************************************************
000300*     LAYOUT VENDA ENRIQUECIDA - SALIDA DE PROGM53A          *
000400*     CAMPOS 01-08 = WS-REG-VENDA (VER PGM_50-CP-VENDA)      *
000500*     LARGO REGISTRO = 68 + 20 = 88 BYTES                    *
000600************************************************************
000700 01  WS-REG-VENDA-ENR.
000800     03  VDAE-BASE.
000900         05  VDAE-ID-VENDA       PIC 9(07)     VALUE ZEROS.
001000         05  VDAE-ID-CLIENTE     PIC 9(07)     VALUE ZEROS.
001100         05  VDAE-ID-PRODUTO     PIC 9(07)     VALUE ZEROS.
001200         05  VDAE-QUANTIDADE     PIC S9(05)    VALUE ZEROS.
001300         05  VDAE-VALOR-UNITARIO PIC S9(07)V99 VALUE ZEROS.
001400         05  VDAE-VALOR-TOTAL    PIC S9(09)V99 VALUE ZEROS.
001500         05  VDAE-STATUS         PIC X(10)     VALUE SPACES.
001600         05  VDAE-DT-VENDA       PIC 9(08)     VALUE ZEROS.
001700         05  FILLER              PIC X(04)     VALUE SPACES.
001800*        'OK' OU 'QUANTIDADE-INVALIDA'
001900     03  VDAE-FLAG-QUALID    PIC X(20)         VALUE SPACES.
002000*////////////////////////////////////////////////////////////////
