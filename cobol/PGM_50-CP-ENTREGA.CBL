000100*////////////////// (CPENTR) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT DE ENTREGAS / LOGISTICA (LOGISTICA)            *
000400*     USADO POR PROGM50A / PROGM51A / PROGM53A              *
000500*     LARGO REGISTRO = 50 BYTES                             *
000600************************************************************
000700 01  WS-REG-ENTREGA.
000800     03  ENT-ID-ENTREGA      PIC 9(07)    VALUE ZEROS.
000900*        CHAVE ESTRANGEIRA - VENDA
001000     03  ENT-ID-VENDA        PIC 9(07)    VALUE ZEROS.
001100     03  ENT-STATUS-ENTREGA  PIC X(12)    VALUE SPACES.
001200     03  ENT-DT-ENVIO        PIC 9(08)    VALUE ZEROS.
001300     03  ENT-DT-PREVISTA     PIC 9(08)    VALUE ZEROS.
001400*        0 = AINDA NAO ENTREGUE
001500     03  ENT-DT-REAL         PIC 9(08)    VALUE ZEROS.
001600*////////////////////////////////////////////////////////////////
