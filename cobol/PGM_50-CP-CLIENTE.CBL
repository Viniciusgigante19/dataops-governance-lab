000100*////////////////// (CPCLIE) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT MAESTRO DE CLIENTES (CLIENTES)                 *
000400*     USADO POR PROGM50A / PROGM51A / PROGM52A / PROGM53A   *
000500*     LARGO REGISTRO = 156 BYTES                            *
000600************************************************************
000700 01  WS-REG-CLIENTE.
000800*        POSICION RELATIVA (01:07) CLAVE PRIMARIA
000900     03  CLI-ID-CLIENTE      PIC 9(07)    VALUE ZEROS.
001000     03  CLI-NOME            PIC X(40)    VALUE SPACES.
001100     03  CLI-EMAIL           PIC X(50)    VALUE SPACES.
001200*        TELEFONE SOLO DIGITOS, AJUSTADO A 11 POS. CON CEROS
001300*        A LA IZQUIERDA (VER PROGM51A - PADRONIZA-FONE)
001400     03  CLI-TELEFONE        PIC X(11)    VALUE SPACES.
001500     03  CLI-CIDADE          PIC X(30)    VALUE SPACES.
001600*        ESTADO: 2 LETRAS MAYUSCULAS (SP, RJ, MG, PR, ETC)
001700     03  CLI-ESTADO          PIC X(02)    VALUE SPACES.
001800*        FECHAS FORMATO AAAAMMDD - CERO = AUSENTE
001900     03  CLI-DT-NASCIMENTO   PIC 9(08)    VALUE ZEROS.
002000     03  CLI-DT-CADASTRO     PIC 9(08)    VALUE ZEROS.
002100*////////////////////////////////////////////////////////////////
