000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PROGM53A.
000300 AUTHOR.        M-LOPES-SILVA.
000400 INSTALLATION.  DEPTO-SISTEMAS-VAREJO.
000500 DATE-WRITTEN.  03/18/1990.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
000800***************************************************************
000900*    H I S T O R I C O   D E   M A N U T E N C A O             *
001000*---------------------------------------------------------------
001100* 03/18/90  MLS  ORIGINAL - GEOCODIFICACAO E IDADE DE CLIENTES, *
001200*                 CATEGORIZACAO AUTOMATICA DE PRODUTOS.        *
001300* 08/02/90  MLS  INCLUIDO CALCULO DE TEMPO DE ENTREGA EM DIAS   *
001400*                 (CHAMADO 0310).                              *
001500* 05/14/92  JCS  INCLUIDAS BANDEIRAS DE QUALIDADE NOS QUATRO    *
001600*                 ARQUIVOS ENRIQUECIDOS (CHAMADO 1198).        *
001700* 09/09/94  JCS  DATA DE EXECUCAO PASSA A SER LIDA DO ARQUIVO   *
001800*                 DDPARMRU - ANTES ERA ACCEPT FROM DATE, O QUE  *
001900*                 IMPEDIA REPROCESSAMENTO DO MESMO LOTE COM A   *
002000*                 MESMA IDADE CALCULADA (CHAMADO 1455).        *
002100* 01/06/97  PRT  PADRAO DE DATA AAAAMMDD EM TODOS OS CALCULOS.  *
002200* 10/14/98  PRT  VERIFICADO IMPACTO ANO 2000 NA ROTINA DE DIAS  *
002300*                 ABSOLUTOS - TESTADO COM ANO 2000 BISSEXTO,    *
002400*                 SEM PENDENCIAS.                              *
002500* 01/22/99  PRT  CHAMADO Y2K-0041 ENCERRADO - SEM PENDENCIAS.   *
002600* 07/11/02  ABN  INCLUIDA CONTAGEM DE REGISTROS GRAVADOS NO     *
002700*                 RELATORIO DDCTLRPT (CHAMADO 2241).           *
002800* 03/09/11  DAF  LARGO DE CLIENTE/LOGISTICA CORRIGIDO PARA      *
002900*                 156/50 BYTES (BASE) E 179/55 BYTES (ENRIQUE-  *
003000*                 CIDO) - FILLER INDEVIDO REMOVIDO DOS COPYBOOKS*
003100*                 DE ORIGEM (CHAMADO 3184).                    *
003200* 04/12/11  DAF  BANDEIRA DE QUALIDADE DO CLIENTE - TROCADO O    *
003300*                 TESTE DE TELEFONE TODO-ZEROS POR TESTE DAS     *
003400*                 DUAS PRIMEIRAS POSICOES, POIS O TELEFONE JA    *
003500*                 CHEGA PADRONIZADO EM 11 POSICOES PELO PROGM51A *
003600*                 E UM NUMERO COM POUCOS DIGITOS REAIS PASSAVA   *
003700*                 COMO OK (CHAMADO 3201).                       *
003800***************************************************************
003900*    PROPOSITO                                                 *
004000*    QUARTO E ULTIMO PASSO DO LOTE NOTURNO DE GOVERNANCA DE     *
004100*    DADOS DO VAREJO. LE OS QUATRO ARQUIVOS CORRIGIDOS POR      *
004200*    PROGM51A E GRAVA AS VERSOES ENRIQUECIDAS COM COORDENADAS   *
004300*    GEOGRAFICAS, IDADE DO CLIENTE, CATEGORIA AUTOMATICA DE     *
004400*    PRODUTO, TEMPO DE ENTREGA E BANDEIRAS DE QUALIDADE.        *
004500*    A DATA DE EXECUCAO (PARA O CALCULO DE IDADE) VEM DE UM     *
004600*    CARTAO DE PARAMETRO (DDPARMRU) PARA TORNAR O LOTE           *
004700*    REPRODUTIVEL EM CASO DE REPROCESSAMENTO.                  *
004800***************************************************************
004900
005000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS ALFABETICO IS 'A' THRU 'Z'
005700     UPSI-0 ON STATUS IS WS-UPSI-RERUN.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PARM-RU  ASSIGN DDPARMRU
006200            FILE STATUS IS FS-PARM-RU.
006300
006400     SELECT CLI-COR  ASSIGN DDCLICOR
006500            FILE STATUS IS FS-CLI-COR.
006600     SELECT PRO-COR  ASSIGN DDPROCOR
006700            FILE STATUS IS FS-PRO-COR.
006800     SELECT VDA-COR  ASSIGN DDVDACOR
006900            FILE STATUS IS FS-VDA-COR.
007000     SELECT ENT-COR  ASSIGN DDENTCOR
007100            FILE STATUS IS FS-ENT-COR.
007200
007300     SELECT CLI-ENR  ASSIGN DDCLIENR
007400            FILE STATUS IS FS-CLI-ENR.
007500     SELECT PRO-ENR  ASSIGN DDPROENR
007600            FILE STATUS IS FS-PRO-ENR.
007700     SELECT VDA-ENR  ASSIGN DDVDAENR
007800            FILE STATUS IS FS-VDA-ENR.
007900     SELECT ENT-ENR  ASSIGN DDENTENR
008000            FILE STATUS IS FS-ENT-ENR.
008100
008200     SELECT CTL-RPT  ASSIGN DDCTLRPT
008300            FILE STATUS IS FS-CTL-RPT.
008400
008500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  PARM-RU  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
009000 01  REG-PARM-RU              PIC X(08).
009100
009200 FD  CLI-COR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
009300 01  REG-CLI-COR              PIC X(156).
009400
009500 FD  PRO-COR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
009600 01  REG-PRO-COR              PIC X(93).
009700
009800 FD  VDA-COR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
009900 01  REG-VDA-COR              PIC X(68).
010000
010100 FD  ENT-COR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
010200 01  REG-ENT-COR              PIC X(50).
010300
010400 FD  CLI-ENR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
010500 01  REG-CLI-ENR              PIC X(179).
010600
010700 FD  PRO-ENR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
010800 01  REG-PRO-ENR              PIC X(127).
010900
011000 FD  VDA-ENR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
011100 01  REG-VDA-ENR              PIC X(88).
011200
011300 FD  ENT-ENR  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
011400 01  REG-ENT-ENR              PIC X(55).
011500
011600 FD  CTL-RPT  BLOCK CONTAINS 0 RECORDS  RECORDING MODE IS F.
011700 01  REG-CTL-RPT              PIC X(80).
011800
011900 WORKING-STORAGE SECTION.
012000*========================*
012100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012200
012300 77  FS-PARM-RU               PIC XX  VALUE SPACES.
012400 77  FS-CLI-COR               PIC XX  VALUE SPACES.
012500     88  FS-CLI-COR-FIM               VALUE '10'.
012600 77  FS-PRO-COR               PIC XX  VALUE SPACES.
012700     88  FS-PRO-COR-FIM               VALUE '10'.
012800 77  FS-VDA-COR               PIC XX  VALUE SPACES.
012900     88  FS-VDA-COR-FIM               VALUE '10'.
013000 77  FS-ENT-COR               PIC XX  VALUE SPACES.
013100     88  FS-ENT-COR-FIM               VALUE '10'.
013200 77  FS-CLI-ENR               PIC XX  VALUE SPACES.
013300 77  FS-PRO-ENR               PIC XX  VALUE SPACES.
013400 77  FS-VDA-ENR               PIC XX  VALUE SPACES.
013500 77  FS-ENT-ENR               PIC XX  VALUE SPACES.
013600 77  FS-CTL-RPT               PIC XX  VALUE SPACES.
013700 77  WS-UPSI-RERUN            PIC X   VALUE 'N'.
013800
013900*---- DATA DE EXECUCAO DO LOTE (CARTAO DE PARAMETRO) --------------
014000 01  WS-DATA-EXECUCAO         PIC 9(08) VALUE ZERO.
014100
014200*---- CONTADORES DE REGISTROS GRAVADOS (TODOS COMP) ----------------
014300 77  WS-QTD-CLI-ENR           PIC 9(5) COMP VALUE ZERO.
014400 77  WS-QTD-PRO-ENR           PIC 9(5) COMP VALUE ZERO.
014500 77  WS-QTD-VDA-ENR           PIC 9(5) COMP VALUE ZERO.
014600 77  WS-QTD-ENT-ENR           PIC 9(5) COMP VALUE ZERO.
014700
014800*//// LAYOUT CLIENTE ENRIQUECIDO - MEMBRO CPCLIE2 /////////////////
014900*    COPY CPCLIE2.
015000 01  WS-REG-CLIENTE-ENR.
015100     03  CLIE-BASE.
015200         05  CLIE-ID-CLIENTE     PIC 9(07)    VALUE ZEROS.
015300         05  CLIE-NOME           PIC X(40)    VALUE SPACES.
015400         05  CLIE-EMAIL          PIC X(50)    VALUE SPACES.
015500         05  CLIE-TELEFONE       PIC X(11)    VALUE SPACES.
015600         05  CLIE-CIDADE         PIC X(30)    VALUE SPACES.
015700         05  CLIE-ESTADO         PIC X(02)    VALUE SPACES.
015800         05  CLIE-DT-NASCIMENTO  PIC 9(08)    VALUE ZEROS.
015900         05  CLIE-DT-CADASTRO    PIC 9(08)    VALUE ZEROS.
016000     03  CLIE-LATITUDE       PIC S9(03)V9(02) VALUE ZEROS.
016100     03  CLIE-LONGITUDE      PIC S9(03)V9(02) VALUE ZEROS.
016200     03  CLIE-IDADE          PIC 9(03)        VALUE ZEROS.
016300     03  CLIE-FLAG-QUALID    PIC X(10)        VALUE SPACES.
016400*////////////////////////////////////////////////////////////////
016500
016600*//// LAYOUT PRODUTO ENRIQUECIDO - MEMBRO CPPROD2 /////////////////
016700*    COPY CPPROD2.
016800 01  WS-REG-PRODUTO-ENR.
016900     03  PROE-BASE.
017000         05  PROE-ID-PRODUTO     PIC 9(07)     VALUE ZEROS.
017100         05  PROE-NOME-PRODUTO   PIC X(40)     VALUE SPACES.
017200         05  PROE-CATEGORIA      PIC X(20)     VALUE SPACES.
017300         05  PROE-PRECO          PIC S9(07)V99 VALUE ZEROS.
017400         05  PROE-ESTOQUE        PIC S9(07)    VALUE ZEROS.
017500         05  PROE-ATIVO          PIC X(01)     VALUE 'S'.
017600         05  PROE-DT-CRIACAO     PIC 9(08)     VALUE ZEROS.
017700         05  FILLER              PIC X(01)     VALUE SPACES.
017800     03  PROE-CATEG-AUTO     PIC X(20)         VALUE SPACES.
017900     03  PROE-FLAG-QUALID    PIC X(14)         VALUE SPACES.
018000*////////////////////////////////////////////////////////////////
018100
018200*//// LAYOUT VENDA ENRIQUECIDA - MEMBRO CPVEND2 ///////////////////
018300*    COPY CPVEND2.
018400 01  WS-REG-VENDA-ENR.
018500     03  VDAE-BASE.
018600         05  VDAE-ID-VENDA       PIC 9(07)     VALUE ZEROS.
018700         05  VDAE-ID-CLIENTE     PIC 9(07)     VALUE ZEROS.
018800         05  VDAE-ID-PRODUTO     PIC 9(07)     VALUE ZEROS.
018900         05  VDAE-QUANTIDADE     PIC S9(05)    VALUE ZEROS.
019000         05  VDAE-VALOR-UNITARIO PIC S9(07)V99 VALUE ZEROS.
019100         05  VDAE-VALOR-TOTAL    PIC S9(09)V99 VALUE ZEROS.
019200         05  VDAE-STATUS         PIC X(10)     VALUE SPACES.
019300         05  VDAE-DT-VENDA       PIC 9(08)     VALUE ZEROS.
019400         05  FILLER              PIC X(04)     VALUE SPACES.
019500     03  VDAE-FLAG-QUALID    PIC X(20)         VALUE SPACES.
019600*////////////////////////////////////////////////////////////////
019700
019800*//// LAYOUT ENTREGA ENRIQUECIDA - MEMBRO CPENTR2 /////////////////
019900*    COPY CPENTR2.
020000 01  WS-REG-ENTREGA-ENR.
020100     03  ENTE-BASE.
020200         05  ENTE-ID-ENTREGA     PIC 9(07)    VALUE ZEROS.
020300         05  ENTE-ID-VENDA       PIC 9(07)    VALUE ZEROS.
020400         05  ENTE-STATUS-ENTREGA PIC X(12)    VALUE SPACES.
020500         05  ENTE-DT-ENVIO       PIC 9(08)    VALUE ZEROS.
020600         05  ENTE-DT-PREVISTA    PIC 9(08)    VALUE ZEROS.
020700         05  ENTE-DT-REAL        PIC 9(08)    VALUE ZEROS.
020800     03  ENTE-TEMPO-ENTREGA  PIC S9(05)       VALUE ZEROS.
020900*////////////////////////////////////////////////////////////////
021000
021100*//// TABELA DE GEOCODIFICACAO SIMULADA - MEMBRO CPESTDO //////////
021200*    COPY CPESTDO.
021300 01  WS-TAB-ESTADO-DADOS.
021400     03  FILLER  PIC X(12) VALUE 'SP 2355 4663'.
021500     03  FILLER  PIC X(12) VALUE 'RJ 2290 4320'.
021600     03  FILLER  PIC X(12) VALUE 'MG 1992 4394'.
021700     03  FILLER  PIC X(12) VALUE 'PR 2542 4927'.
021800 01  WS-TAB-ESTADO REDEFINES WS-TAB-ESTADO-DADOS.
021900     03  WS-TAB-ESTADO-ITEM OCCURS 4 TIMES
022000                            INDEXED BY WS-IX-ESTADO.
022100         05  WS-TAB-UF           PIC X(02).
022200         05  FILLER              PIC X(01).
022300         05  WS-TAB-LATITUDE     PIC 9(02)V9(02).
022400         05  FILLER              PIC X(01).
022500         05  WS-TAB-LONGITUDE    PIC 9(02)V9(02).
022600 77  WS-TAB-ESTADO-QTDE     PIC 9(02) COMP VALUE 4.
022700 77  WS-ACHOU-ESTADO        PIC X(01) VALUE 'N'.
022800     88  WS-ESTADO-ACHADO            VALUE 'S'.
022900*////////////////////////////////////////////////////////////////
023000
023100*---- TABELA DE DIAS ACUMULADOS POR MES (ANO NAO BISSEXTO) --------
023200 01  WS-TAB-CUMDIAS-DADOS.
023300     03  FILLER PIC 9(03) VALUE 000.
023400     03  FILLER PIC 9(03) VALUE 031.
023500     03  FILLER PIC 9(03) VALUE 059.
023600     03  FILLER PIC 9(03) VALUE 090.
023700     03  FILLER PIC 9(03) VALUE 120.
023800     03  FILLER PIC 9(03) VALUE 151.
023900     03  FILLER PIC 9(03) VALUE 181.
024000     03  FILLER PIC 9(03) VALUE 212.
024100     03  FILLER PIC 9(03) VALUE 243.
024200     03  FILLER PIC 9(03) VALUE 273.
024300     03  FILLER PIC 9(03) VALUE 304.
024400     03  FILLER PIC 9(03) VALUE 334.
024500 01  WS-TAB-CUMDIAS REDEFINES WS-TAB-CUMDIAS-DADOS.
024600     03  WS-CUMDIAS OCCURS 12 TIMES PIC 9(03) COMP
024700                    INDEXED BY WS-IX-CUMDIAS.
024800
024900*---- AREA DE CALCULO DE DATA ABSOLUTA (REUTILIZADA) --------------
025000 01  WS-DATA-CHECK            PIC 9(08) VALUE ZERO.
025100 01  WS-DATA-DECOMP REDEFINES WS-DATA-CHECK.
025200     03  WS-DC-ANO            PIC 9(04).
025300     03  WS-DC-MES            PIC 9(02).
025400     03  WS-DC-DIA            PIC 9(02).
025500 77  WS-DIAS-ABS              PIC S9(08) COMP VALUE ZERO.
025600 77  WS-DIAS-ENVIO            PIC S9(08) COMP VALUE ZERO.
025700 77  WS-DIAS-REAL             PIC S9(08) COMP VALUE ZERO.
025800 77  WS-DIAS-NASC             PIC S9(08) COMP VALUE ZERO.
025900 77  WS-DIAS-EXEC             PIC S9(08) COMP VALUE ZERO.
026000 77  WS-ANO-BISSEXTO          PIC X(01) VALUE 'N'.
026100     88  WS-E-BISSEXTO                VALUE 'S'.
026200 77  WS-DIAS-DIFF             PIC S9(08) COMP VALUE ZERO.
026300 77  WS-IDADE-CALC            PIC S9(05) COMP VALUE ZERO.
026400
026500*---- AREA DE CATEGORIZACAO AUTOMATICA DE PRODUTO -----------------
026600 01  WS-NOME-MAIUSC           PIC X(40) VALUE SPACES.
026700 77  WS-CNT-PALAVRA           PIC 9(02) COMP VALUE ZERO.
026800
026900*//// LAYOUT DO RELATORIO DE CONTROLE - MEMBRO CPCTRPT ///////////
027000*    COPY CPCTRPT.
027100 01  CTL-LINHA-REPORT        PIC X(80).
027200 01  CTL-LINHA-ENRIQ REDEFINES CTL-LINHA-REPORT.
027300     03  CTL-ENR-ETIQUETA    PIC X(10) VALUE 'ENRICH  - '.
027400     03  CTL-ENR-ARQUIVO     PIC X(20).
027500     03  CTL-ENR-TEXTO       PIC X(18) VALUE 'REGISTROS GRAVADOS='.
027600     03  CTL-ENR-QTDE        PIC ZZZ.ZZ9.
027700     03  FILLER              PIC X(25).
027800*////////////////////////////////////////////////////////////////
027900
028000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
028100
028200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
028300 PROCEDURE DIVISION.
028400
028500 MAIN-PROGRAM-INICIO.
028600
028700     PERFORM 1000-INICIO-I            THRU 1000-INICIO-F
028800     PERFORM 2100-ENRIQUECE-CLIENTE-I THRU 2100-ENRIQUECE-CLIENTE-F
028900     PERFORM 2200-ENRIQUECE-PRODUTO-I THRU 2200-ENRIQUECE-PRODUTO-F
029000     PERFORM 2300-ENRIQUECE-VENDA-I   THRU 2300-ENRIQUECE-VENDA-F
029100     PERFORM 2400-ENRIQUECE-ENTREGA-I THRU 2400-ENRIQUECE-ENTREGA-F
029200     PERFORM 9999-FINAL-I             THRU 9999-FINAL-F.
029300
029400 MAIN-PROGRAM-FINAL. GOBACK.
029500
029600
029700*------------------------------------------------------------------
029800 1000-INICIO-I.
029900
030000     OPEN INPUT  PARM-RU
030100     READ PARM-RU INTO WS-DATA-EXECUCAO
030200     CLOSE PARM-RU
030300
030400     IF WS-DATA-EXECUCAO = ZERO THEN
030500        DISPLAY '* AVISO - DDPARMRU VAZIO, IDADE NAO CALCULADA'
030600     END-IF
030700
030800     OPEN INPUT  CLI-COR PRO-COR VDA-COR ENT-COR
030900     OPEN OUTPUT CLI-ENR PRO-ENR VDA-ENR ENT-ENR
031000     OPEN EXTEND CTL-RPT
031100
031200     IF FS-CLI-COR NOT = '00' OR FS-PRO-COR NOT = '00' OR
031300        FS-VDA-COR NOT = '00' OR FS-ENT-COR NOT = '00' THEN
031400        DISPLAY '* ERRO NA ABERTURA DOS ARQUIVOS CORRIGIDOS'
031500        MOVE 9999 TO RETURN-CODE
031600     END-IF.
031700
031800 1000-INICIO-F. EXIT.
031900
032000
032100*------------------------------------------------------------------
032200*    CLIENTES - GEOCODIFICACAO, IDADE E BANDEIRA DE QUALIDADE
032300*------------------------------------------------------------------
032400 2100-ENRIQUECE-CLIENTE-I.
032500
032600     PERFORM 2110-LE-UM-CLIENTE-I THRU 2110-LE-UM-CLIENTE-F
032700             UNTIL FS-CLI-COR-FIM
032800     CLOSE CLI-COR
032900     CLOSE CLI-ENR
033000
033100     MOVE 'CLIENTES'          TO CTL-ENR-ARQUIVO
033200     MOVE WS-QTD-CLI-ENR      TO CTL-ENR-QTDE
033300     PERFORM 8100-GRAVA-LINHA-ENR-I THRU 8100-GRAVA-LINHA-ENR-F.
033400
033500 2100-ENRIQUECE-CLIENTE-F. EXIT.
033600
033700*------------------------------------------------------------------
033800 2110-LE-UM-CLIENTE-I.
033900
034000     READ CLI-COR INTO CLIE-BASE
034100
034200     EVALUATE FS-CLI-COR
034300        WHEN '00'
034400           PERFORM 3000-BUSCA-ESTADO-I THRU 3000-BUSCA-ESTADO-F
034500           PERFORM 3100-CALCULA-IDADE-I THRU 3100-CALCULA-IDADE-F
034600
034700*          TELEFONE JA VEM COM 11 POSICOES, ZEROS A ESQUERDA
034800*          (VER PROGM51A 7100-PADRONIZA-FONE-I) - POSICOES 1-2
034900*          AMBAS ZERO SO OCORRE COM 9 OU MENOS DIGITOS REAIS,
035000*          ISTO E MENOS DE 10 DIGITOS SIGNIFICATIVOS (CHAMADO
035100*          3201 - FALHA DETECTADA EM REVISAO).
035200           IF CLIE-EMAIL NOT = SPACES
035300              AND CLIE-TELEFONE(1:2) NOT = '00' THEN
035400              MOVE 'OK' TO CLIE-FLAG-QUALID
035500           ELSE
035600              MOVE 'VERIFICAR' TO CLIE-FLAG-QUALID
035700           END-IF
035800
035900           ADD 1 TO WS-QTD-CLI-ENR
036000           WRITE REG-CLI-ENR FROM WS-REG-CLIENTE-ENR
036100        WHEN '10' CONTINUE
036200        WHEN OTHER
036300           DISPLAY '* ERRO LEITURA CLI-COR = ' FS-CLI-COR
036400           MOVE 9999 TO RETURN-CODE
036500           SET FS-CLI-COR-FIM TO TRUE
036600     END-EVALUATE.
036700
036800 2110-LE-UM-CLIENTE-F. EXIT.
036900
037000*------------------------------------------------------------------
037100*    A TABELA SO TEM 4 LINHAS - VARREDURA LINEAR E SUFICIENTE.
037200 3000-BUSCA-ESTADO-I.
037300
037400     MOVE ZERO TO CLIE-LATITUDE CLIE-LONGITUDE
037500     SET WS-ACHOU-ESTADO TO FALSE
037600     SET WS-IX-ESTADO TO 1
037700     PERFORM 3010-COMPARA-ESTADO-I THRU 3010-COMPARA-ESTADO-F
037800               UNTIL WS-IX-ESTADO > WS-TAB-ESTADO-QTDE
037900                  OR WS-ESTADO-ACHADO.
038000
038100 3000-BUSCA-ESTADO-F. EXIT.
038200
038300*------------------------------------------------------------------
038400 3010-COMPARA-ESTADO-I.
038500
038600     IF WS-TAB-UF(WS-IX-ESTADO) = CLIE-ESTADO THEN
038700        SET WS-ACHOU-ESTADO TO TRUE
038800        COMPUTE CLIE-LATITUDE  = ZERO - WS-TAB-LATITUDE(WS-IX-ESTADO)
038900        COMPUTE CLIE-LONGITUDE = ZERO - WS-TAB-LONGITUDE(WS-IX-ESTADO)
039000     END-IF
039100     SET WS-IX-ESTADO UP BY 1.
039200
039300 3010-COMPARA-ESTADO-F. EXIT.
039400
039500*------------------------------------------------------------------
039600*    IDADE = PARTE INTEIRA DE (DIAS ENTRE NASCIMENTO E A DATA DE
039700*    EXECUCAO) / 365.25, TRUNCADA. DATA DE NASCIMENTO AUSENTE ->
039800*    IDADE PERMANECE ZERO.
039900 3100-CALCULA-IDADE-I.
040000
040100     MOVE ZERO TO CLIE-IDADE
040200     IF CLIE-DT-NASCIMENTO NOT = ZERO AND WS-DATA-EXECUCAO NOT = ZERO
040300        THEN
040400        MOVE CLIE-DT-NASCIMENTO TO WS-DATA-CHECK
040500        PERFORM 7100-CALCULA-DIAS-ABS-I THRU 7100-CALCULA-DIAS-ABS-F
040600        MOVE WS-DIAS-ABS TO WS-DIAS-NASC
040700
040800        MOVE WS-DATA-EXECUCAO TO WS-DATA-CHECK
040900        PERFORM 7100-CALCULA-DIAS-ABS-I THRU 7100-CALCULA-DIAS-ABS-F
041000        MOVE WS-DIAS-ABS TO WS-DIAS-EXEC
041100
041200        COMPUTE WS-DIAS-DIFF = WS-DIAS-EXEC - WS-DIAS-NASC
041300        IF WS-DIAS-DIFF > ZERO THEN
041400           COMPUTE WS-IDADE-CALC = (WS-DIAS-DIFF * 100) / 36525
041500           MOVE WS-IDADE-CALC TO CLIE-IDADE
041600        END-IF
041700     END-IF.
041800
041900 3100-CALCULA-IDADE-F. EXIT.
042000
042100
042200*------------------------------------------------------------------
042300*    PRODUTOS - CATEGORIZACAO AUTOMATICA E BANDEIRA DE QUALIDADE
042400*------------------------------------------------------------------
042500 2200-ENRIQUECE-PRODUTO-I.
042600
042700     PERFORM 2210-LE-UM-PRODUTO-I THRU 2210-LE-UM-PRODUTO-F
042800             UNTIL FS-PRO-COR-FIM
042900     CLOSE PRO-COR
043000     CLOSE PRO-ENR
043100
043200     MOVE 'PRODUTOS'          TO CTL-ENR-ARQUIVO
043300     MOVE WS-QTD-PRO-ENR      TO CTL-ENR-QTDE
043400     PERFORM 8100-GRAVA-LINHA-ENR-I THRU 8100-GRAVA-LINHA-ENR-F.
043500
043600 2200-ENRIQUECE-PRODUTO-F. EXIT.
043700
043800*------------------------------------------------------------------
043900 2210-LE-UM-PRODUTO-I.
044000
044100     READ PRO-COR INTO PROE-BASE
044200
044300     EVALUATE FS-PRO-COR
044400        WHEN '00'
044500           PERFORM 3200-CATEGORIZA-PRODUTO-I THRU
044600                   3200-CATEGORIZA-PRODUTO-F
044700
044800           IF PROE-PRECO > ZERO THEN
044900              MOVE 'OK' TO PROE-FLAG-QUALID
045000           ELSE
045100              MOVE 'PRECO-INVALIDO' TO PROE-FLAG-QUALID
045200           END-IF
045300
045400           ADD 1 TO WS-QTD-PRO-ENR
045500           WRITE REG-PRO-ENR FROM WS-REG-PRODUTO-ENR
045600        WHEN '10' CONTINUE
045700        WHEN OTHER
045800           DISPLAY '* ERRO LEITURA PRO-COR = ' FS-PRO-COR
045900           MOVE 9999 TO RETURN-CODE
046000           SET FS-PRO-COR-FIM TO TRUE
046100     END-EVALUATE.
046200
046300 2210-LE-UM-PRODUTO-F. EXIT.
046400
046500*------------------------------------------------------------------
046600*    CASAMENTO POR SUBSTRING, CASO-INSENSITIVO (NOME PASSADO A
046700*    MAIUSCULAS), PRIMEIRA REGRA QUE CASAR VENCE.
046800 3200-CATEGORIZA-PRODUTO-I.
046900
047000     MOVE PROE-NOME-PRODUTO TO WS-NOME-MAIUSC
047100     INSPECT WS-NOME-MAIUSC CONVERTING
047200        'abcdefghijklmnopqrstuvwxyz'
047300        TO
047400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
047500
047600     MOVE 'Outros' TO PROE-CATEG-AUTO
047700
047800     MOVE ZERO TO WS-CNT-PALAVRA
047900     INSPECT WS-NOME-MAIUSC TALLYING WS-CNT-PALAVRA FOR ALL 'TV'
048000     IF WS-CNT-PALAVRA = ZERO THEN
048100        INSPECT WS-NOME-MAIUSC TALLYING WS-CNT-PALAVRA
048200                FOR ALL 'SMART'
048300     END-IF
048400     IF WS-CNT-PALAVRA > ZERO THEN
048500        MOVE 'Eletronicos' TO PROE-CATEG-AUTO
048600     ELSE
048700        MOVE ZERO TO WS-CNT-PALAVRA
048800        INSPECT WS-NOME-MAIUSC TALLYING WS-CNT-PALAVRA
048900                FOR ALL 'NOTEBOOK'
049000        IF WS-CNT-PALAVRA = ZERO THEN
049100           INSPECT WS-NOME-MAIUSC TALLYING WS-CNT-PALAVRA
049200                   FOR ALL 'COMPUTADOR'
049300        END-IF
049400        IF WS-CNT-PALAVRA > ZERO THEN
049500           MOVE 'Informatica' TO PROE-CATEG-AUTO
049600        ELSE
049700           MOVE ZERO TO WS-CNT-PALAVRA
049800           INSPECT WS-NOME-MAIUSC TALLYING WS-CNT-PALAVRA
049900                   FOR ALL 'CAMISA'
050000           IF WS-CNT-PALAVRA = ZERO THEN
050100              INSPECT WS-NOME-MAIUSC TALLYING WS-CNT-PALAVRA
050200                      FOR ALL 'CALCA'
050300           END-IF
050400           IF WS-CNT-PALAVRA > ZERO THEN
050500              MOVE 'Vestuario' TO PROE-CATEG-AUTO
050600           END-IF
050700        END-IF
050800     END-IF.
050900
051000 3200-CATEGORIZA-PRODUTO-F. EXIT.
051100
051200
051300*------------------------------------------------------------------
051400*    VENDAS - BANDEIRA DE QUALIDADE (NAO HA OUTRO CAMPO DERIVADO)
051500*------------------------------------------------------------------
051600 2300-ENRIQUECE-VENDA-I.
051700
051800     PERFORM 2310-LE-UMA-VENDA-I THRU 2310-LE-UMA-VENDA-F
051900             UNTIL FS-VDA-COR-FIM
052000     CLOSE VDA-COR
052100     CLOSE VDA-ENR
052200
052300     MOVE 'VENDAS'            TO CTL-ENR-ARQUIVO
052400     MOVE WS-QTD-VDA-ENR      TO CTL-ENR-QTDE
052500     PERFORM 8100-GRAVA-LINHA-ENR-I THRU 8100-GRAVA-LINHA-ENR-F.
052600
052700 2300-ENRIQUECE-VENDA-F. EXIT.
052800
052900*------------------------------------------------------------------
053000 2310-LE-UMA-VENDA-I.
053100
053200     READ VDA-COR INTO VDAE-BASE
053300
053400     EVALUATE FS-VDA-COR
053500        WHEN '00'
053600           IF VDAE-QUANTIDADE > ZERO THEN
053700              MOVE 'OK' TO VDAE-FLAG-QUALID
053800           ELSE
053900              MOVE 'QUANTIDADE-INVALIDA' TO VDAE-FLAG-QUALID
054000           END-IF
054100
054200           ADD 1 TO WS-QTD-VDA-ENR
054300           WRITE REG-VDA-ENR FROM WS-REG-VENDA-ENR
054400        WHEN '10' CONTINUE
054500        WHEN OTHER
054600           DISPLAY '* ERRO LEITURA VDA-COR = ' FS-VDA-COR
054700           MOVE 9999 TO RETURN-CODE
054800           SET FS-VDA-COR-FIM TO TRUE
054900     END-EVALUATE.
055000
055100 2310-LE-UMA-VENDA-F. EXIT.
055200
055300
055400*------------------------------------------------------------------
055500*    ENTREGAS - TEMPO DE ENTREGA EM DIAS
055600*------------------------------------------------------------------
055700 2400-ENRIQUECE-ENTREGA-I.
055800
055900     PERFORM 2410-LE-UMA-ENTREGA-I THRU 2410-LE-UMA-ENTREGA-F
056000             UNTIL FS-ENT-COR-FIM
056100     CLOSE ENT-COR
056200     CLOSE ENT-ENR
056300
056400     MOVE 'ENTREGAS'          TO CTL-ENR-ARQUIVO
056500     MOVE WS-QTD-ENT-ENR      TO CTL-ENR-QTDE
056600     PERFORM 8100-GRAVA-LINHA-ENR-I THRU 8100-GRAVA-LINHA-ENR-F.
056700
056800 2400-ENRIQUECE-ENTREGA-F. EXIT.
056900
057000*------------------------------------------------------------------
057100 2410-LE-UMA-ENTREGA-I.
057200
057300     READ ENT-COR INTO ENTE-BASE
057400
057500     EVALUATE FS-ENT-COR
057600        WHEN '00'
057700           MOVE ZERO TO ENTE-TEMPO-ENTREGA
057800           IF ENTE-DT-ENVIO NOT = ZERO AND ENTE-DT-REAL NOT = ZERO
057900              THEN
058000              MOVE ENTE-DT-ENVIO TO WS-DATA-CHECK
058100              PERFORM 7100-CALCULA-DIAS-ABS-I THRU
058200                      7100-CALCULA-DIAS-ABS-F
058300              MOVE WS-DIAS-ABS TO WS-DIAS-ENVIO
058400
058500              MOVE ENTE-DT-REAL TO WS-DATA-CHECK
058600              PERFORM 7100-CALCULA-DIAS-ABS-I THRU
058700                      7100-CALCULA-DIAS-ABS-F
058800              MOVE WS-DIAS-ABS TO WS-DIAS-REAL
058900
059000              COMPUTE ENTE-TEMPO-ENTREGA =
059100                      WS-DIAS-REAL - WS-DIAS-ENVIO
059200           END-IF
059300
059400           ADD 1 TO WS-QTD-ENT-ENR
059500           WRITE REG-ENT-ENR FROM WS-REG-ENTREGA-ENR
059600        WHEN '10' CONTINUE
059700        WHEN OTHER
059800           DISPLAY '* ERRO LEITURA ENT-COR = ' FS-ENT-COR
059900           MOVE 9999 TO RETURN-CODE
060000           SET FS-ENT-COR-FIM TO TRUE
060100     END-EVALUATE.
060200
060300 2410-LE-UMA-ENTREGA-F. EXIT.
060400
060500
060600*------------------------------------------------------------------
060700*    DIA ABSOLUTO A PARTIR DE WS-DATA-CHECK (AAAAMMDD) - PERMITE
060800*    SUBTRAIR DUAS DATAS PARA OBTER A DIFERENCA EM DIAS SEM
060900*    FUNCAO INTRINSECA DE DATA.
061000 7100-CALCULA-DIAS-ABS-I.
061100
061200     PERFORM 7110-VERIFICA-BISSEXTO-I THRU 7110-VERIFICA-BISSEXTO-F
061300
061400     SET WS-IX-CUMDIAS TO WS-DC-MES
061500
061600     COMPUTE WS-DIAS-ABS =
061700        (WS-DC-ANO * 365)
061800        + ((WS-DC-ANO - 1) / 4)
061900        - ((WS-DC-ANO - 1) / 100)
062000        + ((WS-DC-ANO - 1) / 400)
062100        + WS-CUMDIAS(WS-IX-CUMDIAS)
062200        + WS-DC-DIA
062300
062400     IF WS-E-BISSEXTO AND WS-DC-MES > 2 THEN
062500        ADD 1 TO WS-DIAS-ABS
062600     END-IF.
062700
062800 7100-CALCULA-DIAS-ABS-F. EXIT.
062900
063000*------------------------------------------------------------------
063100 7110-VERIFICA-BISSEXTO-I.
063200
063300     MOVE 'N' TO WS-ANO-BISSEXTO
063400     IF (WS-DC-ANO / 4) * 4 = WS-DC-ANO AND
063500        ((WS-DC-ANO / 100) * 100 NOT = WS-DC-ANO
063600        OR (WS-DC-ANO / 400) * 400 = WS-DC-ANO) THEN
063700        SET WS-E-BISSEXTO TO TRUE
063800     END-IF.
063900
064000 7110-VERIFICA-BISSEXTO-F. EXIT.
064100
064200
064300*------------------------------------------------------------------
064400*    RELATORIO DE CONTROLE
064500*------------------------------------------------------------------
064600 8100-GRAVA-LINHA-ENR-I.
064700
064800     MOVE SPACES TO REG-CTL-RPT
064900     WRITE REG-CTL-RPT FROM CTL-LINHA-ENRIQ.
065000
065100 8100-GRAVA-LINHA-ENR-F. EXIT.
065200
065300
065400*------------------------------------------------------------------
065500 9999-FINAL-I.
065600
065700     CLOSE CTL-RPT.
065800
065900 9999-FINAL-F. EXIT.
