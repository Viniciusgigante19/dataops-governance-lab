000100*////////////////// (CPPROD) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT MAESTRO DE PRODUCTOS (PRODUTOS)                *
000400*     USADO POR PROGM50A / PROGM51A / PROGM52A / PROGM53A   *
000500*     LARGO REGISTRO = 93 BYTES                             *
000600************************************************************
000700 01  WS-REG-PRODUTO.
000800     03  PRO-ID-PRODUTO      PIC 9(07)    VALUE ZEROS.
000900     03  PRO-NOME-PRODUTO    PIC X(40)    VALUE SPACES.
001000     03  PRO-CATEGORIA       PIC X(20)    VALUE SPACES.
001100*        PRECO UNITARIO CON 2 DECIMALES
001200     03  PRO-PRECO           PIC S9(07)V99 VALUE ZEROS.
001300     03  PRO-ESTOQUE         PIC S9(07)   VALUE ZEROS.
001400*        ATIVO: 'S' = SIM / 'N' = NAO
001500     03  PRO-ATIVO           PIC X(01)    VALUE 'S'.
001600     03  PRO-DT-CRIACAO      PIC 9(08)    VALUE ZEROS.
001700     03  FILLER              PIC X(01)    VALUE SPACES.
001800*////////////////////////////////////////////////////////////////
