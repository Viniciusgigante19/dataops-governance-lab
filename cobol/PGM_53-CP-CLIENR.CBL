000100*////////////////// (CPCLIE2) ///////////////////////////////////
000200************************************************************
000300*     LAYOUT CLIENTE ENRIQUECIDO - SALIDA DE PROGM53A        *
000400*     CAMPOS 01-08 = WS-REG-CLIENTE (VER PGM_50-CP-CLIENTE)  *
000500*     CAMPOS 09-12 = DERIVADOS POR EL ENRIQUECIMIENTO        *
000600*     LARGO REGISTRO = 156 + 23 = 179 BYTES                  *
000700************************************************************
000800 01  WS-REG-CLIENTE-ENR.
000900     03  CLIE-BASE.
001000         05  CLIE-ID-CLIENTE     PIC 9(07)    VALUE ZEROS.
001100         05  CLIE-NOME           PIC X(40)    VALUE SPACES.
001200         05  CLIE-EMAIL          PIC X(50)    VALUE SPACES.
001300         05  CLIE-TELEFONE       PIC X(11)    VALUE SPACES.
001400         05  CLIE-CIDADE         PIC X(30)    VALUE SPACES.
001500         05  CLIE-ESTADO         PIC X(02)    VALUE SPACES.
001600         05  CLIE-DT-NASCIMENTO  PIC 9(08)    VALUE ZEROS.
001700         05  CLIE-DT-CADASTRO    PIC 9(08)    VALUE ZEROS.
001800*        LATITUDE / LONGITUDE SIMULADAS (BUSCA POR ESTADO)
001900     03  CLIE-LATITUDE       PIC S9(03)V9(02) VALUE ZEROS.
002000     03  CLIE-LONGITUDE      PIC S9(03)V9(02) VALUE ZEROS.
002100*        IDADE EM ANOS COMPLETOS NA DATA DO PROCESSAMENTO
002200     03  CLIE-IDADE          PIC 9(03)        VALUE ZEROS.
002300*        'OK' OU 'VERIFICAR'
002400     03  CLIE-FLAG-QUALID    PIC X(10)        VALUE SPACES.
002500*////////////////////////////////////////////////////////////////
